000100********************************************************************
000200*                                                                  *
000300*    RFRESREC  -  RESERVAFLOW RESTAURANT MASTER RECORD LAYOUT      *
000400*    ===========================================================  *
000500*    ONE RECORD PER PARTICIPATING RESTAURANT.  KEY = REST-ID.      *
000600*    RECORD LENGTH = 140 BYTES, FIXED, SEQUENTIAL, ASCENDING       *
000700*    REST-ID.  REWRITTEN (READ-OLD/WRITE-NEW) BY RFRESTST ONLY     *
000800*    (TOTAL-CAPACITY ROLL-UP); READ ONLY BY RFRESERV, RFTABOPT     *
000900*    AND RFAVAILR.                                                 *
001000*                                                                  *
001100*    MAINTENANCE LOG                                               *
001200*    ---------------                                               *
001300*    88-03-18  RPG  NEW COPYBOOK FOR RESERVAFLOW CONVERSION.       *
001400*    90-02-27  LTK  ADDED REST-DAYS-OPEN TABLE REDEFINE FOR THE    *
001500*                   WEEKDAY-CLOSED CHECK IN RESERVE AND AVAILRPT.  *
001600*    97-11-05  RPG  ADDED REST-ADV-DAYS/CANCEL-HOURS, REQ 33190.   *
001700*    04-09-22  DLM  ADDED REST-TOTAL-CAPACITY ROLL-UP FIELD FOR    *
001800*                   THE NEW RFRESTST FILEPASS.                    *
001900********************************************************************
002000     01  RF-RESTAURANT-RECORD.
002100*--------------------------------------------------------------*
002200*    RESTAURANT IDENTIFICATION AND PROFILE                     *
002300*--------------------------------------------------------------*
002400         05  REST-ID                  PIC 9(04).
002500         05  REST-NAME                PIC X(30).
002600         05  REST-CUISINE             PIC X(13).
002700         05  REST-PRICE-RANGE         PIC X(04).
002800*--------------------------------------------------------------*
002900*    OPERATING RULES                                           *
003000*--------------------------------------------------------------*
003100         05  REST-OPEN-TIME           PIC 9(04).
003200         05  REST-CLOSE-TIME          PIC 9(04).
003300         05  REST-DAYS-OPEN           PIC X(07).
003400         05  REST-SLOT-MINUTES        PIC 9(03).
003500         05  REST-ADV-DAYS            PIC 9(03).
003600         05  REST-MIN-PARTY           PIC 9(02).
003700         05  REST-MAX-PARTY           PIC 9(02).
003800         05  REST-CANCEL-HOURS        PIC 9(02).
003900*--------------------------------------------------------------*
004000*    ROLLED-UP CAPACITY AND LIFETIME COUNTERS                  *
004100*--------------------------------------------------------------*
004200         05  REST-TOTAL-CAPACITY      PIC 9(05).
004300         05  REST-TOTAL-RESV          PIC 9(06).
004400         05  REST-ACTIVE-FLAG         PIC X(01).
004500             88  REST-IS-ACTIVE           VALUE 'Y'.
004600             88  REST-IS-INACTIVE         VALUE 'N'.
004700         05  FILLER                   PIC X(50).
004800     EJECT
004900********************************************************************
005000*    ALTERNATE VIEW - REST-DAYS-OPEN AS A 7-OCCURRENCE TABLE,    *
005100*    MON THRU SUN, ONE Y/N FLAG PER WEEKDAY.  RFRESERV INDEXES   *
005200*    THIS BY THE REQUEST DATE'S WEEKDAY NUMBER; RFAVAILR WALKS   *
005300*    IT DAY BY DAY ACROSS THE HORIZON.                           *
005400********************************************************************
005500     01  RF-RESTAURANT-DAYS-BRK REDEFINES RF-RESTAURANT-RECORD.
005600         05  FILLER                   PIC X(59).
005700         05  RD-DAY-FLAG OCCURS 7 TIMES
005800                 INDEXED BY RD-DAY-NDX PIC X(01).
005900             88  RD-DAY-IS-OPEN           VALUE 'Y'.
006000         05  FILLER                   PIC X(74).
006100     EJECT
006200********************************************************************
006300*    ALTERNATE VIEW - OPEN/CLOSE TIME AS HH/MM SPLIT, USED WHEN   *
006400*    STEPPING RFAVAILR'S TIME SLOTS.                              *
006500********************************************************************
006600     01  RF-RESTAURANT-TIME-BRK REDEFINES RF-RESTAURANT-RECORD.
006700         05  FILLER                   PIC X(51).
006800         05  RT-OPEN-HH               PIC 9(02).
006900         05  RT-OPEN-MM               PIC 9(02).
007000         05  RT-CLOSE-HH              PIC 9(02).
007100         05  RT-CLOSE-MM              PIC 9(02).
007200         05  FILLER                   PIC X(81).
