000100********************************************************************
000200*                                                                  *
000300*    RFNTFREC  -  RESERVAFLOW NOTIFICATION RECORD LAYOUT           *
000400*    ===========================================================  *
000500*    ONE RECORD PER QUEUED NOTIFICATION.  KEY = NTF-ID, ASCENDING. *
000600*    RECORD LENGTH = 128 BYTES, FIXED, SEQUENTIAL.  REWRITTEN      *
000700*    (READ-OLD/WRITE-NEW) BY RFNOTIFY AND RFNOTCLN; NOT READ       *
000800*    ANYWHERE ELSE.                                                *
000900*                                                                  *
001000*    MAINTENANCE LOG                                               *
001100*    ---------------                                               *
001200*    90-02-27  LTK  NEW COPYBOOK - NOTIFICATION QUEUE ADDED TO     *
001300*                   RESERVAFLOW, REQ 27714.                        *
001400*    99-01-19  RPG  Y2K - ALL TIMESTAMPS WIDENED TO FULL 4-DIGIT   *
001500*                   CENTURY, NO WINDOWING LOGIC.                   *
001600*    04-09-22  DLM  ADDED NTF-RETRY-COUNT FOR THE RETRY/CLEANUP    *
001700*                   SWEEP (RFNOTCLN), REQ 40217.                   *
001750*    14-03-10  DLM  FIXED TS-BRK AND AGE-BRK BELOW, BOTH WERE      *
001760*                   MIS-ALIGNED AGAINST THE REST OF THE RECORD,    *
001770*                   REQ 61977.                                     *
001800********************************************************************
001900     01  RF-NOTIFICATION-RECORD.
002000*--------------------------------------------------------------*
002100*    NOTIFICATION IDENTIFICATION AND CONTENT                   *
002200*--------------------------------------------------------------*
002300         05  NTF-ID                   PIC 9(08).
002400         05  NTF-CUST-ID              PIC 9(06).
002500         05  NTF-TYPE                 PIC X(12).
002600             88  NTF-IS-RESV-CONFIRM      VALUE 'RESV-CONFIRM'.
002700             88  NTF-IS-RESV-REMIND       VALUE 'RESV-REMIND '.
002800             88  NTF-IS-RESV-CANCEL       VALUE 'RESV-CANCEL '.
002900             88  NTF-IS-PROMOTION         VALUE 'PROMOTION   '.
003000             88  NTF-IS-FEEDBACK          VALUE 'FEEDBACK    '.
003100             88  NTF-IS-WELCOME           VALUE 'WELCOME     '.
003200             88  NTF-IS-SYS-ALERT         VALUE 'SYS-ALERT   '.
003300         05  NTF-CHANNEL              PIC X(05).
003400             88  NTF-IS-EMAIL             VALUE 'EMAIL'.
003500             88  NTF-IS-SMS               VALUE 'SMS  '.
003600             88  NTF-IS-PUSH              VALUE 'PUSH '.
003700         05  NTF-SUBJECT              PIC X(40).
003800*--------------------------------------------------------------*
003900*    STATUS AND RETRY CONTROL                                  *
004000*--------------------------------------------------------------*
004100         05  NTF-STATUS               PIC X(08).
004200             88  NTF-IS-PENDING           VALUE 'PENDING '.
004300             88  NTF-IS-SENT              VALUE 'SENT    '.
004400             88  NTF-IS-FAILED            VALUE 'FAILED  '.
004500             88  NTF-IS-BLOCKED           VALUE 'BLOCKED '.
004600         05  NTF-SCHEDULED-TS         PIC 9(14).
004700         05  NTF-SENT-TS              PIC 9(14).
004800         05  NTF-RETRY-COUNT          PIC 9(02).
004900         05  NTF-CREATED-TS           PIC 9(14).
005000         05  FILLER                   PIC X(05).
005100     EJECT
005200********************************************************************
005300*    ALTERNATE VIEW - SCHEDULED-TS BROKEN OUT TO DATE/TIME SO      *
005400*    RFNOTIFY CAN RUN THE QUIET-HOURS GATE AGAINST JUST THE        *
005500*    HHMM PORTION WITHOUT RE-PARSING A 14-DIGIT TIMESTAMP.         *
005600********************************************************************
005700     01  RF-NOTIFICATION-TS-BRK REDEFINES RF-NOTIFICATION-RECORD.
005800         05  FILLER                   PIC X(79).
005900         05  SB-SCHEDULED-DATE        PIC 9(08).
006000         05  SB-SCHEDULED-TIME        PIC 9(04).
006100         05  SB-SCHEDULED-SECS        PIC 9(02).
006200         05  FILLER                   PIC X(35).
006300     EJECT
006400********************************************************************
006500*    ALTERNATE VIEW - CREATED-TS BROKEN OUT TO DATE ONLY, USED BY  *
006600*    RFNOTCLN TO AGE FAILED NOTIFICATIONS FOR RE-QUEUE/PURGE.      *
006700********************************************************************
006800     01  RF-NOTIFICATION-AGE-BRK REDEFINES RF-NOTIFICATION-RECORD.
006900         05  FILLER                   PIC X(109).
007000         05  AB-CREATED-DATE          PIC 9(08).
007100         05  FILLER                   PIC X(11).
