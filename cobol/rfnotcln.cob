000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFNOTCLN.
000300 AUTHOR. D L MARTINEZ.
000400 INSTALLATION. RESERVAFLOW OPERATIONS CENTER.
000500 DATE-WRITTEN. 04/09/2004.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  STANDALONE NOTIFICATION RETRY/CLEANUP SWEEP, RUN ON          *
001200*  OPERATIONS SCHEDULE - NOT PART OF THE RUN-TOTALS CHAIN.      *
001300*  A FAILED NOTIFICATION CREATED WITHIN THE LAST DAY, WITH      *
001400*  FEWER THAN 3 RETRIES, IS RESET TO PENDING FOR ANOTHER PASS   *
001500*  THROUGH RFNOTIFY.  A SENT NOTIFICATION OVER 30 DAYS OLD, OR  *
001600*  A FAILED NOTIFICATION STILL UNSENT AFTER 30 DAYS, IS DROPPED *
001700*  FROM THE REWRITTEN FILE.  EVERYTHING ELSE PASSES THROUGH     *
001800*  UNCHANGED.                                                   *
001900*                                                              *
002000*J    JCL..                                                    *
002100*                                                              *
002200* //RFNOTCLN EXEC PGM=RFNOTCLN                                 *
002300* //SYSOUT   DD SYSOUT=*                                       *
002400* //CTLCARD  DD DISP=SHR,DSN=RF.CTL.RUNCARD                    *
002500* //NTFFILE  DD DISP=SHR,DSN=RF.MSTR.NOTIFICATION              *
002600* //NTFFILN  DD DISP=(NEW,CATLG,DELETE),                       *
002700* //            DSN=RF.MSTR.NOTIFICATION.NEW                   *
002800* //*                                                          *
002900*                                                              *
003000*P    ENTRY PARAMETERS..                                       *
003100*     NONE - CONTROL CARD SUPPLIES RUN-DATE.                    *
003200*                                                              *
003300*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003400*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                  *
003500*                                                              *
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
003700*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                  *
003800*     CKDCEXIN ---- DATE CONVERSION, EXTERNAL TO INTERNAL       *
003900*     CKDCARTH ---- DATE ARITHMETIC, DAY-DIFFERENCE             *
004000*                                                              *
004100****************************************************************
004200*    MAINTENANCE LOG                                           *
004300*    ---------------                                           *
004400*    04-09-22  DLM  ORIGINAL FILEPASS, COMPANION TO THE         *
004500*                   NTF-RETRY-COUNT FIELD ADDED TO RFNTFREC,    *
004600*                   REQ 40217.                                 *
004700*    09-07-14  DLM  NO CHANGE - REVIEWED AGAINST THE RECENT-    *
004800*                   RESERVATION TABLE WORK IN RFCUSCLN, DOES    *
004900*                   NOT TOUCH THIS FILEPASS.                    *
004950*    14-03-10  DLM  FIXED AGE-BRK IN RFNTFREC, IT WAS MIS-       *
004960*                   ALIGNED - 2100/2200 NOW PULL THE CREATED     *
004970*                   DATE OFF AB-CREATED-DATE INSTEAD OF SLICING  *
004980*                   NTF-CREATED-TS BY HAND, REQ 61977.           *
005000****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
005800         FILE STATUS IS FS-CTL.
005900     SELECT NOTIFICATION-FILE ASSIGN TO NTFFILE
006000         FILE STATUS IS FS-NTF.
006100     SELECT NOTIFICATION-FILE-OUT ASSIGN TO NTFFILN
006200         FILE STATUS IS FS-NTFO.
006300 EJECT
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CONTROL-CARD-FILE
006700     RECORDING MODE IS F
006800     BLOCK CONTAINS 0 RECORDS.
006900 01  CONTROL-CARD-REC             PIC X(51).
007000 FD  NOTIFICATION-FILE
007100     RECORDING MODE IS F
007200     BLOCK CONTAINS 0 RECORDS.
007300 01  NOTIFICATION-REC             PIC X(128).
007400 FD  NOTIFICATION-FILE-OUT
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS.
007700 01  NOTIFICATION-REC-OUT         PIC X(128).
007800 EJECT
007900 WORKING-STORAGE SECTION.
008000 01  FILLER PIC X(32) VALUE 'RFNOTCLN WORKING STORAGE BEGINS'.
008100****************************************************************
008200*    FILE STATUS AND END-OF-FILE SWITCHES                      *
008300****************************************************************
008400 01  FILE-STATUS-AREA.
008500     05  FS-CTL                   PIC XX.
008600     05  FS-NTF                   PIC XX.
008700     05  FS-NTFO                  PIC XX.
008800 01  WS-SWITCHES.
008900     05  WS-NTF-EOF-SW            PIC X VALUE 'N'.
009000         88  NTF-EOF                  VALUE 'Y'.
009100     05  WS-DROP-SWITCH           PIC X VALUE 'N'.
009200         88  NTF-TO-BE-DROPPED        VALUE 'Y'.
009300 EJECT
009400 COPY RFCTLREC.
009500 EJECT
009600 COPY RFNTFREC.
009700 EJECT
009800****************************************************************
009900*    DAY-DIFFERENCE WORK AREA - CKDCEXIN/CKDCARTH CALLING       *
010000*    CONVENTIONS COPIED FROM THE SHOP'S OLDER FILEPASSES.       *
010100****************************************************************
010200 01  WS-DATEDIFF-WORK.
010300     05  WS-RUN-EXT-DATE.
010400         10  WS-RUN-CONV-MM       PIC 9(02).
010500         10  WS-RUN-CONV-DD       PIC 9(02).
010600         10  WS-RUN-CONV-CC       PIC 9(02).
010700         10  WS-RUN-CONV-YY       PIC 9(02).
010800     05  WS-INT-RUN-DATE          COMP-3.
010900         10  WS-INT-RUN-YEAR      PIC S9(03).
011000         10  WS-INT-RUN-DAY       PIC S9(03).
011100     05  WS-CMP-EXT-DATE.
011200         10  WS-CMP-CONV-MM       PIC 9(02).
011300         10  WS-CMP-CONV-DD       PIC 9(02).
011400         10  WS-CMP-CONV-CC       PIC 9(02).
011500         10  WS-CMP-CONV-YY       PIC 9(02).
011600     05  WS-INT-CMP-DATE          COMP-3.
011700         10  WS-INT-CMP-YEAR      PIC S9(03).
011800         10  WS-INT-CMP-DAY       PIC S9(03).
011900     05  WS-DCARTH-DIFF-CODE      PIC X VALUE '2'.
012000     05  WS-DAY-DIFFERENCE        COMP-3 PIC S9(05).
012100 EJECT
012200****************************************************************
012300*    GENERAL WORKING FIELDS                                    *
012400****************************************************************
012500 01  WS-COUNTERS.
012600     05  WS-NTF-READ-CNT          COMP-3 PIC S9(07) VALUE 0.
012700     05  WS-REQUEUE-CNT           COMP-3 PIC S9(07) VALUE 0.
012800     05  WS-DROP-CNT              COMP-3 PIC S9(07) VALUE 0.
012900 01  FILLER PIC X(32) VALUE 'RFNOTCLN WORKING STORAGE ENDS  '.
013000 EJECT
013100 PROCEDURE DIVISION.
013200****************************************************************
013300*                        MAINLINE LOGIC                        *
013400****************************************************************
013500 0-CONTROL-PROCESS.
013600     PERFORM 1000-INITIALIZATION
013700         THRU 1099-INITIALIZATION-EXIT.
013800     PERFORM 2000-SCAN-NOTIFICATION
013900         THRU 2099-SCAN-NOTIFICATION-EXIT
014000         UNTIL NTF-EOF.
014100     PERFORM 9000-CLOSE-AND-REPORT
014200         THRU 9099-CLOSE-AND-REPORT-EXIT.
014300     GOBACK.
014400 EJECT
014500 1000-INITIALIZATION.
014600     OPEN INPUT CONTROL-CARD-FILE
014700          INPUT NOTIFICATION-FILE
014800          OUTPUT NOTIFICATION-FILE-OUT.
014900     IF FS-CTL NOT = '00' OR FS-NTF NOT = '00'
015000                     OR FS-NTFO NOT = '00'
015100         DISPLAY 'RFNOTCLN - ERROR OPENING FILES'
015200         GO TO 9900-ABEND
015300     END-IF.
015400     READ CONTROL-CARD-FILE INTO RF-CONTROL-CARD
015500         AT END
015600             DISPLAY 'RFNOTCLN - MISSING CONTROL CARD'
015700             GO TO 9900-ABEND
015800     END-READ.
015900     MOVE CC-RUN-DATE(5:2) TO WS-RUN-CONV-MM.
016000     MOVE CC-RUN-DATE(7:2) TO WS-RUN-CONV-DD.
016100     MOVE CC-RUN-DATE(1:2) TO WS-RUN-CONV-CC.
016200     MOVE CC-RUN-DATE(3:2) TO WS-RUN-CONV-YY.
016300     CALL 'CKDCEXIN' USING WS-RUN-EXT-DATE WS-INT-RUN-DATE.
016400     PERFORM 1700-READ-NEXT-NOTIFICATION
016500         THRU 1799-READ-NEXT-NOTIFICATION-EXIT.
016600 1099-INITIALIZATION-EXIT.
016700     EXIT.
016800 EJECT
016900 1700-READ-NEXT-NOTIFICATION.
017000     READ NOTIFICATION-FILE INTO RF-NOTIFICATION-RECORD
017100         AT END
017200             SET NTF-EOF TO TRUE
017300     END-READ.
017400 1799-READ-NEXT-NOTIFICATION-EXIT.
017500     EXIT.
017600 EJECT
017700****************************************************************
017800*    2000 - FAILED RECORDS ARE EITHER RE-QUEUED (2100) OR AGED  *
017900*    OUT (2200); SENT RECORDS ARE ONLY AGED OUT (2200).  ALL    *
018000*    OTHER STATUSES PASS THROUGH UNTOUCHED.  THE RECORD IS      *
018100*    REWRITTEN UNLESS 2200 MARKS IT FOR DROP.                   *
018200****************************************************************
018300 2000-SCAN-NOTIFICATION.
018400     ADD 1 TO WS-NTF-READ-CNT.
018500     MOVE 'N' TO WS-DROP-SWITCH.
018600     IF NTF-IS-FAILED
018700         PERFORM 2100-REQUEUE-FAILED
018800             THRU 2199-REQUEUE-FAILED-EXIT
018900     END-IF.
019000     IF NTF-IS-SENT OR NTF-IS-FAILED
019100         PERFORM 2200-PURGE-OLD
019200             THRU 2299-PURGE-OLD-EXIT
019300     END-IF.
019400     IF NOT NTF-TO-BE-DROPPED
019500         WRITE NOTIFICATION-REC-OUT FROM RF-NOTIFICATION-RECORD
019600     ELSE
019700         ADD 1 TO WS-DROP-CNT
019800     END-IF.
019900     PERFORM 1700-READ-NEXT-NOTIFICATION
020000         THRU 1799-READ-NEXT-NOTIFICATION-EXIT.
020100 2099-SCAN-NOTIFICATION-EXIT.
020200     EXIT.
020300 EJECT
020400****************************************************************
020500*    2100 - A FAILED NOTIFICATION CREATED ON THE SAME DAY AS    *
020600*    THE RUN (WITHIN THE LAST 24 HOURS) WITH FEWER THAN 3       *
020700*    RETRIES GOES BACK TO PENDING FOR RFNOTIFY TO PICK UP.      *
020800****************************************************************
020900 2100-REQUEUE-FAILED.
021000     MOVE AB-CREATED-DATE(5:2) TO WS-CMP-CONV-MM.
021100     MOVE AB-CREATED-DATE(7:2) TO WS-CMP-CONV-DD.
021200     MOVE AB-CREATED-DATE(1:2) TO WS-CMP-CONV-CC.
021300     MOVE AB-CREATED-DATE(3:2) TO WS-CMP-CONV-YY.
021400     CALL 'CKDCEXIN' USING WS-CMP-EXT-DATE WS-INT-CMP-DATE.
021500     CALL 'CKDCARTH' USING WS-INT-RUN-DATE
021600                           WS-INT-CMP-DATE
021700                           WS-DCARTH-DIFF-CODE
021800                           WS-DAY-DIFFERENCE.
021900     IF WS-DAY-DIFFERENCE NOT > 0 AND NTF-RETRY-COUNT < 3
022000         SET NTF-IS-PENDING TO TRUE
022100         ADD 1 TO WS-REQUEUE-CNT
022200     END-IF.
022300 2199-REQUEUE-FAILED-EXIT.
022400     EXIT.
022500 EJECT
022600****************************************************************
022700*    2200 - A SENT NOTIFICATION OVER 30 DAYS PAST ITS SENT      *
022800*    DATE, OR A FAILED NOTIFICATION STILL ON FILE 30 DAYS AFTER *
022900*    IT WAS CREATED, IS FLAGGED FOR DROP.  A RECORD JUST        *
023000*    REQUEUED BY 2100 IS NO LONGER FAILED SO IT IS SKIPPED.     *
023100****************************************************************
023200 2200-PURGE-OLD.
023300     IF NTF-IS-SENT
023400         MOVE NTF-SENT-TS(5:2) TO WS-CMP-CONV-MM
023500         MOVE NTF-SENT-TS(7:2) TO WS-CMP-CONV-DD
023600         MOVE NTF-SENT-TS(1:2) TO WS-CMP-CONV-CC
023700         MOVE NTF-SENT-TS(3:2) TO WS-CMP-CONV-YY
023800     ELSE
023900         IF NTF-IS-FAILED
024000             MOVE AB-CREATED-DATE(5:2) TO WS-CMP-CONV-MM
024100             MOVE AB-CREATED-DATE(7:2) TO WS-CMP-CONV-DD
024200             MOVE AB-CREATED-DATE(1:2) TO WS-CMP-CONV-CC
024300             MOVE AB-CREATED-DATE(3:2) TO WS-CMP-CONV-YY
024400         ELSE
024500             GO TO 2299-PURGE-OLD-EXIT
024600         END-IF
024700     END-IF.
024800     CALL 'CKDCEXIN' USING WS-CMP-EXT-DATE WS-INT-CMP-DATE.
024900     CALL 'CKDCARTH' USING WS-INT-RUN-DATE
025000                           WS-INT-CMP-DATE
025100                           WS-DCARTH-DIFF-CODE
025200                           WS-DAY-DIFFERENCE.
025300     IF WS-DAY-DIFFERENCE > 30
025400         SET NTF-TO-BE-DROPPED TO TRUE
025500     END-IF.
025600 2299-PURGE-OLD-EXIT.
025700     EXIT.
025800 EJECT
025900****************************************************************
026000*                  CLOSE FILES AND FINAL REPORT                *
026100****************************************************************
026200 9000-CLOSE-AND-REPORT.
026300     CLOSE CONTROL-CARD-FILE NOTIFICATION-FILE
026400           NOTIFICATION-FILE-OUT.
026500     DISPLAY 'RFNOTCLN - NOTIFICATIONS READ:    ' WS-NTF-READ-CNT.
026600     DISPLAY 'RFNOTCLN - RE-QUEUED:             ' WS-REQUEUE-CNT.
026700     DISPLAY 'RFNOTCLN - DROPPED:               ' WS-DROP-CNT.
026800 9099-CLOSE-AND-REPORT-EXIT.
026900     EXIT.
027000 EJECT
027100 9900-ABEND.
027200     DISPLAY 'RFNOTCLN - PROGRAM ABENDING DUE TO ERROR'.
027300     CALL 'CKABEND'.
027400 9999-EXIT.
027500     EXIT.
