000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFEXPIRE.
000300 AUTHOR. R P GUNDERSON.
000400 INSTALLATION. RESERVAFLOW OPERATIONS CENTER.
000500 DATE-WRITTEN. 03/21/1988.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  SECOND STEP OF THE NIGHTLY CYCLE, RUN IMMEDIATELY AFTER      *
001200*  RFRESERV.  READS THE RESERVATION MASTER RFRESERV JUST WROTE  *
001300*  AND REWRITES ANY PENDING RECORD WHOSE EXPIRES-TIMESTAMP HAS  *
001400*  PASSED THE CURRENT RUN TIMESTAMP TO STATUS EXPIRED.  ALSO    *
001500*  OPENS THE RUN-TOTALS CARRY FILE FRESH FOR THE CYCLE AND      *
001600*  STAMPS IN THE RESV-EXPIRED COUNT - RFRESTST, RFNOTIFY AND    *
001700*  RFCUSTST EACH ADD THEIR OWN COUNTS TO THE SAME CARRY RECORD  *
001800*  FURTHER ON IN THE CYCLE.                                     *
001900*                                                              *
002000*J    JCL..                                                    *
002100*                                                              *
002200* //RFEXPIRE EXEC PGM=RFEXPIRE                                 *
002300* //SYSOUT   DD SYSOUT=*                                       *
002400* //CTLCARD  DD DISP=SHR,DSN=RF.CTL.RUNCARD                    *
002500* //RSVMAST  DD DISP=SHR,DSN=RF.MSTR.RESV.N                    *
002600* //RSVMASTO DD DISP=(NEW,CATLG,DELETE),DSN=RF.MSTR.RESV.N2    *
002700* //RUNTOTS  DD DUMMY                                          *
002800* //RUNTOTN  DD DISP=(NEW,CATLG,DELETE),DSN=RF.CTL.RUNTOTALS   *
002900* //*                                                          *
003000*                                                              *
003100*P    ENTRY PARAMETERS..                                       *
003200*     NONE - CONTROL CARD SUPPLIES RUN-TIMESTAMP.               *
003300*                                                              *
003400*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003500*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                  *
003600*                                                              *
003700*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
003800*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                  *
003900*                                                              *
004000****************************************************************
004100*    MAINTENANCE LOG                                           *
004200*    ---------------                                           *
004300*    88-03-21  RPG  ORIGINAL FILEPASS.                         *
004400*    91-06-04  LTK  RUNTOTS DD NOW DUMMY ON THE FIRST NIGHT OF  *
004500*                   A NEW RESTAURANT ROLL-OUT, REQ 21004.      *
004600*    97-11-05  RPG  NO CHANGE - REVIEWED AGAINST CANCEL-HOURS   *
004700*                   ADDITION, DOES NOT TOUCH THIS FILEPASS.     *
004800*    99-01-19  RPG  Y2K - TIMESTAMP COMPARE IS FULL 14-DIGIT    *
004900*                   ALREADY, NO CHANGE REQUIRED.                *
005000*    04-09-22  DLM  ADDED THE RUN-TOTALS CARRY FILE OPEN/WRITE, *
005100*                   REQ 40217, SO RFCUSTST CAN PRINT THE STATS- *
005200*                   REPORT GRAND TOTALS WITHOUT RE-READING      *
005300*                   EVERY MASTER A SECOND TIME.                 *
005350*    14-03-10  DLM  FIXED TS-BRK IN RFRSVREC, IT WAS MIS-        *
005360*                   ALIGNED - ADDED THE EXPIRES-TS BREAKDOWN TO  *
005370*                   THE EXPIRE-LINE TRACE BELOW, REQ 61977.      *
005400****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
006200         FILE STATUS IS FS-CTL.
006300     SELECT RESERVATION-MASTER ASSIGN TO RSVMAST
006400         FILE STATUS IS FS-RSV.
006500     SELECT RESERVATION-MASTER-OUT ASSIGN TO RSVMASTO
006600         FILE STATUS IS FS-RSVO.
006700     SELECT RUN-TOTALS-FILE ASSIGN TO RUNTOTS
006800         FILE STATUS IS FS-RTI.
006900     SELECT RUN-TOTALS-FILE-OUT ASSIGN TO RUNTOTN
007000         FILE STATUS IS FS-RTO.
007100 EJECT
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  CONTROL-CARD-FILE
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS.
007700 01  CONTROL-CARD-REC             PIC X(51).
007800 FD  RESERVATION-MASTER
007900     RECORDING MODE IS F
008000     BLOCK CONTAINS 0 RECORDS.
008100 01  RESERVATION-REC              PIC X(80).
008200 FD  RESERVATION-MASTER-OUT
008300     RECORDING MODE IS F
008400     BLOCK CONTAINS 0 RECORDS.
008500 01  RESERVATION-REC-OUT          PIC X(80).
008600 FD  RUN-TOTALS-FILE
008700     RECORDING MODE IS F
008800     BLOCK CONTAINS 0 RECORDS.
008900 01  RUN-TOTALS-REC               PIC X(49).
009000 FD  RUN-TOTALS-FILE-OUT
009100     RECORDING MODE IS F
009200     BLOCK CONTAINS 0 RECORDS.
009300 01  RUN-TOTALS-REC-OUT           PIC X(49).
009400 EJECT
009500 WORKING-STORAGE SECTION.
009600 01  FILLER PIC X(32) VALUE 'RFEXPIRE WORKING STORAGE BEGINS'.
009700****************************************************************
009800*    FILE STATUS AND END-OF-FILE SWITCHES                      *
009900****************************************************************
010000 01  FILE-STATUS-AREA.
010100     05  FS-CTL                   PIC XX.
010200     05  FS-RSV                   PIC XX.
010300     05  FS-RSVO                  PIC XX.
010400     05  FS-RTI                   PIC XX.
010500     05  FS-RTO                   PIC XX.
010600 01  WS-SWITCHES.
010700     05  WS-RSV-EOF-SW            PIC X VALUE 'N'.
010800         88  RSV-EOF                  VALUE 'Y'.
010900 EJECT
011000 COPY RFCTLREC.
011100 EJECT
011200 COPY RFRSVREC.
011300 EJECT
011400****************************************************************
011500*    GENERAL WORKING FIELDS                                    *
011600****************************************************************
011700 01  WS-COUNTERS.
011800     05  WS-EXAMINED-CNT           COMP-3 PIC S9(07) VALUE 0.
011900     05  WS-EXPIRED-CNT            COMP-3 PIC S9(07) VALUE 0.
012000 01  FILLER PIC X(32) VALUE 'RFEXPIRE WORKING STORAGE ENDS  '.
012100 EJECT
012200 PROCEDURE DIVISION.
012300****************************************************************
012400*                        MAINLINE LOGIC                        *
012500****************************************************************
012600 0-CONTROL-PROCESS.
012700     PERFORM 1000-INITIALIZATION
012800         THRU 1099-INITIALIZATION-EXIT.
012900     PERFORM 2000-EXAMINE-RESERVATION
013000         THRU 2099-EXAMINE-RESERVATION-EXIT
013100         UNTIL RSV-EOF.
013200     PERFORM 9000-CLOSE-AND-REPORT
013300         THRU 9099-CLOSE-AND-REPORT-EXIT.
013400     GOBACK.
013500 EJECT
013600 1000-INITIALIZATION.
013700     OPEN INPUT CONTROL-CARD-FILE
013800          INPUT RESERVATION-MASTER
013900          INPUT RUN-TOTALS-FILE
014000          OUTPUT RESERVATION-MASTER-OUT
014100          OUTPUT RUN-TOTALS-FILE-OUT.
014200     IF FS-CTL NOT = '00' OR FS-RSV NOT = '00'
014300         DISPLAY 'RFEXPIRE - ERROR OPENING INPUT FILES'
014400         GO TO 9900-ABEND
014500     END-IF.
014600     READ CONTROL-CARD-FILE INTO RF-CONTROL-CARD
014700         AT END
014800             DISPLAY 'RFEXPIRE - MISSING CONTROL CARD'
014900             GO TO 9900-ABEND
015000     END-READ.
015100     MOVE ZERO TO RF-RUN-TOTALS.
015200     IF FS-RTI = '00'
015300         READ RUN-TOTALS-FILE INTO RF-RUN-TOTALS
015400             AT END
015500                 MOVE ZERO TO RF-RUN-TOTALS
015600         END-READ
015700     END-IF.
015800     PERFORM 1700-READ-NEXT-RESERVATION
015900         THRU 1799-READ-NEXT-RESERVATION-EXIT.
016000 1099-INITIALIZATION-EXIT.
016100     EXIT.
016200 EJECT
016300 1700-READ-NEXT-RESERVATION.
016400     READ RESERVATION-MASTER INTO RF-RESERVATION-RECORD
016500         AT END
016600             SET RSV-EOF TO TRUE
016700     END-READ.
016800 1799-READ-NEXT-RESERVATION-EXIT.
016900     EXIT.
017000 EJECT
017100****************************************************************
017200*    2000 - A PENDING RESERVATION WHOSE EXPIRES-TIMESTAMP HAS   *
017300*    ALREADY PASSED THE RUN TIMESTAMP IS REWRITTEN EXPIRED.     *
017400*    EVERY OTHER STATUS PASSES THROUGH UNCHANGED.               *
017500****************************************************************
017600 2000-EXAMINE-RESERVATION.
017700     ADD 1 TO WS-EXAMINED-CNT.
017800     IF RSV-IS-PENDING AND RSV-EXPIRES-TS < CC-RUN-TIMESTAMP
017900         SET RSV-IS-EXPIRED TO TRUE
018000         ADD 1 TO WS-EXPIRED-CNT
018050         DISPLAY 'RFEXPIRE - RSV ' RSV-ID ' EXPIRED, WAS DUE '
018060                 TB-EXPIRES-DATE '/' TB-EXPIRES-TIME
018100     END-IF.
018200     WRITE RESERVATION-REC-OUT FROM RF-RESERVATION-RECORD.
018300     PERFORM 1700-READ-NEXT-RESERVATION
018400         THRU 1799-READ-NEXT-RESERVATION-EXIT.
018500 2099-EXAMINE-RESERVATION-EXIT.
018600     EXIT.
018700 EJECT
018800****************************************************************
018900*                  CLOSE FILES AND FINAL REPORT                *
019000****************************************************************
019100 9000-CLOSE-AND-REPORT.
019200     MOVE WS-EXPIRED-CNT TO RT-RESV-EXPIRED.
019300     WRITE RUN-TOTALS-REC-OUT FROM RF-RUN-TOTALS.
019400     CLOSE CONTROL-CARD-FILE RESERVATION-MASTER
019500           RESERVATION-MASTER-OUT RUN-TOTALS-FILE
019600           RUN-TOTALS-FILE-OUT.
019700     DISPLAY 'RFEXPIRE - RESERVATIONS EXAMINED: ' WS-EXAMINED-CNT.
019800     DISPLAY 'RFEXPIRE - RESERVATIONS EXPIRED:  ' WS-EXPIRED-CNT.
019900 9099-CLOSE-AND-REPORT-EXIT.
020000     EXIT.
020100 EJECT
020200 9900-ABEND.
020300     DISPLAY 'RFEXPIRE - PROGRAM ABENDING DUE TO ERROR'.
020400     CALL 'CKABEND'.
020500 9999-EXIT.
020600     EXIT.
