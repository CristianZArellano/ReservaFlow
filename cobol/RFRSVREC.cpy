000100********************************************************************
000200*                                                                  *
000300*    RFRSVREC  -  RESERVAFLOW RESERVATION MASTER RECORD LAYOUT     *
000400*    ===========================================================  *
000500*    ONE RECORD PER RESERVATION.  KEY = RSV-ID.  MASTER ORDER IS   *
000600*    RSV-REST-ID/RSV-TABLE-NO/RSV-DATE/RSV-TIME (SEE FILE-CONTROL).*
000700*    RECORD LENGTH = 80 BYTES, FIXED, SEQUENTIAL.  REWRITTEN       *
000800*    (READ-OLD/WRITE-NEW) BY RFRESERV (NEW RECORDS), RFEXPIRE AND  *
000900*    RFCUSTST/RFRESTST (STATUS/COUNTER PASSES); READ ONLY BY       *
001000*    RFTABOPT, RFAVAILR AND RFCUSCLN.                              *
001100*                                                                  *
001200*    MAINTENANCE LOG                                               *
001300*    ---------------                                               *
001400*    88-03-18  RPG  NEW COPYBOOK FOR RESERVAFLOW CONVERSION.       *
001500*    90-02-27  LTK  ADDED RSV-STATUS 88-LEVELS FOR THE EXPIRATION  *
001600*                   SWEEP (RFEXPIRE).                              *
001700*    99-01-19  RPG  Y2K - RSV-DATE/CREATED-TS/EXPIRES-TS WIDENED   *
001800*                   TO FULL 4-DIGIT CENTURY, NO WINDOWING LOGIC.   *
001900*    07-08-14  DLM  ADDED DATE/TIMESTAMP BREAKDOWN REDEFINES FOR   *
002000*                   THE NEW TABLE-OPTIMIZER AND AVAILABILITY       *
002100*                   FILEPASSES, REQ 58820.                         *
002150*    14-03-10  DLM  FIXED DATE-BRK AND TS-BRK BELOW, BOTH WERE     *
002160*                   MIS-ALIGNED AGAINST THE REST OF THE RECORD -   *
002170*                   DATE-BRK WAS SITTING OVER RSV-TIME/PARTY-SIZE, *
002180*                   TS-BRK WAS SITTING OVER RSV-CREATED-TS INSTEAD *
002190*                   OF RSV-EXPIRES-TS.  RECORD LENGTH IN THIS      *
002195*                   BANNER CORRECTED TO 80, REQ 61977.             *
002200********************************************************************
002300     01  RF-RESERVATION-RECORD.
002400*--------------------------------------------------------------*
002500*    RESERVATION IDENTIFICATION                                *
002600*--------------------------------------------------------------*
002700         05  RSV-ID                   PIC 9(08).
002800         05  RSV-REST-ID              PIC 9(04).
002900         05  RSV-CUST-ID              PIC 9(06).
003000         05  RSV-TABLE-NO             PIC X(06).
003100         05  RSV-DATE                 PIC 9(08).
003200         05  RSV-TIME                 PIC 9(04).
003300         05  RSV-PARTY-SIZE           PIC 9(02).
003400*--------------------------------------------------------------*
003500*    STATUS AND LIFE-CYCLE TIMESTAMPS                          *
003600*--------------------------------------------------------------*
003700         05  RSV-STATUS               PIC X(09).
003800             88  RSV-IS-PENDING           VALUE 'PENDING'.
003900             88  RSV-IS-CONFIRMED         VALUE 'CONFIRMED'.
004000             88  RSV-IS-COMPLETED         VALUE 'COMPLETED'.
004100             88  RSV-IS-CANCELLED         VALUE 'CANCELLED'.
004200             88  RSV-IS-NO-SHOW           VALUE 'NO-SHOW'.
004300             88  RSV-IS-EXPIRED           VALUE 'EXPIRED'.
004400         05  RSV-CREATED-TS           PIC 9(14).
004500         05  RSV-EXPIRES-TS           PIC 9(14).
004600         05  FILLER                   PIC X(05).
004700     EJECT
004800********************************************************************
004900*    ALTERNATE VIEW - RESERVATION DATE BROKEN OUT TO Y/M/D FOR     *
005000*    THE WEEKDAY AND ADVANCE-BOOKING WINDOW CHECKS IN RFRESERV     *
005100*    AND FOR THE DAY-BY-DAY WALK IN RFAVAILR.                      *
005200********************************************************************
005300     01  RF-RESERVATION-DATE-BRK REDEFINES RF-RESERVATION-RECORD.
005400         05  FILLER                   PIC X(24).
005500         05  RB-RSV-DATE.
005600             10  RB-RSV-YEAR          PIC 9(04).
005700             10  RB-RSV-MONTH         PIC 9(02).
005800             10  RB-RSV-DAY           PIC 9(02).
005900         05  FILLER                   PIC X(48).
006000     EJECT
006100********************************************************************
006200*    ALTERNATE VIEW - EXPIRY TIMESTAMP BROKEN OUT SO THE EXPIRE    *
006300*    SWEEP CAN COMPARE IT AGAINST THE RUN TIMESTAMP WITHOUT A      *
006400*    14-DIGIT NUMERIC COMPARE GETTING IN THE WAY OF THE TRACE.     *
006500********************************************************************
006600     01  RF-RESERVATION-TS-BRK REDEFINES RF-RESERVATION-RECORD.
006700         05  FILLER                   PIC X(61).
006800         05  TB-EXPIRES-DATE          PIC 9(08).
006900         05  TB-EXPIRES-TIME          PIC 9(06).
007000         05  FILLER                   PIC X(05).
