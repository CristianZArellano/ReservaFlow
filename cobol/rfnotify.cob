000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFNOTIFY.
000300 AUTHOR. L T KOWALCZYK.
000400 INSTALLATION. RESERVAFLOW OPERATIONS CENTER.
000500 DATE-WRITTEN. 02/27/1990.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  FOURTH STEP OF THE NIGHTLY CYCLE, RUN AFTER RFRESTST.  READS *
001200*  THE NOTIFICATION QUEUE AND, FOR EACH DUE PENDING RECORD,     *
001300*  GATES IT AGAINST THE CUSTOMER'S PREFERENCE RECORD (TYPE,     *
001400*  CHANNEL AND QUIET-HOURS WINDOW) AND EITHER BLOCKS IT OR      *
001500*  SIMULATES THE SEND.  EMAIL SENDS REQUIRE THE CUSTOMER TO     *
001600*  STILL BE ON FILE WITH A NON-BLANK ADDRESS; SMS AND PUSH      *
001700*  ALWAYS SUCCEED.  ADDS ITS SENT/BLOCKED/FAILED COUNTS TO THE  *
001800*  RUN-TOTALS CARRY RECORD FOR RFCUSTST'S GRAND-TOTALS LINE.    *
001900*                                                              *
002000*J    JCL..                                                    *
002100*                                                              *
002200* //RFNOTIFY EXEC PGM=RFNOTIFY                                 *
002300* //SYSOUT   DD SYSOUT=*                                       *
002400* //CTLCARD  DD DISP=SHR,DSN=RF.CTL.RUNCARD                    *
002500* //NTFFILE  DD DISP=SHR,DSN=RF.MSTR.NOTIFICATION              *
002600* //NTFFILN  DD DISP=(NEW,CATLG,DELETE),DSN=RF.MSTR.NOTIF.N    *
002700* //NPRFILE  DD DISP=SHR,DSN=RF.MSTR.NOTIFPREF                 *
002800* //CUSTFILE DD DISP=SHR,DSN=RF.MSTR.CUSTOMER                  *
002900* //RUNTOTS  DD DISP=SHR,DSN=RF.CTL.RUNTOT.N2                  *
003000* //RUNTOTN  DD DISP=(NEW,CATLG,DELETE),DSN=RF.CTL.RUNTOT.N3   *
003100* //*                                                          *
003200*                                                              *
003300*P    ENTRY PARAMETERS..                                       *
003400*     NONE - CONTROL CARD SUPPLIES RUN-TIMESTAMP.               *
003500*                                                              *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003700*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                  *
003800*                                                              *
003900*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004000*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                  *
004100*                                                              *
004200****************************************************************
004300*    MAINTENANCE LOG                                           *
004400*    ---------------                                           *
004500*    90-02-27  LTK  ORIGINAL FILEPASS - NOTIFICATION QUEUE      *
004600*                   ADDED TO RESERVAFLOW, REQ 27714.            *
004700*    96-04-30  RPG  ADDED QUIET-HOURS GATE, REQ 29944.          *
004800*    99-01-19  RPG  Y2K - SCHEDULED/SENT TIMESTAMPS FULL 14-    *
004900*                   DIGIT ALREADY, NO CHANGE REQUIRED.          *
005000*    04-09-22  DLM  ADDED RUN-TOTALS CARRY FILE READ/WRITE,     *
005100*                   REQ 40217.                                  *
005150*    14-03-10  DLM  FIXED TS-BRK IN RFNTFREC, IT WAS MIS-        *
005160*                   ALIGNED - 2200 NOW TRACES THE SCHEDULED DATE *
005170*                   OFF SB-SCHEDULED-DATE/TIME.  2100'S DEFAULT  *
005180*                   GATE SET NOW GOES THROUGH THE NOTIF-PREF-    *
005190*                   GATE-BRK REDEFINES IN RFNPFREC INSTEAD OF    *
005195*                   TWO LITERAL MOVE STATEMENTS, REQ 61977.      *
005200****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
006000         FILE STATUS IS FS-CTL.
006100     SELECT NOTIFICATION-FILE ASSIGN TO NTFFILE
006200         FILE STATUS IS FS-NTF.
006300     SELECT NOTIFICATION-FILE-OUT ASSIGN TO NTFFILN
006400         FILE STATUS IS FS-NTFO.
006500     SELECT NOTIF-PREF-FILE ASSIGN TO NPRFILE
006600         FILE STATUS IS FS-NPR.
006700     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
006800         FILE STATUS IS FS-CUST.
006900     SELECT RUN-TOTALS-FILE ASSIGN TO RUNTOTS
007000         FILE STATUS IS FS-RTI.
007100     SELECT RUN-TOTALS-FILE-OUT ASSIGN TO RUNTOTN
007200         FILE STATUS IS FS-RTO.
007300 EJECT
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  CONTROL-CARD-FILE
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900 01  CONTROL-CARD-REC             PIC X(51).
008000 FD  NOTIFICATION-FILE
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS.
008300 01  NOTIFICATION-REC             PIC X(128).
008400 FD  NOTIFICATION-FILE-OUT
008500     RECORDING MODE IS F
008600     BLOCK CONTAINS 0 RECORDS.
008700 01  NOTIFICATION-REC-OUT         PIC X(128).
008800 FD  NOTIF-PREF-FILE
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS.
009100 01  NOTIF-PREF-REC               PIC X(38).
009200 FD  CUSTOMER-FILE
009300     RECORDING MODE IS F
009400     BLOCK CONTAINS 0 RECORDS.
009500 01  CUSTOMER-REC                 PIC X(160).
009600 FD  RUN-TOTALS-FILE
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS.
009900 01  RUN-TOTALS-REC               PIC X(49).
010000 FD  RUN-TOTALS-FILE-OUT
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS.
010300 01  RUN-TOTALS-REC-OUT           PIC X(49).
010400 EJECT
010500 WORKING-STORAGE SECTION.
010600 01  FILLER PIC X(32) VALUE 'RFNOTIFY WORKING STORAGE BEGINS'.
010700****************************************************************
010800*    FILE STATUS AND END-OF-FILE SWITCHES                      *
010900****************************************************************
011000 01  FILE-STATUS-AREA.
011100     05  FS-CTL                   PIC XX.
011200     05  FS-NTF                   PIC XX.
011300     05  FS-NTFO                  PIC XX.
011400     05  FS-NPR                   PIC XX.
011500     05  FS-CUST                  PIC XX.
011600     05  FS-RTI                   PIC XX.
011700     05  FS-RTO                   PIC XX.
011800 01  WS-SWITCHES.
011900     05  WS-NTF-EOF-SW            PIC X VALUE 'N'.
012000         88  NTF-EOF                  VALUE 'Y'.
012100     05  WS-NPR-EOF-SW            PIC X VALUE 'N'.
012200         88  NPR-EOF                  VALUE 'Y'.
012300     05  WS-CUST-EOF-SW           PIC X VALUE 'N'.
012400         88  CUST-EOF                  VALUE 'Y'.
012500     05  WS-GATE-SWITCH           PIC X VALUE 'N'.
012600         88  GATE-BLOCKED             VALUE 'Y'.
012700 EJECT
012800 COPY RFCTLREC.
012900 EJECT
013000 COPY RFNTFREC.
013100 EJECT
013200 COPY RFNPFREC.
013300 EJECT
013400 COPY RFCUSREC.
013500 EJECT
013600****************************************************************
013700*    IN-MEMORY PREFERENCE TABLE - ONLY CUSTOMERS WITH A NON-    *
013800*    DEFAULT PREFERENCE RECORD APPEAR HERE.  LOADED ASCENDING   *
013900*    NPR-CUST-ID SO RFNOTIFY CAN SEARCH ALL FOR A MATCH.        *
014000****************************************************************
014100 01  RF-PREF-TABLE.
014200     05  PT-ENTRY OCCURS 5000 TIMES
014300             ASCENDING KEY IS PT-CUST-ID
014400             INDEXED BY PT-NDX.
014500         10  PT-CUST-ID           PIC 9(06).
014600         10  PT-RECORD            PIC X(38).
014700 01  WS-PREF-TABLE-CNT            COMP PIC S9(05) VALUE 0.
014800****************************************************************
014900*    IN-MEMORY CUSTOMER TABLE - EMAIL LOOKUP ONLY.              *
015000****************************************************************
015100 01  RF-CUST-TABLE.
015200     05  UT-ENTRY OCCURS 5000 TIMES
015300             ASCENDING KEY IS UT-ID
015400             INDEXED BY UT-NDX.
015500         10  UT-ID                PIC 9(06).
015600         10  UT-RECORD            PIC X(160).
015700 01  WS-CUST-TABLE-CNT            COMP PIC S9(05) VALUE 0.
015800 EJECT
015900****************************************************************
016000*    GENERAL WORKING FIELDS                                    *
016100****************************************************************
016200 01  WS-SEND-TIME-WORK.
016300     05  WS-SEND-TIME             PIC 9(04).
016400 01  WS-EMAIL-WORK.
016500     05  WS-CUST-FOUND-SW         PIC X VALUE 'N'.
016600         88  CUST-WAS-FOUND           VALUE 'Y'.
016700     05  WS-CUST-EMAIL            PIC X(40).
016800 01  WS-COUNTERS.
016900     05  WS-SENT-CNT              COMP-3 PIC S9(07) VALUE 0.
017000     05  WS-BLOCKED-CNT           COMP-3 PIC S9(07) VALUE 0.
017100     05  WS-FAILED-CNT            COMP-3 PIC S9(07) VALUE 0.
017200     05  WS-SKIPPED-CNT           COMP-3 PIC S9(07) VALUE 0.
017300 01  FILLER PIC X(32) VALUE 'RFNOTIFY WORKING STORAGE ENDS  '.
017400 EJECT
017500 PROCEDURE DIVISION.
017600****************************************************************
017700*                        MAINLINE LOGIC                        *
017800****************************************************************
017900 0-CONTROL-PROCESS.
018000     PERFORM 1000-INITIALIZATION
018100         THRU 1099-INITIALIZATION-EXIT.
018200     PERFORM 2000-PROCESS-NOTIFICATION
018300         THRU 2099-PROCESS-NOTIFICATION-EXIT
018400         UNTIL NTF-EOF.
018500     PERFORM 9000-CLOSE-AND-REPORT
018600         THRU 9099-CLOSE-AND-REPORT-EXIT.
018700     GOBACK.
018800 EJECT
018900 1000-INITIALIZATION.
019000     OPEN INPUT CONTROL-CARD-FILE
019100          INPUT NOTIF-PREF-FILE
019200          INPUT CUSTOMER-FILE
019300          INPUT NOTIFICATION-FILE
019400          INPUT RUN-TOTALS-FILE
019500          OUTPUT NOTIFICATION-FILE-OUT
019600          OUTPUT RUN-TOTALS-FILE-OUT.
019700     IF FS-CTL NOT = '00' OR FS-NPR NOT = '00'
019800        OR FS-CUST NOT = '00' OR FS-NTF NOT = '00'
019900         DISPLAY 'RFNOTIFY - ERROR OPENING INPUT FILES'
020000         GO TO 9900-ABEND
020100     END-IF.
020200     READ CONTROL-CARD-FILE INTO RF-CONTROL-CARD
020300         AT END
020400             DISPLAY 'RFNOTIFY - MISSING CONTROL CARD'
020500             GO TO 9900-ABEND
020600     END-READ.
020700     MOVE CC-RUN-TIMESTAMP(9:4) TO WS-SEND-TIME.
020800     MOVE ZERO TO RF-RUN-TOTALS.
020900     IF FS-RTI = '00'
021000         READ RUN-TOTALS-FILE INTO RF-RUN-TOTALS
021100             AT END
021200                 MOVE ZERO TO RF-RUN-TOTALS
021300         END-READ
021400     END-IF.
021500     PERFORM 1100-LOAD-PREF-TABLE
021600         THRU 1199-LOAD-PREF-TABLE-EXIT
021700         UNTIL NPR-EOF.
021800     PERFORM 1200-LOAD-CUST-TABLE
021900         THRU 1299-LOAD-CUST-TABLE-EXIT
022000         UNTIL CUST-EOF.
022100     PERFORM 1700-READ-NEXT-NOTIFICATION
022200         THRU 1799-READ-NEXT-NOTIFICATION-EXIT.
022300 1099-INITIALIZATION-EXIT.
022400     EXIT.
022500 EJECT
022600 1100-LOAD-PREF-TABLE.
022700     READ NOTIF-PREF-FILE INTO RF-NOTIF-PREF-RECORD
022800         AT END
022900             SET NPR-EOF TO TRUE
023000     END-READ.
023100     IF NOT NPR-EOF
023200         ADD 1 TO WS-PREF-TABLE-CNT
023300         SET PT-NDX TO WS-PREF-TABLE-CNT
023400         MOVE NPR-CUST-ID TO PT-CUST-ID(PT-NDX)
023500         MOVE RF-NOTIF-PREF-RECORD TO PT-RECORD(PT-NDX)
023600     END-IF.
023700 1199-LOAD-PREF-TABLE-EXIT.
023800     EXIT.
023900 EJECT
024000 1200-LOAD-CUST-TABLE.
024100     READ CUSTOMER-FILE INTO RF-CUSTOMER-RECORD
024200         AT END
024300             SET CUST-EOF TO TRUE
024400     END-READ.
024500     IF NOT CUST-EOF
024600         ADD 1 TO WS-CUST-TABLE-CNT
024700         SET UT-NDX TO WS-CUST-TABLE-CNT
024800         MOVE CUST-ID TO UT-ID(UT-NDX)
024900         MOVE RF-CUSTOMER-RECORD TO UT-RECORD(UT-NDX)
025000     END-IF.
025100 1299-LOAD-CUST-TABLE-EXIT.
025200     EXIT.
025300 EJECT
025400 1700-READ-NEXT-NOTIFICATION.
025500     READ NOTIFICATION-FILE INTO RF-NOTIFICATION-RECORD
025600         AT END
025700             SET NTF-EOF TO TRUE
025800     END-READ.
025900 1799-READ-NEXT-NOTIFICATION-EXIT.
026000     EXIT.
026100 EJECT
026200****************************************************************
026300*    2000 - A NOTIFICATION IS DUE WHEN STILL PENDING, RETRY     *
026400*    COUNT UNDER 5, AND ITS SCHEDULED TIME HAS ARRIVED.  ANY     *
026500*    OTHER RECORD PASSES THROUGH UNCHANGED (SKIPPED).            *
026600****************************************************************
026700 2000-PROCESS-NOTIFICATION.
026800     IF NTF-IS-PENDING AND NTF-RETRY-COUNT < 5
026900        AND NTF-SCHEDULED-TS NOT > CC-RUN-TIMESTAMP
027000         PERFORM 2100-APPLY-PREFERENCES
027100             THRU 2199-APPLY-PREFERENCES-EXIT
027200         IF GATE-BLOCKED
027300             SET NTF-IS-BLOCKED TO TRUE
027400             ADD 1 TO WS-BLOCKED-CNT
027500         ELSE
027600             PERFORM 2200-SIMULATE-SEND
027700                 THRU 2299-SIMULATE-SEND-EXIT
027800         END-IF
027900     ELSE
028000         ADD 1 TO WS-SKIPPED-CNT
028100     END-IF.
028200     WRITE NOTIFICATION-REC-OUT FROM RF-NOTIFICATION-RECORD.
028300     PERFORM 1700-READ-NEXT-NOTIFICATION
028400         THRU 1799-READ-NEXT-NOTIFICATION-EXIT.
028500 2099-PROCESS-NOTIFICATION-EXIT.
028600     EXIT.
028700 EJECT
028800****************************************************************
028900*    2100 - TYPE, CHANNEL AND QUIET-HOURS GATES.  A MISSING     *
029000*    PREFERENCE RECORD DEFAULTS TO CONFIRM/REMIND/PROMO/        *
029100*    FEEDBACK-OK = Y, EMAIL-OK = Y, SMS-OK = N, PUSH-OK = Y,     *
029200*    AND NO QUIET-HOURS WINDOW.                                  *
029300****************************************************************
029400 2100-APPLY-PREFERENCES.
029500     MOVE 'N' TO WS-GATE-SWITCH.
029550     PERFORM 2150-SET-GATE-DEFAULT
029560         THRU 2159-SET-GATE-DEFAULT-EXIT
029570         VARYING PG-GATE-NDX FROM 1 BY 1
029580         UNTIL PG-GATE-NDX > 7.
029900     MOVE 9999 TO NPR-QUIET-START NPR-QUIET-END.
030000     SET PT-NDX TO 1.
030100     SEARCH ALL PT-ENTRY
030200         AT END
030300             CONTINUE
030400         WHEN PT-CUST-ID(PT-NDX) = NTF-CUST-ID
030500             MOVE PT-RECORD(PT-NDX) TO RF-NOTIF-PREF-RECORD
030600     END-SEARCH.
030700     IF NTF-IS-RESV-CONFIRM AND NOT NPR-ALLOW-CONFIRM
030800         SET GATE-BLOCKED TO TRUE
030900     END-IF.
031000     IF NTF-IS-RESV-REMIND AND NOT NPR-ALLOW-REMIND
031100         SET GATE-BLOCKED TO TRUE
031200     END-IF.
031300     IF NTF-IS-PROMOTION AND NOT NPR-ALLOW-PROMO
031400         SET GATE-BLOCKED TO TRUE
031500     END-IF.
031600     IF NTF-IS-FEEDBACK AND NOT NPR-ALLOW-FEEDBACK
031700         SET GATE-BLOCKED TO TRUE
031800     END-IF.
031900     IF NTF-IS-EMAIL AND NOT NPR-ALLOW-EMAIL
032000         SET GATE-BLOCKED TO TRUE
032100     END-IF.
032200     IF NTF-IS-SMS AND NOT NPR-ALLOW-SMS
032300         SET GATE-BLOCKED TO TRUE
032400     END-IF.
032500     IF NTF-IS-PUSH AND NOT NPR-ALLOW-PUSH
032600         SET GATE-BLOCKED TO TRUE
032700     END-IF.
032800     IF NOT GATE-BLOCKED
032900        AND NPR-QUIET-START NOT = 9999 AND NPR-QUIET-END NOT = 9999
033000         IF NPR-QUIET-START NOT > NPR-QUIET-END
033100             IF WS-SEND-TIME NOT < NPR-QUIET-START
033200                AND WS-SEND-TIME NOT > NPR-QUIET-END
033300                 SET GATE-BLOCKED TO TRUE
033400             END-IF
033500         ELSE
033600             IF WS-SEND-TIME NOT < NPR-QUIET-START
033700                OR WS-SEND-TIME NOT > NPR-QUIET-END
033800                 SET GATE-BLOCKED TO TRUE
033900             END-IF
034000         END-IF
034100     END-IF.
034200 2199-APPLY-PREFERENCES-EXIT.
034300     EXIT.
034320 EJECT
034340****************************************************************
034350*    2150 - DEFAULT GATE SET, ONE PASS OVER THE NOTIF-PREF-GATE-*
034360*    BRK REDEFINES IN RFNPFREC INSTEAD OF TWO LITERAL MOVE      *
034370*    STATEMENTS - GATE 6 (SMS) DEFAULTS CLOSED, THE OTHER SIX   *
034380*    DEFAULT OPEN.                                               *
034390****************************************************************
034400 2150-SET-GATE-DEFAULT.
034410     IF PG-GATE-NDX = 6
034420         MOVE 'N' TO PG-GATE-FLAG(PG-GATE-NDX)
034430     ELSE
034440         MOVE 'Y' TO PG-GATE-FLAG(PG-GATE-NDX)
034450     END-IF.
034460 2159-SET-GATE-DEFAULT-EXIT.
034470     EXIT.
034480 EJECT
034500****************************************************************
034600*    2200 - SIMULATE THE SEND.  EMAIL REQUIRES THE CUSTOMER     *
034700*    STILL ON FILE WITH A NON-BLANK ADDRESS; SMS AND PUSH       *
034800*    ALWAYS SUCCEED.                                             *
034900****************************************************************
035000 2200-SIMULATE-SEND.
035100     MOVE 'N' TO WS-CUST-FOUND-SW.
035200     MOVE SPACES TO WS-CUST-EMAIL.
035300     IF NTF-IS-EMAIL
035400         SET UT-NDX TO 1
035500         SEARCH ALL UT-ENTRY
035600             AT END
035700                 CONTINUE
035800             WHEN UT-ID(UT-NDX) = NTF-CUST-ID
035900                 SET CUST-WAS-FOUND TO TRUE
036000                 MOVE UT-RECORD(UT-NDX) TO RF-CUSTOMER-RECORD
036100                 MOVE CUST-EMAIL TO WS-CUST-EMAIL
036200         END-SEARCH
036300     END-IF.
036400     IF NTF-IS-SMS OR NTF-IS-PUSH
036500        OR (NTF-IS-EMAIL AND CUST-WAS-FOUND
036600            AND WS-CUST-EMAIL NOT = SPACES)
036700         SET NTF-IS-SENT TO TRUE
036750         DISPLAY 'RFNOTIFY - SENDING NTF ' NTF-ID ' SCHEDULED '
036760                 SB-SCHEDULED-DATE '/' SB-SCHEDULED-TIME
036800         MOVE CC-RUN-TIMESTAMP TO NTF-SENT-TS
036900         ADD 1 TO WS-SENT-CNT
037000     ELSE
037100         SET NTF-IS-FAILED TO TRUE
037200         ADD 1 TO NTF-RETRY-COUNT
037300         ADD 1 TO WS-FAILED-CNT
037400     END-IF.
037500 2299-SIMULATE-SEND-EXIT.
037600     EXIT.
037700 EJECT
037800****************************************************************
037900*                  CLOSE FILES AND FINAL REPORT                *
038000****************************************************************
038100 9000-CLOSE-AND-REPORT.
038200     MOVE WS-SENT-CNT TO RT-NOTIF-SENT.
038300     MOVE WS-BLOCKED-CNT TO RT-NOTIF-BLOCKED.
038400     MOVE WS-FAILED-CNT TO RT-NOTIF-FAILED.
038500     WRITE RUN-TOTALS-REC-OUT FROM RF-RUN-TOTALS.
038600     CLOSE CONTROL-CARD-FILE NOTIF-PREF-FILE CUSTOMER-FILE
038700           NOTIFICATION-FILE NOTIFICATION-FILE-OUT
038800           RUN-TOTALS-FILE RUN-TOTALS-FILE-OUT.
038900     DISPLAY 'RFNOTIFY - SENT:    ' WS-SENT-CNT.
039000     DISPLAY 'RFNOTIFY - BLOCKED: ' WS-BLOCKED-CNT.
039100     DISPLAY 'RFNOTIFY - FAILED:  ' WS-FAILED-CNT.
039200     DISPLAY 'RFNOTIFY - SKIPPED: ' WS-SKIPPED-CNT.
039300 9099-CLOSE-AND-REPORT-EXIT.
039400     EXIT.
039500 EJECT
039600 9900-ABEND.
039700     DISPLAY 'RFNOTIFY - PROGRAM ABENDING DUE TO ERROR'.
039800     CALL 'CKABEND'.
039900 9999-EXIT.
040000     EXIT.
