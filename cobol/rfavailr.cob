000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFAVAILR.
000300 AUTHOR. L T KOWALCZYK.
000400 INSTALLATION. RESERVAFLOW OPERATIONS CENTER.
000500 DATE-WRITTEN. 06/04/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  MULTI-DAY AVAILABILITY FILEPASS, RUN ON OPERATIONS SCHEDULE  *
001200*  - NOT PART OF THE NIGHTLY RUN-TOTALS CHAIN.  FOR EACH ACTIVE *
001300*  RESTAURANT AND EACH DAY FROM CC-AVAIL-START-DATE THROUGH     *
001400*  START-DATE PLUS CC-AVAIL-HORIZON-DAYS, PRINTS A CLOSED LINE  *
001500*  IF THE RESTAURANT IS CLOSED THAT WEEKDAY, OTHERWISE A SLOT-  *
001600*  BY-SLOT UTILIZATION LINE, A DAILY TOTAL LINE AND, AFTER THE  *
001700*  LAST DAY, A PERIOD SUMMARY LINE.  OPENS AVAIL-REPORT -       *
001800*  RFTABOPT EXTENDS IT AFTERWARD WITH TABLE RECOMMENDATIONS.    *
001900*                                                              *
002000*J    JCL..                                                    *
002100*                                                              *
002200* //RFAVAILR EXEC PGM=RFAVAILR                                 *
002300* //SYSOUT   DD SYSOUT=*                                       *
002400* //CTLCARD  DD DISP=SHR,DSN=RF.CTL.RUNCARD                    *
002500* //RESTFILE DD DISP=SHR,DSN=RF.MSTR.RESTAURANT                *
002600* //TBLFILE  DD DISP=SHR,DSN=RF.MSTR.TABLE                     *
002700* //RSVMAST  DD DISP=SHR,DSN=RF.MSTR.RESV.N2                   *
002800* //AVAILRPT DD SYSOUT=*,DISP=MOD                              *
002900* //*                                                          *
003000*                                                              *
003100*P    ENTRY PARAMETERS..                                       *
003200*     NONE - CONTROL CARD SUPPLIES AVAIL-START-DATE AND         *
003300*     AVAIL-HORIZON-DAYS (ZERO DEFAULTS TO 7).                  *
003400*                                                              *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003600*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                  *
003700*     TABLE FILE OR RESERVATION WINDOW LARGER THAN THE WORKING  *
003800*     STORAGE TABLES CAN HOLD - SEE 1150/1250.                  *
003900*                                                              *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004100*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                  *
004200*     CKDCEXIN ---- DATE CONVERSION, EXTERNAL TO INTERNAL       *
004300*     CKDCARTH ---- DATE ARITHMETIC, DAY-DIFFERENCE FOR WEEKDAY *
004400*                                                              *
004500****************************************************************
004600*    MAINTENANCE LOG                                           *
004700*    ---------------                                           *
004800*    91-06-04  LTK  ORIGINAL FILEPASS FOR THE NEW MULTI-DAY     *
004900*                   AVAILABILITY REPORT.                       *
005000*    97-11-05  RPG  ADDED PEAK UTILIZATION TO THE DAILY LINE,   *
005100*                   REQ 33190.                                 *
005200*    99-01-19  RPG  Y2K - SLOT DATE NOW FULL 4-DIGIT CENTURY,   *
005300*                   WEEKDAY CALC UNCHANGED (SEE RFRESERV).      *
005400*    07-08-14  DLM  RESERVATION LOOKUP REWORKED AGAINST THE     *
005500*                   NEW DATE/TIMESTAMP BREAKDOWN REDEFINES,     *
005600*                   REQ 58820 - TABLE CAPACITY NOW COMES OFF    *
005700*                   REST-TOTAL-CAPACITY INSTEAD OF RESUMMING    *
005800*                   THE TABLE FILE EVERY SLOT.                  *
005850*    14-03-10  DLM  FIXED RESERVATION-DATE-BRK IN RFRSVREC, IT   *
005860*                   WAS MIS-ALIGNED - ADDED THE BREAKDOWN TO THE *
005870*                   WINDOW-OVERFLOW ABEND MESSAGE BELOW SO THE   *
005880*                   OPERATOR CAN SEE WHICH DAY BLEW THE TABLE,   *
005890*                   REQ 61977.                                  *
005900****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
006700         FILE STATUS IS FS-CTL.
006800     SELECT RESTAURANT-FILE ASSIGN TO RESTFILE
006900         FILE STATUS IS FS-REST.
007000     SELECT TABLE-FILE ASSIGN TO TBLFILE
007100         FILE STATUS IS FS-TBL.
007200     SELECT RESERVATION-MASTER ASSIGN TO RSVMAST
007300         FILE STATUS IS FS-RSV.
007400     SELECT AVAIL-REPORT ASSIGN TO AVAILRPT
007500         FILE STATUS IS FS-AVAIL.
007600 EJECT
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  CONTROL-CARD-FILE
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 01  CONTROL-CARD-REC             PIC X(51).
008300 FD  RESTAURANT-FILE
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  RESTAURANT-REC               PIC X(140).
008700 FD  TABLE-FILE
008800     RECORDING MODE IS F
008900     BLOCK CONTAINS 0 RECORDS.
009000 01  TABLE-REC                    PIC X(60).
009100 FD  RESERVATION-MASTER
009200     RECORDING MODE IS F
009300     BLOCK CONTAINS 0 RECORDS.
009400 01  RESERVATION-REC              PIC X(80).
009500 FD  AVAIL-REPORT
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS.
009800 01  AVAIL-REC                    PIC X(132).
009900 EJECT
010000 WORKING-STORAGE SECTION.
010100 01  FILLER PIC X(32) VALUE 'RFAVAILR WORKING STORAGE BEGINS'.
010200****************************************************************
010300*    FILE STATUS AND END-OF-FILE SWITCHES                      *
010400****************************************************************
010500 01  FILE-STATUS-AREA.
010600     05  FS-CTL                   PIC XX.
010700     05  FS-REST                  PIC XX.
010800     05  FS-TBL                   PIC XX.
010900     05  FS-RSV                   PIC XX.
011000     05  FS-AVAIL                 PIC XX.
011100 01  WS-SWITCHES.
011200     05  WS-REST-EOF-SW           PIC X VALUE 'N'.
011300         88  REST-EOF                 VALUE 'Y'.
011400     05  WS-TBL-EOF-SW            PIC X VALUE 'N'.
011500         88  TBL-EOF                  VALUE 'Y'.
011600     05  WS-RSV-EOF-SW            PIC X VALUE 'N'.
011700         88  RSV-EOF                  VALUE 'Y'.
011800     05  WS-DAY-CLOSED-SWITCH     PIC X VALUE 'N'.
011900         88  DAY-IS-CLOSED            VALUE 'Y'.
012000 EJECT
012100 COPY RFCTLREC.
012200 EJECT
012300 COPY RFRESREC.
012400 EJECT
012500 COPY RFTBLREC.
012600 EJECT
012700 COPY RFRSVREC.
012800 EJECT
012900****************************************************************
013000*    TABLE-FILE LOOKUP TABLE - LOADED ASCENDING REST-ID/        *
013100*    TBL-NUMBER (THE FILE'S OWN ORDER), ACTIVE TABLES ONLY.     *
013200****************************************************************
013300 01  RF-TABLE-LOOKUP.
013400     05  RF-TABLE-ENTRY OCCURS 2000 TIMES
013500             ASCENDING KEY IS TT-REST-ID, TT-TABLE-NO
013600             INDEXED BY TT-NDX.
013700         10  TT-REST-ID           PIC 9(04).
013800         10  TT-TABLE-NO          PIC X(06).
013900         10  TT-CAPACITY          COMP PIC S9(04).
014000 01  WS-TABLE-CNT                 COMP-3 PIC S9(05) VALUE 0.
014100****************************************************************
014200*    RESERVATION LOOKUP TABLE - PENDING/CONFIRMED RESERVATIONS  *
014300*    WITHIN THE AVAILABILITY WINDOW, LOADED IN THE MASTER'S     *
014400*    OWN ASCENDING REST-ID/TABLE-NO/DATE/TIME ORDER SO THE      *
014500*    SLOT PASS CAN SEARCH ALL ON EXACT TABLE/DATE/TIME.         *
014600****************************************************************
014700 01  RF-WINDOW-RESV-TABLE.
014800     05  RF-WINDOW-RESV-ENTRY OCCURS 3000 TIMES
014900             ASCENDING KEY IS WR-REST-ID, WR-TABLE-NO,
015000                              WR-DATE, WR-TIME
015100             INDEXED BY WR-NDX.
015200         10  WR-REST-ID           PIC 9(04).
015300         10  WR-TABLE-NO          PIC X(06).
015400         10  WR-DATE              PIC 9(08).
015500         10  WR-TIME              PIC 9(04).
015600         10  WR-CAPACITY          COMP PIC S9(04).
015700 01  WS-WINDOW-RESV-CNT           COMP-3 PIC S9(05) VALUE 0.
015800 EJECT
015900****************************************************************
016000*    WEEKDAY-OF-DATE WORK AREA - CKDCEXIN/CKDCARTH CALLING      *
016100*    CONVENTIONS COPIED FROM THE SHOP'S OLDER FILEPASSES.       *
016200****************************************************************
016300 01  WS-WEEKDAY-WORK.
016400     05  WS-ANCHOR-EXT-DATE.
016500         10  WS-ANCHOR-CONV-MM    PIC 9(02) VALUE 01.
016600         10  WS-ANCHOR-CONV-DD    PIC 9(02) VALUE 01.
016700         10  WS-ANCHOR-CONV-CC    PIC 9(02) VALUE 19.
016800         10  WS-ANCHOR-CONV-YY    PIC 9(02) VALUE 00.
016900     05  WS-INT-ANCHOR-DATE       COMP-3.
017000         10  WS-INT-ANCHOR-YEAR   PIC S9(03).
017100         10  WS-INT-ANCHOR-DAY    PIC S9(03).
017200     05  WS-REQ-EXT-DATE.
017300         10  WS-REQ-CONV-MM       PIC 9(02).
017400         10  WS-REQ-CONV-DD       PIC 9(02).
017500         10  WS-REQ-CONV-CC       PIC 9(02).
017600         10  WS-REQ-CONV-YY       PIC 9(02).
017700     05  WS-INT-REQ-DATE          COMP-3.
017800         10  WS-INT-REQ-YEAR      PIC S9(03).
017900         10  WS-INT-REQ-DAY       PIC S9(03).
018000     05  WS-DCARTH-DIFF-CODE      PIC X VALUE '2'.
018100     05  WS-DAY-DIFFERENCE        COMP-3 PIC S9(05).
018200     05  WS-DAY-QUOTIENT          COMP PIC S9(04).
018300     05  WS-DAY-REMAINDER         COMP PIC S9(04).
018400     05  WS-REQ-WEEKDAY           COMP PIC S9(04).
018500 EJECT
018600****************************************************************
018700*    DAY-LOOP AND SLOT-LOOP WORKING FIELDS                     *
018800****************************************************************
018900 01  WS-DAY-LOOP-WORK.
019000     05  WS-DAY-OFFSET            COMP PIC S9(04) VALUE 0.
019100     05  WS-TARGET-DATE           PIC 9(08).
019200     05  WS-OPEN-DAYS-CNT         COMP-3 PIC S9(03) VALUE 0.
019300     05  WS-PERIOD-RESV-CNT       COMP-3 PIC S9(06) VALUE 0.
019400     05  WS-PERIOD-PCT-SUM        COMP-3 PIC S9(07)V99 VALUE 0.
019500     05  WS-BUSIEST-PCT           COMP-3 PIC S9(05)V99 VALUE 0.
019600     05  WS-BUSIEST-DATE          PIC 9(08) VALUE 0.
019700 01  WS-SLOT-LOOP-WORK.
019800     05  WS-OPEN-MINS             COMP PIC S9(05).
019900     05  WS-CLOSE-MINS            COMP PIC S9(05).
020000     05  WS-SLOT-MINUTES          COMP PIC S9(04).
020100     05  WS-CUR-MINS              COMP PIC S9(05).
020200     05  WS-SLOT-HH               COMP PIC S9(02).
020300     05  WS-SLOT-MM               COMP PIC S9(02).
020400     05  WS-SLOT-TIME             PIC 9(04).
020500     05  WS-SLOT-CNT              COMP-3 PIC S9(03) VALUE 0.
020600     05  WS-SLOT-PCT-SUM          COMP-3 PIC S9(05)V99 VALUE 0.
020700     05  WS-SLOT-PEAK-PCT         COMP-3 PIC S9(03)V99 VALUE 0.
020800     05  WS-DAY-RESV-CNT          COMP-3 PIC S9(05) VALUE 0.
020900     05  WS-DAY-AVG-PCT           COMP-3 PIC S9(03)V99 VALUE 0.
021000 01  WS-SLOT-CALC-WORK.
021100     05  WS-RESV-TABLES           COMP-3 PIC S9(04) VALUE 0.
021200     05  WS-RESV-CAPACITY         COMP-3 PIC S9(05) VALUE 0.
021300     05  WS-AVAIL-TABLES          COMP-3 PIC S9(04) VALUE 0.
021400     05  WS-AVAIL-CAPACITY        COMP-3 PIC S9(05) VALUE 0.
021500     05  WS-TOTAL-TABLES          COMP-3 PIC S9(04) VALUE 0.
021600     05  WS-UTIL-PCT              COMP-3 PIC S9(03)V99 VALUE 0.
021700 EJECT
021800****************************************************************
021900*    PRINT LINE LAYOUTS                                        *
022000****************************************************************
022100 01  WS-CLOSED-LINE.
022200     05  CL-REST-ID               PIC 9(04).
022300     05  FILLER                   PIC X(02) VALUE SPACES.
022400     05  CL-REST-NAME             PIC X(30).
022500     05  FILLER                   PIC X(02) VALUE SPACES.
022600     05  CL-DATE                  PIC 9(08).
022700     05  FILLER                   PIC X(02) VALUE SPACES.
022800     05  CL-LABEL                 PIC X(10) VALUE 'CLOSED'.
022900     05  FILLER                   PIC X(74) VALUE SPACES.
023000 01  WS-SLOT-LINE.
023100     05  SL-REST-ID               PIC 9(04).
023200     05  FILLER                   PIC X(02) VALUE SPACES.
023300     05  SL-DATE                  PIC 9(08).
023400     05  FILLER                   PIC X(02) VALUE SPACES.
023500     05  SL-TIME                  PIC 9(04).
023600     05  FILLER                   PIC X(02) VALUE SPACES.
023700     05  SL-RESV-TABLES           PIC ZZZ9.
023800     05  FILLER                   PIC X(02) VALUE SPACES.
023900     05  SL-AVAIL-TABLES          PIC ZZZ9.
024000     05  FILLER                   PIC X(02) VALUE SPACES.
024100     05  SL-RESV-CAP              PIC ZZZZ9.
024200     05  FILLER                   PIC X(02) VALUE SPACES.
024300     05  SL-AVAIL-CAP             PIC ZZZZ9.
024400     05  FILLER                   PIC X(02) VALUE SPACES.
024500     05  SL-UTIL-PCT              PIC ZZ9.99.
024600     05  FILLER                   PIC X(78) VALUE SPACES.
024700 01  WS-DAILY-LINE.
024800     05  DL-REST-ID               PIC 9(04).
024900     05  FILLER                   PIC X(02) VALUE SPACES.
025000     05  DL-DATE                  PIC 9(08).
025100     05  FILLER                   PIC X(02) VALUE SPACES.
025200     05  DL-LABEL                 PIC X(11) VALUE 'DAILY TOTAL'.
025300     05  FILLER                   PIC X(02) VALUE SPACES.
025400     05  DL-RESV-CNT              PIC ZZZZ9.
025500     05  FILLER                   PIC X(02) VALUE SPACES.
025600     05  DL-AVG-PCT               PIC ZZ9.99.
025700     05  FILLER                   PIC X(02) VALUE SPACES.
025800     05  DL-PEAK-PCT              PIC ZZ9.99.
025900     05  FILLER                   PIC X(82) VALUE SPACES.
026000 01  WS-PERIOD-LINE.
026100     05  PL-REST-ID               PIC 9(04).
026200     05  FILLER                   PIC X(02) VALUE SPACES.
026300     05  PL-REST-NAME             PIC X(30).
026400     05  FILLER                   PIC X(02) VALUE SPACES.
026500     05  PL-LABEL                 PIC X(13) VALUE 'PERIOD TOTALS'.
026600     05  FILLER                   PIC X(02) VALUE SPACES.
026700     05  PL-OPEN-DAYS             PIC ZZ9.
026800     05  FILLER                   PIC X(02) VALUE SPACES.
026900     05  PL-TOTAL-RESV            PIC ZZZZZ9.
027000     05  FILLER                   PIC X(02) VALUE SPACES.
027100     05  PL-AVG-PCT               PIC ZZ9.99.
027200     05  FILLER                   PIC X(02) VALUE SPACES.
027300     05  PL-BUSIEST-DAY           PIC 9(08).
027400     05  FILLER                   PIC X(50) VALUE SPACES.
027500 EJECT
027600****************************************************************
027700*    GENERAL WORKING FIELDS                                    *
027800****************************************************************
027900 01  WS-COUNTERS.
028000     05  WS-REST-PROCESSED-CNT    COMP-3 PIC S9(05) VALUE 0.
028100 01  FILLER PIC X(32) VALUE 'RFAVAILR WORKING STORAGE ENDS  '.
028200 EJECT
028300 PROCEDURE DIVISION.
028400****************************************************************
028500*                        MAINLINE LOGIC                        *
028600****************************************************************
028700 0-CONTROL-PROCESS.
028800     PERFORM 1000-INITIALIZATION
028900         THRU 1099-INITIALIZATION-EXIT.
029000     PERFORM 2000-PROCESS-RESTAURANT
029100         THRU 2099-PROCESS-RESTAURANT-EXIT
029200         UNTIL REST-EOF.
029300     PERFORM 9000-CLOSE-AND-REPORT
029400         THRU 9099-CLOSE-AND-REPORT-EXIT.
029500     GOBACK.
029600 EJECT
029700 1000-INITIALIZATION.
029800     OPEN INPUT CONTROL-CARD-FILE
029900          INPUT RESTAURANT-FILE
030000          INPUT TABLE-FILE
030100          INPUT RESERVATION-MASTER
030200          OUTPUT AVAIL-REPORT.
030300     IF FS-CTL NOT = '00' OR FS-REST NOT = '00'
030400                     OR FS-TBL NOT = '00' OR FS-RSV NOT = '00'
030500                     OR FS-AVAIL NOT = '00'
030600         DISPLAY 'RFAVAILR - ERROR OPENING FILES'
030700         GO TO 9900-ABEND
030800     END-IF.
030900     READ CONTROL-CARD-FILE INTO RF-CONTROL-CARD
031000         AT END
031100             DISPLAY 'RFAVAILR - MISSING CONTROL CARD'
031200             GO TO 9900-ABEND
031300     END-READ.
031400     IF CC-AVAIL-HORIZON-DAYS = 0
031500         MOVE 7 TO CC-AVAIL-HORIZON-DAYS
031600     END-IF.
031700     PERFORM 1100-LOAD-TABLE-LOOKUP
031800         THRU 1199-LOAD-TABLE-LOOKUP-EXIT
031900         UNTIL TBL-EOF.
032000     PERFORM 1200-LOAD-WINDOW-RESV
032100         THRU 1299-LOAD-WINDOW-RESV-EXIT
032200         UNTIL RSV-EOF.
032300     PERFORM 1700-READ-NEXT-RESTAURANT
032400         THRU 1799-READ-NEXT-RESTAURANT-EXIT.
032500 1099-INITIALIZATION-EXIT.
032600     EXIT.
032700 EJECT
032800 1100-LOAD-TABLE-LOOKUP.
032900     READ TABLE-FILE INTO RF-TABLE-RECORD
033000         AT END
033100             SET TBL-EOF TO TRUE
033200             GO TO 1199-LOAD-TABLE-LOOKUP-EXIT
033300     END-READ.
033400     IF TBL-IS-ACTIVE
033500         ADD 1 TO WS-TABLE-CNT
033600         IF WS-TABLE-CNT > 2000
033700             DISPLAY 'RFAVAILR - TABLE LOOKUP OVERFLOW'
033800             GO TO 9900-ABEND
033900         END-IF
034000         MOVE TBL-REST-ID TO TT-REST-ID(WS-TABLE-CNT)
034100         MOVE TBL-NUMBER TO TT-TABLE-NO(WS-TABLE-CNT)
034200         MOVE TBL-CAPACITY TO TT-CAPACITY(WS-TABLE-CNT)
034300     END-IF.
034400 1199-LOAD-TABLE-LOOKUP-EXIT.
034500     EXIT.
034600 EJECT
034700****************************************************************
034800*    1200 - RESERVATIONS ON OR AFTER THE AVAILABILITY START     *
034900*    DATE ARE KEPT - THIS COVERS THE WHOLE HORIZON BECAUSE THE  *
035000*    WINDOW IS SHORT (DEFAULT 7 DAYS) AND WASTES ONLY A HANDFUL *
035100*    OF TABLE SLOTS ON RESERVATIONS FARTHER OUT THAN NEEDED.    *
035200****************************************************************
035300 1200-LOAD-WINDOW-RESV.
035400     READ RESERVATION-MASTER INTO RF-RESERVATION-RECORD
035500         AT END
035600             SET RSV-EOF TO TRUE
035700             GO TO 1299-LOAD-WINDOW-RESV-EXIT
035800     END-READ.
035900     IF (RSV-IS-PENDING OR RSV-IS-CONFIRMED)
036000                     AND RSV-DATE NOT < CC-AVAIL-START-DATE
036100         ADD 1 TO WS-WINDOW-RESV-CNT
036200         IF WS-WINDOW-RESV-CNT > 3000
036300             DISPLAY 'RFAVAILR - RESERVATION WINDOW OVERFLOW AT '
036310                     RB-RSV-YEAR '-' RB-RSV-MONTH '-' RB-RSV-DAY
036400             GO TO 9900-ABEND
036500         END-IF
036600         MOVE RSV-REST-ID  TO WR-REST-ID(WS-WINDOW-RESV-CNT)
036700         MOVE RSV-TABLE-NO TO WR-TABLE-NO(WS-WINDOW-RESV-CNT)
036800         MOVE RSV-DATE     TO WR-DATE(WS-WINDOW-RESV-CNT)
036900         MOVE RSV-TIME     TO WR-TIME(WS-WINDOW-RESV-CNT)
037000         SEARCH ALL RF-TABLE-ENTRY
037100             AT END
037200                 MOVE 0 TO WR-CAPACITY(WS-WINDOW-RESV-CNT)
037300             WHEN TT-REST-ID(TT-NDX) = RSV-REST-ID
037400                  AND TT-TABLE-NO(TT-NDX) = RSV-TABLE-NO
037500                 MOVE TT-CAPACITY(TT-NDX)
037600                     TO WR-CAPACITY(WS-WINDOW-RESV-CNT)
037700         END-SEARCH
037800     END-IF.
037900 1299-LOAD-WINDOW-RESV-EXIT.
038000     EXIT.
038100 EJECT
038200 1700-READ-NEXT-RESTAURANT.
038300     READ RESTAURANT-FILE INTO RF-RESTAURANT-RECORD
038400         AT END
038500             SET REST-EOF TO TRUE
038600     END-READ.
038700 1799-READ-NEXT-RESTAURANT-EXIT.
038800     EXIT.
038900 EJECT
039000****************************************************************
039100*    2000 - ONE RESTAURANT, START DATE THROUGH START+HORIZON.   *
039200****************************************************************
039300 2000-PROCESS-RESTAURANT.
039400     IF REST-IS-ACTIVE
039500         ADD 1 TO WS-REST-PROCESSED-CNT
039600         MOVE 0 TO WS-DAY-OFFSET
039700         MOVE 0 TO WS-OPEN-DAYS-CNT
039800         MOVE 0 TO WS-PERIOD-RESV-CNT
039900         MOVE 0 TO WS-PERIOD-PCT-SUM
040000         MOVE 0 TO WS-BUSIEST-PCT
040100         MOVE 0 TO WS-BUSIEST-DATE
040200         PERFORM 2100-PROCESS-DAY
040300             THRU 2199-PROCESS-DAY-EXIT
040400             UNTIL WS-DAY-OFFSET > CC-AVAIL-HORIZON-DAYS
040500         PERFORM 2800-WRITE-PERIOD-LINE
040600             THRU 2899-WRITE-PERIOD-LINE-EXIT
040700     END-IF.
040800     PERFORM 1700-READ-NEXT-RESTAURANT
040900         THRU 1799-READ-NEXT-RESTAURANT-EXIT.
041000 2099-PROCESS-RESTAURANT-EXIT.
041100     EXIT.
041200 EJECT
041300 2100-PROCESS-DAY.
041400     COMPUTE WS-TARGET-DATE = CC-AVAIL-START-DATE + WS-DAY-OFFSET.
041500     PERFORM 2500-CALC-WEEKDAY
041600         THRU 2599-CALC-WEEKDAY-EXIT.
041700     SET RD-DAY-NDX TO WS-REQ-WEEKDAY.
041800     IF RD-DAY-IS-OPEN(RD-DAY-NDX)
041900         MOVE 'N' TO WS-DAY-CLOSED-SWITCH
042000     ELSE
042100         MOVE 'Y' TO WS-DAY-CLOSED-SWITCH
042200     END-IF.
042300     IF DAY-IS-CLOSED
042400         PERFORM 2200-WRITE-CLOSED-LINE
042500             THRU 2299-WRITE-CLOSED-LINE-EXIT
042600     ELSE
042700         ADD 1 TO WS-OPEN-DAYS-CNT
042800         PERFORM 2300-PROCESS-SLOTS
042900             THRU 2399-PROCESS-SLOTS-EXIT
043000         PERFORM 2700-WRITE-DAILY-LINE
043100             THRU 2799-WRITE-DAILY-LINE-EXIT
043200     END-IF.
043300     ADD 1 TO WS-DAY-OFFSET.
043400 2199-PROCESS-DAY-EXIT.
043500     EXIT.
043600 EJECT
043700****************************************************************
043800*    2500 - WEEKDAY OF WS-TARGET-DATE, 1=MONDAY..7=SUNDAY.      *
043900****************************************************************
044000 2500-CALC-WEEKDAY.
044100     MOVE WS-TARGET-DATE(5:2) TO WS-REQ-CONV-MM.
044200     MOVE WS-TARGET-DATE(7:2) TO WS-REQ-CONV-DD.
044300     MOVE WS-TARGET-DATE(1:2) TO WS-REQ-CONV-CC.
044400     MOVE WS-TARGET-DATE(3:2) TO WS-REQ-CONV-YY.
044500     CALL 'CKDCEXIN' USING WS-REQ-EXT-DATE WS-INT-REQ-DATE.
044600     CALL 'CKDCARTH' USING WS-INT-REQ-DATE
044700                           WS-INT-ANCHOR-DATE
044800                           WS-DCARTH-DIFF-CODE
044900                           WS-DAY-DIFFERENCE.
045000     DIVIDE WS-DAY-DIFFERENCE BY 7 GIVING WS-DAY-QUOTIENT
045100         REMAINDER WS-DAY-REMAINDER.
045200     IF WS-DAY-REMAINDER < 0
045300         ADD 7 TO WS-DAY-REMAINDER
045400     END-IF.
045500     COMPUTE WS-REQ-WEEKDAY = WS-DAY-REMAINDER + 1.
045600 2599-CALC-WEEKDAY-EXIT.
045700     EXIT.
045800 EJECT
045900 2200-WRITE-CLOSED-LINE.
046000     MOVE SPACES TO WS-CLOSED-LINE.
046100     MOVE REST-ID TO CL-REST-ID.
046200     MOVE REST-NAME TO CL-REST-NAME.
046300     MOVE WS-TARGET-DATE TO CL-DATE.
046400     MOVE 'CLOSED' TO CL-LABEL.
046500     WRITE AVAIL-REC FROM WS-CLOSED-LINE.
046600 2299-WRITE-CLOSED-LINE-EXIT.
046700     EXIT.
046800 EJECT
046900****************************************************************
047000*    2300 - STEP FROM OPENING TIME TO CLOSING TIME BY           *
047100*    REST-SLOT-MINUTES, WRITING ONE LINE PER SLOT.              *
047200****************************************************************
047300 2300-PROCESS-SLOTS.
047400     MOVE 0 TO WS-SLOT-CNT WS-SLOT-PCT-SUM WS-SLOT-PEAK-PCT
047500               WS-DAY-RESV-CNT.
047600     COMPUTE WS-OPEN-MINS =
047700         (RT-OPEN-HH * 60) + RT-OPEN-MM.
047800     COMPUTE WS-CLOSE-MINS =
047900         (RT-CLOSE-HH * 60) + RT-CLOSE-MM.
048000     MOVE REST-SLOT-MINUTES TO WS-SLOT-MINUTES.
048100     MOVE WS-OPEN-MINS TO WS-CUR-MINS.
048200     PERFORM 2400-WRITE-ONE-SLOT
048300         THRU 2499-WRITE-ONE-SLOT-EXIT
048400         UNTIL WS-CUR-MINS NOT < WS-CLOSE-MINS
048500            OR WS-CUR-MINS NOT < 1440.
048600     IF WS-SLOT-CNT > 0
048700         COMPUTE WS-DAY-AVG-PCT ROUNDED =
048800             WS-SLOT-PCT-SUM / WS-SLOT-CNT
048900     ELSE
049000         MOVE 0 TO WS-DAY-AVG-PCT
049100     END-IF.
049200     ADD WS-DAY-AVG-PCT TO WS-PERIOD-PCT-SUM.
049300     ADD WS-DAY-RESV-CNT TO WS-PERIOD-RESV-CNT.
049400     IF WS-DAY-AVG-PCT > WS-BUSIEST-PCT
049500         MOVE WS-DAY-AVG-PCT TO WS-BUSIEST-PCT
049600         MOVE WS-TARGET-DATE TO WS-BUSIEST-DATE
049700     END-IF.
049800 2399-PROCESS-SLOTS-EXIT.
049900     EXIT.
050000 EJECT
050100 2400-WRITE-ONE-SLOT.
050200     COMPUTE WS-SLOT-HH = WS-CUR-MINS / 60.
050300     COMPUTE WS-SLOT-MM = WS-CUR-MINS - (WS-SLOT-HH * 60).
050400     COMPUTE WS-SLOT-TIME = (WS-SLOT-HH * 100) + WS-SLOT-MM.
050500     PERFORM 2450-CALC-SLOT-UTILIZATION
050600         THRU 2459-CALC-SLOT-UTILIZATION-EXIT.
050700     MOVE SPACES TO WS-SLOT-LINE.
050800     MOVE REST-ID TO SL-REST-ID.
050900     MOVE WS-TARGET-DATE TO SL-DATE.
051000     MOVE WS-SLOT-TIME TO SL-TIME.
051100     MOVE WS-RESV-TABLES TO SL-RESV-TABLES.
051200     MOVE WS-AVAIL-TABLES TO SL-AVAIL-TABLES.
051300     MOVE WS-RESV-CAPACITY TO SL-RESV-CAP.
051400     MOVE WS-AVAIL-CAPACITY TO SL-AVAIL-CAP.
051500     MOVE WS-UTIL-PCT TO SL-UTIL-PCT.
051600     WRITE AVAIL-REC FROM WS-SLOT-LINE.
051700     ADD 1 TO WS-SLOT-CNT.
051800     ADD WS-UTIL-PCT TO WS-SLOT-PCT-SUM.
051900     IF WS-UTIL-PCT > WS-SLOT-PEAK-PCT
052000         MOVE WS-UTIL-PCT TO WS-SLOT-PEAK-PCT
052100     END-IF.
052200     ADD WS-RESV-TABLES TO WS-DAY-RESV-CNT.
052300     ADD WS-SLOT-MINUTES TO WS-CUR-MINS.
052400 2499-WRITE-ONE-SLOT-EXIT.
052500     EXIT.
052600 EJECT
052700****************************************************************
052800*    2450 - FOR EVERY ACTIVE TABLE OF THIS RESTAURANT, CHECK    *
052900*    WHETHER IT IS BOOKED AT THIS SLOT VIA SEARCH ALL ON THE    *
053000*    WINDOW RESERVATION TABLE.                                  *
053100****************************************************************
053200 2450-CALC-SLOT-UTILIZATION.
053300     MOVE 0 TO WS-RESV-TABLES WS-RESV-CAPACITY WS-TOTAL-TABLES.
053400     SET TT-NDX TO 1.
053500     PERFORM 2455-CHECK-ONE-TABLE
053600         THRU 2459-CHECK-ONE-TABLE-EXIT
053700         VARYING TT-NDX FROM 1 BY 1
053800         UNTIL TT-NDX > WS-TABLE-CNT.
053900     SUBTRACT WS-RESV-TABLES FROM WS-TOTAL-TABLES
054000         GIVING WS-AVAIL-TABLES.
054100     SUBTRACT WS-RESV-CAPACITY FROM REST-TOTAL-CAPACITY
054200         GIVING WS-AVAIL-CAPACITY.
054300     IF REST-TOTAL-CAPACITY = 0
054400         MOVE 0 TO WS-UTIL-PCT
054500     ELSE
054600         COMPUTE WS-UTIL-PCT ROUNDED =
054700             (WS-RESV-CAPACITY / REST-TOTAL-CAPACITY) * 100
054800     END-IF.
054900 2459-CALC-SLOT-UTILIZATION-EXIT.
055000     EXIT.
055100 EJECT
055200 2455-CHECK-ONE-TABLE.
055300     IF TT-REST-ID(TT-NDX) = REST-ID
055400         ADD 1 TO WS-TOTAL-TABLES
055500         SEARCH ALL RF-WINDOW-RESV-ENTRY
055600             AT END
055700                 CONTINUE
055800             WHEN WR-REST-ID(WR-NDX) = REST-ID
055900                  AND WR-TABLE-NO(WR-NDX) = TT-TABLE-NO(TT-NDX)
056000                  AND WR-DATE(WR-NDX) = WS-TARGET-DATE
056100                  AND WR-TIME(WR-NDX) = WS-SLOT-TIME
056200                 ADD 1 TO WS-RESV-TABLES
056300                 ADD TT-CAPACITY(TT-NDX) TO WS-RESV-CAPACITY
056400         END-SEARCH
056500     END-IF.
056600 2459-CHECK-ONE-TABLE-EXIT.
056700     EXIT.
056800 EJECT
056900 2700-WRITE-DAILY-LINE.
057000     MOVE SPACES TO WS-DAILY-LINE.
057100     MOVE REST-ID TO DL-REST-ID.
057200     MOVE WS-TARGET-DATE TO DL-DATE.
057300     MOVE WS-DAY-RESV-CNT TO DL-RESV-CNT.
057400     MOVE WS-DAY-AVG-PCT TO DL-AVG-PCT.
057500     MOVE WS-SLOT-PEAK-PCT TO DL-PEAK-PCT.
057600     WRITE AVAIL-REC FROM WS-DAILY-LINE.
057700 2799-WRITE-DAILY-LINE-EXIT.
057800     EXIT.
057900 EJECT
058000 2800-WRITE-PERIOD-LINE.
058100     MOVE SPACES TO WS-PERIOD-LINE.
058200     MOVE REST-ID TO PL-REST-ID.
058300     MOVE REST-NAME TO PL-REST-NAME.
058400     MOVE WS-OPEN-DAYS-CNT TO PL-OPEN-DAYS.
058500     MOVE WS-PERIOD-RESV-CNT TO PL-TOTAL-RESV.
058600     IF WS-OPEN-DAYS-CNT > 0
058700         COMPUTE WS-DAY-AVG-PCT ROUNDED =
058800             WS-PERIOD-PCT-SUM / WS-OPEN-DAYS-CNT
058900     ELSE
059000         MOVE 0 TO WS-DAY-AVG-PCT
059100     END-IF.
059200     MOVE WS-DAY-AVG-PCT TO PL-AVG-PCT.
059300     MOVE WS-BUSIEST-DATE TO PL-BUSIEST-DAY.
059400     WRITE AVAIL-REC FROM WS-PERIOD-LINE.
059500 2899-WRITE-PERIOD-LINE-EXIT.
059600     EXIT.
059700 EJECT
059800****************************************************************
059900*                  CLOSE FILES AND FINAL REPORT                *
060000****************************************************************
060100 9000-CLOSE-AND-REPORT.
060200     CLOSE CONTROL-CARD-FILE RESTAURANT-FILE TABLE-FILE
060300           RESERVATION-MASTER AVAIL-REPORT.
060400     DISPLAY 'RFAVAILR - RESTAURANTS PROCESSED: '
060500         WS-REST-PROCESSED-CNT.
060600 9099-CLOSE-AND-REPORT-EXIT.
060700     EXIT.
060800 EJECT
060900 9900-ABEND.
061000     DISPLAY 'RFAVAILR - PROGRAM ABENDING DUE TO ERROR'.
061100     CALL 'CKABEND'.
061200 9999-EXIT.
061300     EXIT.
