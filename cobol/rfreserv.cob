000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFRESERV.
000300 AUTHOR. R P GUNDERSON.
000400 INSTALLATION. RESERVAFLOW OPERATIONS CENTER.
000500 DATE-WRITTEN. 03/18/1988.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  NIGHTLY RESERVATION REQUEST FILEPASS.  READS THE INCOMING   *
001200*  RESERVATION-REQUEST TRANSACTIONS AND VALIDATES EACH ONE     *
001300*  AGAINST THE RESTAURANT, TABLE AND CUSTOMER MASTERS PLUS THE *
001400*  CURRENT RESERVATION MASTER (DOUBLE-BOOKING CHECK).  ACCEPTED*
001500*  REQUESTS ARE WRITTEN TO A NEW RESERVATION MASTER AS PENDING *
001600*  WITH A 15 MINUTE EXPIRY; REJECTS GO TO THE REJECT-REPORT.   *
001700*  NOTE - RSVMASTO IS WRITTEN OLD-SEQUENCE-THEN-NEW-AT-THE-END,*
001800*  NOT RESORTED BY THIS STEP.  JOB STEP RFSORT1 (SORT UTILITY) *
001900*  RESTORES REST-ID/TABLE-NO/DATE/TIME SEQUENCE BEFORE THE     *
002000*  NEXT RESERVE CYCLE PICKS THE FILE BACK UP.                  *
002100*                                                              *
002200*J    JCL..                                                    *
002300*                                                              *
002400* //RFRESERV EXEC PGM=RFRESERV                                 *
002500* //SYSOUT   DD SYSOUT=*                                       *
002600* //CTLCARD  DD DISP=SHR,DSN=RF.CTL.RUNCARD                    *
002700* //CUSTFILE DD DISP=SHR,DSN=RF.MSTR.CUSTOMER                  *
002800* //CUSTFILN DD DISP=(NEW,CATLG,DELETE),DSN=RF.MSTR.CUSTOMER.N *
002900* //RESTFILE DD DISP=SHR,DSN=RF.MSTR.RESTAURANT                *
003000* //RESTFILN DD DISP=(NEW,CATLG,DELETE),DSN=RF.MSTR.REST.N     *
003100* //TBLFILE  DD DISP=SHR,DSN=RF.MSTR.TABLE                     *
003200* //RSVMAST  DD DISP=SHR,DSN=RF.MSTR.RESERVATION               *
003300* //RSVMASTO DD DISP=(NEW,CATLG,DELETE),DSN=RF.MSTR.RESV.N     *
003400* //RQSTFILE DD DISP=SHR,DSN=RF.TRAN.RESVREQ                   *
003500* //REJRPT   DD SYSOUT=*                                       *
003600* //*                                                          *
003700*                                                              *
003800*P    ENTRY PARAMETERS..                                       *
003900*     NONE - CONTROL CARD SUPPLIES RUN-DATE/RUN-TIMESTAMP.      *
004000*                                                              *
004100*E    ERRORS DETECTED BY THIS ELEMENT..                        *
004200*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                  *
004300*                                                              *
004400*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004500*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                  *
004600*     CKDCEXIN ---- DATE CONVERSION, EXTERNAL TO INTERNAL       *
004700*     CKDCARTH ---- DATE ARITHMETIC, DAY-DIFFERENCE FOR WEEKDAY *
004800*                                                              *
004900****************************************************************
005000*    MAINTENANCE LOG                                           *
005100*    ---------------                                           *
005200*    88-03-18  RPG  ORIGINAL FILEPASS.                         *
005300*    90-02-27  LTK  ADDED TABLE-CAPACITY REJECT CHECK, REQ 19920*
005400*    94-07-11  RPG  ADDED ADVANCE-BOOKING WINDOW CHECK.         *
005500*    97-11-05  RPG  ADDED CANCEL-HOURS TO RESTAURANT REC, NO    *
005600*                   CHANGE TO THIS FILEPASS' OWN LOGIC.         *
005700*    99-01-19  RPG  Y2K - ALL DATE COMPARES NOW FULL 4-DIGIT    *
005800*                   CENTURY, CONTROL CARD WIDENED, REQ 38810.   *
005900*    04-09-22  DLM  REBUILT DOUBLE-BOOK CHECK TO COVER TABLES   *
006000*                   ACCEPTED EARLIER IN THE SAME RUN, REQ 40217.*
006100*    09-01-06  JHP  MOVED TO COPY RFVALPRC FOR THE SHARED TIME- *
006200*                   SLOT/PARTY-SIZE/TABLE-CAP CHECKS, REQ 61420.*
006300****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
007100         FILE STATUS IS FS-CTL.
007200     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
007300         FILE STATUS IS FS-CUST.
007400     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTFILN
007500         FILE STATUS IS FS-CUSTO.
007600     SELECT RESTAURANT-FILE ASSIGN TO RESTFILE
007700         FILE STATUS IS FS-REST.
007800     SELECT RESTAURANT-FILE-OUT ASSIGN TO RESTFILN
007900         FILE STATUS IS FS-RESTO.
008000     SELECT TABLE-FILE ASSIGN TO TBLFILE
008100         FILE STATUS IS FS-TBL.
008200     SELECT RESERVATION-MASTER ASSIGN TO RSVMAST
008300         FILE STATUS IS FS-RSV.
008400     SELECT RESERVATION-MASTER-OUT ASSIGN TO RSVMASTO
008500         FILE STATUS IS FS-RSVO.
008600     SELECT REQUEST-FILE ASSIGN TO RQSTFILE
008700         FILE STATUS IS FS-REQ.
008800     SELECT REJECT-REPORT ASSIGN TO REJRPT
008900         FILE STATUS IS FS-REJ.
009000 EJECT
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  CONTROL-CARD-FILE
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS.
009600 01  CONTROL-CARD-REC             PIC X(51).
009700 FD  CUSTOMER-FILE
009800     RECORDING MODE IS F
009900     BLOCK CONTAINS 0 RECORDS.
010000 01  CUSTOMER-REC                 PIC X(160).
010100 FD  CUSTOMER-FILE-OUT
010200     RECORDING MODE IS F
010300     BLOCK CONTAINS 0 RECORDS.
010400 01  CUSTOMER-REC-OUT             PIC X(160).
010500 FD  RESTAURANT-FILE
010600     RECORDING MODE IS F
010700     BLOCK CONTAINS 0 RECORDS.
010800 01  RESTAURANT-REC               PIC X(140).
010900 FD  RESTAURANT-FILE-OUT
011000     RECORDING MODE IS F
011100     BLOCK CONTAINS 0 RECORDS.
011200 01  RESTAURANT-REC-OUT           PIC X(140).
011300 FD  TABLE-FILE
011400     RECORDING MODE IS F
011500     BLOCK CONTAINS 0 RECORDS.
011600 01  TABLE-REC                    PIC X(60).
011700 FD  RESERVATION-MASTER
011800     RECORDING MODE IS F
011900     BLOCK CONTAINS 0 RECORDS.
012000 01  RESERVATION-REC              PIC X(80).
012100 FD  RESERVATION-MASTER-OUT
012200     RECORDING MODE IS F
012300     BLOCK CONTAINS 0 RECORDS.
012400 01  RESERVATION-REC-OUT          PIC X(80).
012500 FD  REQUEST-FILE
012600     RECORDING MODE IS F
012700     BLOCK CONTAINS 0 RECORDS.
012800 01  REQUEST-REC                  PIC X(50).
012900 FD  REJECT-REPORT
013000     RECORDING MODE IS F
013100     BLOCK CONTAINS 0 RECORDS.
013200 01  REJECT-REC                   PIC X(132).
013300 EJECT
013400 WORKING-STORAGE SECTION.
013500 01  FILLER PIC X(32) VALUE 'RFRESERV WORKING STORAGE BEGINS'.
013600****************************************************************
013700*    FILE STATUS AND END-OF-FILE SWITCHES                      *
013800****************************************************************
013900 01  FILE-STATUS-AREA.
014000     05  FS-CTL                   PIC XX.
014100     05  FS-CUST                  PIC XX.
014200     05  FS-CUSTO                 PIC XX.
014300     05  FS-REST                  PIC XX.
014400     05  FS-RESTO                 PIC XX.
014500     05  FS-TBL                   PIC XX.
014600     05  FS-RSV                   PIC XX.
014700     05  FS-RSVO                  PIC XX.
014800     05  FS-REQ                   PIC XX.
014900     05  FS-REJ                   PIC XX.
015000 01  WS-SWITCHES.
015100     05  WS-CUST-EOF-SW           PIC X VALUE 'N'.
015200         88  CUST-EOF                 VALUE 'Y'.
015300     05  WS-REST-EOF-SW           PIC X VALUE 'N'.
015400         88  REST-EOF                 VALUE 'Y'.
015500     05  WS-TBL-EOF-SW            PIC X VALUE 'N'.
015600         88  TBL-EOF                  VALUE 'Y'.
015700     05  WS-RSV-EOF-SW            PIC X VALUE 'N'.
015800         88  RSV-EOF                  VALUE 'Y'.
015900     05  WS-REQ-EOF-SW            PIC X VALUE 'N'.
016000         88  REQ-EOF                  VALUE 'Y'.
016100     05  WS-VALID-SWITCH          PIC X VALUE 'Y'.
016200         88  VALID-FIELD-OK           VALUE 'Y'.
016300         88  VALID-FIELD-BAD          VALUE 'N'.
016400     05  WS-REJECT-SWITCH         PIC X VALUE 'N'.
016500         88  REQUEST-REJECTED         VALUE 'Y'.
016600 EJECT
016700****************************************************************
016800*    RUN-CONTROL FIELDS (COPY RFCTLREC)                        *
016900****************************************************************
017000 COPY RFCTLREC.
017100 EJECT
017200****************************************************************
017300*    FILE RECORD LAYOUTS (COPYBOOKS) - TOP-LEVEL 01'S, NOT      *
017400*    WRAPPED, SO EACH COPYBOOK'S OWN REDEFINES STAY IN EFFECT.  *
017500****************************************************************
017600 COPY RFCUSREC.
017700 COPY RFRESREC.
017800 COPY RFTBLREC.
017900 COPY RFRSVREC.
018000 COPY RFRQSREC.
018100 EJECT
018200****************************************************************
018300*    RESTAURANT LOOKUP TABLE - LOADED ASCENDING REST-ID,        *
018400*    SEARCH ALL (BINARY SEARCH) USED ON LOOKUP.                 *
018500****************************************************************
018600 01  RF-REST-TABLE.
018700     05  RT-ENTRY OCCURS 500 TIMES
018800             ASCENDING KEY IS RT-ID
018900             INDEXED BY RT-NDX.
019000         10  RT-ID                    PIC 9(04).
019100         10  RT-RECORD                PIC X(140).
019200 01  WS-REST-TABLE-CNT            COMP PIC S9(04) VALUE 0.
019300 EJECT
019400****************************************************************
019500*    TABLE-FILE LOOKUP TABLE - LOADED ASCENDING REST-ID/TBL-    *
019600*    NUMBER COMPOUND KEY, SEARCH ALL USED ON LOOKUP.            *
019700****************************************************************
019800 01  RF-TBL-TABLE.
019900     05  TT-ENTRY OCCURS 5000 TIMES
020000             ASCENDING KEY IS TT-KEY
020100             INDEXED BY TT-NDX.
020200         10  TT-KEY.
020300             15  TT-REST-ID           PIC 9(04).
020400             15  TT-TABLE-NO          PIC X(06).
020500         10  TT-RECORD                PIC X(60).
020600 01  WS-TBL-TABLE-CNT             COMP PIC S9(04) VALUE 0.
020700 EJECT
020800****************************************************************
020900*    CUSTOMER LOOKUP TABLE - LOADED ASCENDING CUST-ID, SEARCH   *
021000*    ALL USED ON LOOKUP.  COUNTERS ARE BUMPED IN PLACE WHEN A   *
021100*    REQUEST IS ACCEPTED, THEN THE WHOLE TABLE IS REWRITTEN TO  *
021200*    CUSTOMER-FILE-OUT AT END OF RUN.                           *
021300****************************************************************
021400 01  RF-CUST-TABLE.
021500     05  UT-ENTRY OCCURS 5000 TIMES
021600             ASCENDING KEY IS UT-ID
021700             INDEXED BY UT-NDX.
021800         10  UT-ID                    PIC 9(06).
021900         10  UT-RECORD                PIC X(160).
022000 01  WS-CUST-TABLE-CNT            COMP PIC S9(04) VALUE 0.
022100 EJECT
022200****************************************************************
022300*    RESERVATION BOOKING TABLE - THE ENTIRE OLD MASTER'S        *
022400*    PENDING/CONFIRMED ROWS, LOADED IN THE MASTER'S OWN SORT    *
022500*    ORDER (REST-ID/TABLE-NO/DATE/TIME, PER THE FILES TABLE)    *
022600*    SO THE DOUBLE-BOOK CHECK CAN SEARCH ALL AGAINST IT.  A     *
022700*    SEPARATE SMALL LINEAR TABLE CATCHES CONFLICTS BETWEEN      *
022800*    REQUESTS ACCEPTED EARLIER IN THIS SAME RUN.                *
022900****************************************************************
023000 01  RF-BOOK-TABLE.
023100     05  BK-ENTRY OCCURS 20000 TIMES
023200             ASCENDING KEY IS BK-KEY
023300             INDEXED BY BK-NDX.
023400         10  BK-KEY.
023500             15  BK-REST-ID           PIC 9(04).
023600             15  BK-TABLE-NO          PIC X(06).
023700             15  BK-DATE              PIC 9(08).
023800             15  BK-TIME              PIC 9(04).
023900 01  WS-BOOK-TABLE-CNT            COMP PIC S9(04) VALUE 0.
024000 01  RF-RUN-BOOK-TABLE.
024100     05  RB-ENTRY OCCURS 5000 TIMES INDEXED BY RB-NDX.
024200         10  RB-REST-ID               PIC 9(04).
024300         10  RB-TABLE-NO              PIC X(06).
024400         10  RB-DATE                  PIC 9(08).
024500         10  RB-TIME                  PIC 9(04).
024600 01  WS-RUN-BOOK-CNT              COMP PIC S9(04) VALUE 0.
024700 EJECT
024800****************************************************************
024900*    SCRATCH FIELDS USED BY THE SHARED VALIDATION PARAGRAPHS    *
025000*    (COPY RFVALPRC) - SEE THAT COPYBOOK'S HEADER BANNER.       *
025100****************************************************************
025200 01  WS-VALIDATION-WORK.
025300     05  WS-VAL-SUB               COMP PIC S9(04).
025400     05  WS-VAL-AT-SIGNS          COMP PIC S9(04).
025500     05  WS-VAL-SLOT-ELAP         COMP PIC S9(04).
025600     05  WS-VAL-SLOT-QUOT         COMP PIC S9(04).
025700     05  WS-VAL-REQ-TIME          COMP PIC S9(04).
025800     05  WS-VAL-OPEN-TIME         COMP PIC S9(04).
025900     05  WS-VAL-CLOSE-TIME        COMP PIC S9(04).
026000     05  WS-VAL-SLOT-MINS         COMP PIC S9(04).
026100     05  WS-VAL-SLOT-REM          COMP PIC S9(04).
026200     05  WS-VAL-PARTY-SIZE        COMP PIC S9(04).
026300     05  WS-VAL-MIN-PARTY         COMP PIC S9(04).
026400     05  WS-VAL-MAX-PARTY         COMP PIC S9(04).
026500     05  WS-VAL-TBL-MIN-CAP       COMP PIC S9(04).
026600     05  WS-VAL-TBL-MAX-CAP       COMP PIC S9(04).
026700 EJECT
026800****************************************************************
026900*    WEEKDAY-OF-DATE WORK AREA - CKDCEXIN/CKDCARTH CALLING      *
027000*    CONVENTIONS COPIED FROM THE SHOP'S OLDER FILEPASSES.       *
027100*    WEEKDAY IS DERIVED AS THE DAY-DIFFERENCE, MOD 7, FROM A    *
027200*    FIXED MONDAY ANCHOR DATE (JANUARY 1 1900 WAS A MONDAY).    *
027300****************************************************************
027400 01  WS-WEEKDAY-WORK.
027500     05  WS-ANCHOR-EXT-DATE.
027600         10  WS-ANCHOR-CONV-MM    PIC 9(02) VALUE 01.
027700         10  WS-ANCHOR-CONV-DD    PIC 9(02) VALUE 01.
027800         10  WS-ANCHOR-CONV-CC    PIC 9(02) VALUE 19.
027900         10  WS-ANCHOR-CONV-YY    PIC 9(02) VALUE 00.
028000     05  WS-INT-ANCHOR-DATE       COMP-3.
028100         10  WS-INT-ANCHOR-YEAR   PIC S9(03).
028200         10  WS-INT-ANCHOR-DAY    PIC S9(03).
028300     05  WS-REQ-EXT-DATE.
028400         10  WS-REQ-CONV-MM       PIC 9(02).
028500         10  WS-REQ-CONV-DD       PIC 9(02).
028600         10  WS-REQ-CONV-CC       PIC 9(02).
028700         10  WS-REQ-CONV-YY       PIC 9(02).
028800     05  WS-INT-REQ-DATE          COMP-3.
028900         10  WS-INT-REQ-YEAR      PIC S9(03).
029000         10  WS-INT-REQ-DAY       PIC S9(03).
029100     05  WS-DCARTH-DIFF-CODE      PIC X VALUE '2'.
029200     05  WS-DAY-DIFFERENCE        COMP-3 PIC S9(05).
029300     05  WS-DAY-QUOTIENT          COMP PIC S9(04).
029400     05  WS-DAY-REMAINDER         COMP PIC S9(04).
029500 EJECT
029600****************************************************************
029700*    GENERAL WORKING FIELDS                                    *
029800****************************************************************
029900 01  VARIABLE-WORK-AREA.
030000     05  WS-REJECT-REASON         PIC X(10).
030100     05  WS-REQ-WEEKDAY           COMP PIC S9(04).
030200     05  WS-EARLIEST-DATE         PIC 9(08).
030300     05  WS-LATEST-DATE           PIC 9(08).
030400     05  WS-RSV-ID-NEXT           PIC 9(08) VALUE 1.
030500 01  WS-EXPIRES-TS-WORK.
030600     05  WS-EXP-DATE              PIC 9(08).
030700     05  WS-EXP-HH                PIC 9(02).
030800     05  WS-EXP-MM                PIC 9(02).
030900     05  WS-EXP-SS                PIC 9(02).
031000 01  WS-COUNTERS.
031100     05  WS-REQ-READ-CNT          COMP-3 PIC S9(07) VALUE 0.
031200     05  WS-REQ-ACCEPT-CNT        COMP-3 PIC S9(07) VALUE 0.
031300     05  WS-REQ-REJECT-CNT        COMP-3 PIC S9(07) VALUE 0.
031400 01  WS-REJECT-LINE.
031500     05  RJ-SEQ-NO                PIC ZZZZZZ9.
031600     05  FILLER                   PIC X(02) VALUE SPACES.
031700     05  RJ-REST-ID               PIC 9(04).
031800     05  FILLER                   PIC X(02) VALUE SPACES.
031900     05  RJ-CUST-ID               PIC 9(06).
032000     05  FILLER                   PIC X(02) VALUE SPACES.
032100     05  RJ-TABLE-NO              PIC X(06).
032200     05  FILLER                   PIC X(02) VALUE SPACES.
032300     05  RJ-DATE                  PIC 9(08).
032400     05  FILLER                   PIC X(02) VALUE SPACES.
032500     05  RJ-TIME                  PIC 9(04).
032600     05  FILLER                   PIC X(02) VALUE SPACES.
032700     05  RJ-PARTY-SIZE            PIC 9(02).
032800     05  FILLER                   PIC X(02) VALUE SPACES.
032900     05  RJ-REASON                PIC X(10).
033000     05  FILLER                   PIC X(71) VALUE SPACES.
033100 01  WS-TRAILER-LINE.
033200     05  FILLER                   PIC X(10) VALUE 'TOTALS -  '.
033300     05  FILLER                   PIC X(07) VALUE 'READ = '.
033400     05  TR-READ                  PIC ZZZZZZ9.
033500     05  FILLER                   PIC X(11) VALUE '  ACCEPT = '.
033600     05  TR-ACCEPT                PIC ZZZZZZ9.
033700     05  FILLER                   PIC X(11) VALUE '  REJECT = '.
033800     05  TR-REJECT                PIC ZZZZZZ9.
033900     05  FILLER                   PIC X(72) VALUE SPACES.
034000 01  FILLER PIC X(32) VALUE 'RFRESERV WORKING STORAGE ENDS  '.
034100 EJECT
034200 PROCEDURE DIVISION.
034300****************************************************************
034400*                        MAINLINE LOGIC                        *
034500****************************************************************
034600 0-CONTROL-PROCESS.
034700     PERFORM 1000-INITIALIZATION
034800         THRU 1099-INITIALIZATION-EXIT.
034900     PERFORM 2000-PROCESS-REQUESTS
035000         THRU 2099-PROCESS-REQUESTS-EXIT
035100         UNTIL REQ-EOF.
035200     PERFORM 9000-CLOSE-AND-REPORT
035300         THRU 9099-CLOSE-AND-REPORT-EXIT.
035400     GOBACK.
035500 EJECT
035600****************************************************************
035700*                       INITIALIZATION                         *
035800****************************************************************
035900 1000-INITIALIZATION.
036000     PERFORM 1100-OPEN-FILES
036100         THRU 1199-OPEN-FILES-EXIT.
036200     PERFORM 1200-READ-CONTROL-CARD
036300         THRU 1299-READ-CONTROL-CARD-EXIT.
036400     CALL 'CKDCEXIN' USING WS-ANCHOR-EXT-DATE WS-INT-ANCHOR-DATE.
036500     PERFORM 1300-LOAD-RESTAURANT-TABLE
036600         THRU 1399-LOAD-RESTAURANT-TABLE-EXIT.
036700     PERFORM 1400-LOAD-TABLE-TABLE
036800         THRU 1499-LOAD-TABLE-TABLE-EXIT.
036900     PERFORM 1500-LOAD-CUSTOMER-TABLE
037000         THRU 1599-LOAD-CUSTOMER-TABLE-EXIT.
037100     PERFORM 1600-COPY-RESERVATION-MASTER
037200         THRU 1699-COPY-RESERVATION-MASTER-EXIT.
037300     PERFORM 1700-READ-NEXT-REQUEST
037400         THRU 1799-READ-NEXT-REQUEST-EXIT.
037500 1099-INITIALIZATION-EXIT.
037600     EXIT.
037700 EJECT
037800 1100-OPEN-FILES.
037900     OPEN INPUT CONTROL-CARD-FILE
038000          INPUT CUSTOMER-FILE
038100          INPUT RESTAURANT-FILE
038200          INPUT TABLE-FILE
038300          INPUT RESERVATION-MASTER
038400          INPUT REQUEST-FILE
038500          OUTPUT CUSTOMER-FILE-OUT
038600          OUTPUT RESTAURANT-FILE-OUT
038700          OUTPUT RESERVATION-MASTER-OUT
038800          OUTPUT REJECT-REPORT.
038900     IF FS-CTL NOT = '00' OR FS-CUST NOT = '00'
039000        OR FS-REST NOT = '00' OR FS-TBL NOT = '00'
039100        OR FS-RSV NOT = '00' OR FS-REQ NOT = '00'
039200         DISPLAY 'RFRESERV - ERROR OPENING INPUT FILES'
039300         GO TO 9900-ABEND
039400     END-IF.
039500 1199-OPEN-FILES-EXIT.
039600     EXIT.
039700 EJECT
039800 1200-READ-CONTROL-CARD.
039900     READ CONTROL-CARD-FILE INTO RF-CONTROL-CARD
040000         AT END
040100             DISPLAY 'RFRESERV - MISSING CONTROL CARD'
040200             GO TO 9900-ABEND
040300     END-READ.
040350     DISPLAY 'RFRESERV - RUN DATE ' RD-RUN-YEAR '-' RD-RUN-MONTH
040360             '-' RD-RUN-DAY.
040400     COMPUTE WS-EARLIEST-DATE = CC-RUN-DATE + 1.
040500     COMPUTE WS-LATEST-DATE = CC-RUN-DATE + 1.
040600 1299-READ-CONTROL-CARD-EXIT.
040700     EXIT.
040800 EJECT
040900****************************************************************
041000*    1300 - LOAD RESTAURANT-FILE INTO RF-REST-TABLE, ASCENDING  *
041100****************************************************************
041200 1300-LOAD-RESTAURANT-TABLE.
041300     PERFORM 1310-READ-RESTAURANT
041400         THRU 1319-READ-RESTAURANT-EXIT
041500         UNTIL REST-EOF.
041600 1399-LOAD-RESTAURANT-TABLE-EXIT.
041700     EXIT.
041800 1310-READ-RESTAURANT.
041900     READ RESTAURANT-FILE INTO RF-RESTAURANT-RECORD
042000         AT END
042100             SET REST-EOF TO TRUE
042200     END-READ.
042300     IF NOT REST-EOF
042400         ADD 1 TO WS-REST-TABLE-CNT
042500         SET RT-NDX TO WS-REST-TABLE-CNT
042600         MOVE REST-ID TO RT-ID(RT-NDX)
042700         MOVE RF-RESTAURANT-RECORD TO RT-RECORD(RT-NDX)
042800     END-IF.
042900 1319-READ-RESTAURANT-EXIT.
043000     EXIT.
043100 EJECT
043200****************************************************************
043300*    1400 - LOAD TABLE-FILE INTO RF-TBL-TABLE, ASCENDING        *
043400****************************************************************
043500 1400-LOAD-TABLE-TABLE.
043600     PERFORM 1410-READ-TABLE-REC
043700         THRU 1419-READ-TABLE-REC-EXIT
043800         UNTIL TBL-EOF.
043900 1499-LOAD-TABLE-TABLE-EXIT.
044000     EXIT.
044100 1410-READ-TABLE-REC.
044200     READ TABLE-FILE INTO RF-TABLE-RECORD
044300         AT END
044400             SET TBL-EOF TO TRUE
044500     END-READ.
044600     IF NOT TBL-EOF
044700         ADD 1 TO WS-TBL-TABLE-CNT
044800         SET TT-NDX TO WS-TBL-TABLE-CNT
044900         MOVE TBL-REST-ID TO TT-REST-ID(TT-NDX)
045000         MOVE TBL-NUMBER TO TT-TABLE-NO(TT-NDX)
045100         MOVE RF-TABLE-RECORD TO TT-RECORD(TT-NDX)
045200     END-IF.
045300 1419-READ-TABLE-REC-EXIT.
045400     EXIT.
045500 EJECT
045600****************************************************************
045700*    1500 - LOAD CUSTOMER-FILE INTO RF-CUST-TABLE, ASCENDING    *
045800****************************************************************
045900 1500-LOAD-CUSTOMER-TABLE.
046000     PERFORM 1510-READ-CUSTOMER
046100         THRU 1519-READ-CUSTOMER-EXIT
046200         UNTIL CUST-EOF.
046300 1599-LOAD-CUSTOMER-TABLE-EXIT.
046400     EXIT.
046500 1510-READ-CUSTOMER.
046600     READ CUSTOMER-FILE INTO RF-CUSTOMER-RECORD
046700         AT END
046800             SET CUST-EOF TO TRUE
046900     END-READ.
047000     IF NOT CUST-EOF
047100         ADD 1 TO WS-CUST-TABLE-CNT
047200         SET UT-NDX TO WS-CUST-TABLE-CNT
047300         MOVE CUST-ID TO UT-ID(UT-NDX)
047400         MOVE RF-CUSTOMER-RECORD TO UT-RECORD(UT-NDX)
047500     END-IF.
047600 1519-READ-CUSTOMER-EXIT.
047700     EXIT.
047800 EJECT
047900****************************************************************
048000*    1600 - COPY THE OLD RESERVATION MASTER THROUGH TO THE NEW  *
048100*    MASTER UNCHANGED, AND LOAD EVERY PENDING/CONFIRMED ENTRY    *
048200*    INTO RF-BOOK-TABLE FOR THE DOUBLE-BOOK CHECK.               *
048300****************************************************************
048400 1600-COPY-RESERVATION-MASTER.
048500     PERFORM 1610-READ-RESERVATION
048600         THRU 1619-READ-RESERVATION-EXIT
048700         UNTIL RSV-EOF.
048800 1699-COPY-RESERVATION-MASTER-EXIT.
048900     EXIT.
049000 1610-READ-RESERVATION.
049100     READ RESERVATION-MASTER INTO RF-RESERVATION-RECORD
049200         AT END
049300             SET RSV-EOF TO TRUE
049400     END-READ.
049500     IF NOT RSV-EOF
049600         WRITE RESERVATION-REC-OUT FROM RF-RESERVATION-RECORD
049700         IF RSV-ID > WS-RSV-ID-NEXT
049800             MOVE RSV-ID TO WS-RSV-ID-NEXT
049900         END-IF
050000         IF RSV-IS-PENDING OR RSV-IS-CONFIRMED
050100             ADD 1 TO WS-BOOK-TABLE-CNT
050200             SET BK-NDX TO WS-BOOK-TABLE-CNT
050300             MOVE RSV-REST-ID TO BK-REST-ID(BK-NDX)
050400             MOVE RSV-TABLE-NO TO BK-TABLE-NO(BK-NDX)
050500             MOVE RSV-DATE TO BK-DATE(BK-NDX)
050600             MOVE RSV-TIME TO BK-TIME(BK-NDX)
050700         END-IF
050800     END-IF.
050900 1619-READ-RESERVATION-EXIT.
051000     EXIT.
051100 EJECT
051200 1700-READ-NEXT-REQUEST.
051300     READ REQUEST-FILE INTO RF-REQUEST-RECORD
051400         AT END
051500             SET REQ-EOF TO TRUE
051600     END-READ.
051700     IF NOT REQ-EOF
051800         ADD 1 TO WS-REQ-READ-CNT
051900     END-IF.
052000 1799-READ-NEXT-REQUEST-EXIT.
052100     EXIT.
052200 EJECT
052300****************************************************************
052400*                    MAIN REQUEST PROCESSING                   *
052500****************************************************************
052600 2000-PROCESS-REQUESTS.
052700     SET VALID-FIELD-OK TO TRUE.
052800     MOVE 'N' TO WS-REJECT-SWITCH.
052900     MOVE SPACES TO WS-REJECT-REASON.
053000     PERFORM 2100-VALIDATE-REQUEST
053100         THRU 2199-VALIDATE-REQUEST-EXIT.
053200     IF REQUEST-REJECTED
053300         PERFORM 2300-WRITE-REJECT-LINE
053400             THRU 2399-WRITE-REJECT-LINE-EXIT
053500     ELSE
053600         PERFORM 2200-ACCEPT-REQUEST
053700             THRU 2299-ACCEPT-REQUEST-EXIT
053800     END-IF.
053900     PERFORM 1700-READ-NEXT-REQUEST
054000         THRU 1799-READ-NEXT-REQUEST-EXIT.
054100 2099-PROCESS-REQUESTS-EXIT.
054200     EXIT.
054300 EJECT
054400****************************************************************
054500*    2100 - VALIDATE REQUEST, RULES 1-8 IN SPEC ORDER, FIRST    *
054600*    FAILURE WINS.  GO TO 2190 EXIT ON EACH FAILURE.            *
054700****************************************************************
054800 2100-VALIDATE-REQUEST.
054900*--  RULE 1 - RESTAURANT EXISTS AND IS ACTIVE
055000     SET RT-NDX TO 1.
055100     SEARCH ALL RT-ENTRY
055200         AT END
055300             MOVE 'REST-NF' TO WS-REJECT-REASON
055400             GO TO 2190-REJECT-REQUEST
055500         WHEN RT-ID(RT-NDX) = RQ-REST-ID
055600             MOVE RT-RECORD(RT-NDX) TO RF-RESTAURANT-RECORD
055700     END-SEARCH.
055800     IF REST-IS-INACTIVE
055900         MOVE 'REST-INACT' TO WS-REJECT-REASON
056000         GO TO 2190-REJECT-REQUEST
056100     END-IF.
056200*--  RULE 2 - CUSTOMER EXISTS, ACTIVE, SCORE >= 20
056300     SET UT-NDX TO 1.
056400     SEARCH ALL UT-ENTRY
056500         AT END
056600             MOVE 'CUST-NF' TO WS-REJECT-REASON
056700             GO TO 2190-REJECT-REQUEST
056800         WHEN UT-ID(UT-NDX) = RQ-CUST-ID
056900             MOVE UT-RECORD(UT-NDX) TO RF-CUSTOMER-RECORD
057000     END-SEARCH.
057100     IF CUST-IS-INACTIVE OR CUST-SCORE < 20
057200         MOVE 'CUST-INEL' TO WS-REJECT-REASON
057300         GO TO 2190-REJECT-REQUEST
057400     END-IF.
057500*--  RULE 3 - TABLE EXISTS IN THAT RESTAURANT AND IS ACTIVE
057600     SET TT-NDX TO 1.
057700     SEARCH ALL TT-ENTRY
057800         AT END
057900             MOVE 'TABL-NF' TO WS-REJECT-REASON
058000             GO TO 2190-REJECT-REQUEST
058100         WHEN TT-REST-ID(TT-NDX) = RQ-REST-ID
058200          AND TT-TABLE-NO(TT-NDX) = RQ-TABLE-NO
058300             MOVE TT-RECORD(TT-NDX) TO RF-TABLE-RECORD
058400     END-SEARCH.
058500     IF TBL-IS-INACTIVE
058600         MOVE 'TABL-INACT' TO WS-REJECT-REASON
058700         GO TO 2190-REJECT-REQUEST
058800     END-IF.
058900*--  RULE 4 - RESTAURANT OPEN ON THE REQUEST DATE'S WEEKDAY
059000     PERFORM 2500-CALC-WEEKDAY
059100         THRU 2599-CALC-WEEKDAY-EXIT.
059200     SET RD-DAY-NDX TO WS-REQ-WEEKDAY.
059300     IF NOT RD-DAY-IS-OPEN(RD-DAY-NDX)
059400         MOVE 'CLOSED-DAY' TO WS-REJECT-REASON
059500         GO TO 2190-REJECT-REQUEST
059600     END-IF.
059700*--  RULE 5 - VALID TIME SLOT (COPY RFVALPRC 8500)
059800     MOVE RQ-TIME TO WS-VAL-REQ-TIME.
059900     MOVE REST-OPEN-TIME TO WS-VAL-OPEN-TIME.
060000     MOVE REST-CLOSE-TIME TO WS-VAL-CLOSE-TIME.
060100     MOVE REST-SLOT-MINUTES TO WS-VAL-SLOT-MINS.
060200     PERFORM 8500-VALID-TIME-SLOT
060300         THRU 8599-VALID-TIME-SLOT-EXIT.
060400     IF VALID-FIELD-BAD
060500         MOVE 'BAD-TIME' TO WS-REJECT-REASON
060600         GO TO 2190-REJECT-REQUEST
060700     END-IF.
060800*--  RULE 6 - ADVANCE-BOOKING WINDOW
060900     COMPUTE WS-LATEST-DATE = CC-RUN-DATE + REST-ADV-DAYS.
061000     IF RQ-DATE < WS-EARLIEST-DATE OR RQ-DATE > WS-LATEST-DATE
061100         MOVE 'BAD-DATE' TO WS-REJECT-REASON
061200         GO TO 2190-REJECT-REQUEST
061300     END-IF.
061400*--  RULE 7 - PARTY SIZE WITHIN RESTAURANT AND TABLE RANGE
061500     MOVE RQ-PARTY-SIZE TO WS-VAL-PARTY-SIZE.
061600     MOVE REST-MIN-PARTY TO WS-VAL-MIN-PARTY.
061700     MOVE REST-MAX-PARTY TO WS-VAL-MAX-PARTY.
061800     PERFORM 8600-VALID-PARTY-SIZE
061900         THRU 8699-VALID-PARTY-SIZE-EXIT.
062000     IF VALID-FIELD-BAD
062100         MOVE 'PARTY-REST' TO WS-REJECT-REASON
062200         GO TO 2190-REJECT-REQUEST
062300     END-IF.
062400     MOVE TBL-MIN-CAPACITY TO WS-VAL-TBL-MIN-CAP.
062500     MOVE TBL-CAPACITY TO WS-VAL-TBL-MAX-CAP.
062600     PERFORM 8700-VALID-TABLE-CAP
062700         THRU 8799-VALID-TABLE-CAP-EXIT.
062800     IF VALID-FIELD-BAD
062900         MOVE 'PARTY-TABL' TO WS-REJECT-REASON
063000         GO TO 2190-REJECT-REQUEST
063100     END-IF.
063200*--  RULE 8 - NO DOUBLE-BOOKING, MASTER OR THIS RUN
063300     PERFORM 2600-CHECK-DOUBLE-BOOK
063400         THRU 2699-CHECK-DOUBLE-BOOK-EXIT.
063500     IF REQUEST-REJECTED
063600         MOVE 'DOUBLE-BOOK' TO WS-REJECT-REASON
063700         GO TO 2190-REJECT-REQUEST
063800     END-IF.
063900     GO TO 2199-VALIDATE-REQUEST-EXIT.
064000 2190-REJECT-REQUEST.
064100     SET REQUEST-REJECTED TO TRUE.
064200 2199-VALIDATE-REQUEST-EXIT.
064300     EXIT.
064400 EJECT
064500****************************************************************
064600*    2500 - WEEKDAY OF THE REQUEST DATE, 1=MONDAY..7=SUNDAY.    *
064700*    CONVERT TO INTERNAL FORM, DIFFERENCE FROM THE JAN 1 1900   *
064800*    MONDAY ANCHOR, MOD 7 GIVES THE OFFSET FROM MONDAY.         *
064900****************************************************************
065000 2500-CALC-WEEKDAY.
065100     MOVE RQ-DATE(5:2) TO WS-REQ-CONV-MM.
065200     MOVE RQ-DATE(7:2) TO WS-REQ-CONV-DD.
065300     MOVE RQ-DATE(1:2) TO WS-REQ-CONV-CC.
065400     MOVE RQ-DATE(3:2) TO WS-REQ-CONV-YY.
065500     CALL 'CKDCEXIN' USING WS-REQ-EXT-DATE WS-INT-REQ-DATE.
065600     CALL 'CKDCARTH' USING WS-INT-REQ-DATE
065700                           WS-INT-ANCHOR-DATE
065800                           WS-DCARTH-DIFF-CODE
065900                           WS-DAY-DIFFERENCE.
066000     DIVIDE WS-DAY-DIFFERENCE BY 7 GIVING WS-DAY-QUOTIENT
066100         REMAINDER WS-DAY-REMAINDER.
066200     IF WS-DAY-REMAINDER < 0
066300         ADD 7 TO WS-DAY-REMAINDER
066400     END-IF.
066500     COMPUTE WS-REQ-WEEKDAY = WS-DAY-REMAINDER + 1.
066600 2599-CALC-WEEKDAY-EXIT.
066700     EXIT.
066800 EJECT
066900 2600-CHECK-DOUBLE-BOOK.
067000     SET BK-NDX TO 1.
067100     SEARCH ALL BK-ENTRY
067200         AT END
067300             CONTINUE
067400         WHEN BK-REST-ID(BK-NDX) = RQ-REST-ID
067500          AND BK-TABLE-NO(BK-NDX) = RQ-TABLE-NO
067600          AND BK-DATE(BK-NDX) = RQ-DATE
067700          AND BK-TIME(BK-NDX) = RQ-TIME
067800             SET REQUEST-REJECTED TO TRUE
067900     END-SEARCH.
068000     IF NOT REQUEST-REJECTED AND WS-RUN-BOOK-CNT > 0
068100         PERFORM 2610-CHECK-RUN-BOOK-ENTRY
068200             THRU 2619-CHECK-RUN-BOOK-ENTRY-EXIT
068300             VARYING RB-NDX FROM 1 BY 1
068400             UNTIL RB-NDX > WS-RUN-BOOK-CNT
068500                OR REQUEST-REJECTED
068600     END-IF.
068700 2699-CHECK-DOUBLE-BOOK-EXIT.
068800     EXIT.
068900 2610-CHECK-RUN-BOOK-ENTRY.
069000     IF RB-REST-ID(RB-NDX) = RQ-REST-ID
069100        AND RB-TABLE-NO(RB-NDX) = RQ-TABLE-NO
069200        AND RB-DATE(RB-NDX) = RQ-DATE
069300        AND RB-TIME(RB-NDX) = RQ-TIME
069400         SET REQUEST-REJECTED TO TRUE
069500     END-IF.
069600 2619-CHECK-RUN-BOOK-ENTRY-EXIT.
069700     EXIT.
069800 EJECT
069900****************************************************************
070000*    2200 - ACCEPT REQUEST - WRITE PENDING RESERVATION, BUMP    *
070100*    CUSTOMER/RESTAURANT LIFETIME COUNTERS, RECORD THE NEW      *
070200*    BOOKING IN THE RUN-BOOK TABLE.                             *
070300****************************************************************
070400 2200-ACCEPT-REQUEST.
070500     ADD 1 TO WS-RSV-ID-NEXT.
070600     MOVE SPACES TO RF-RESERVATION-RECORD.
070700     MOVE WS-RSV-ID-NEXT TO RSV-ID.
070800     MOVE RQ-REST-ID TO RSV-REST-ID.
070900     MOVE RQ-CUST-ID TO RSV-CUST-ID.
071000     MOVE RQ-TABLE-NO TO RSV-TABLE-NO.
071100     MOVE RQ-DATE TO RSV-DATE.
071200     MOVE RQ-TIME TO RSV-TIME.
071300     MOVE RQ-PARTY-SIZE TO RSV-PARTY-SIZE.
071400     SET RSV-IS-PENDING TO TRUE.
071500     MOVE CC-RUN-TIMESTAMP TO RSV-CREATED-TS.
071600     PERFORM 2700-CALC-EXPIRY
071700         THRU 2799-CALC-EXPIRY-EXIT.
071800     WRITE RESERVATION-REC-OUT FROM RF-RESERVATION-RECORD.
071900     ADD 1 TO WS-RUN-BOOK-CNT.
072000     SET RB-NDX TO WS-RUN-BOOK-CNT.
072100     MOVE RQ-REST-ID TO RB-REST-ID(RB-NDX).
072200     MOVE RQ-TABLE-NO TO RB-TABLE-NO(RB-NDX).
072300     MOVE RQ-DATE TO RB-DATE(RB-NDX).
072400     MOVE RQ-TIME TO RB-TIME(RB-NDX).
072500     ADD 1 TO CUST-TOTAL-RESV.
072600     MOVE RF-CUSTOMER-RECORD TO UT-RECORD(UT-NDX).
072700     ADD 1 TO REST-TOTAL-RESV.
072800     MOVE RF-RESTAURANT-RECORD TO RT-RECORD(RT-NDX).
072900     ADD 1 TO WS-REQ-ACCEPT-CNT.
073000 2299-ACCEPT-REQUEST-EXIT.
073100     EXIT.
073200 EJECT
073300****************************************************************
073400*    2700 - EXPIRY TIMESTAMP = RUN TIMESTAMP + 15 MINUTES.      *
073500*    TIMESTAMP GROUP-MOVED INTO DATE/HH/MM/SS PIECES SO THE     *
073600*    MINUTE CAN BE BUMPED WITHOUT DISTURBING THE DATE PORTION.  *
073700****************************************************************
073800 2700-CALC-EXPIRY.
073900     MOVE CC-RUN-TIMESTAMP TO WS-EXPIRES-TS-WORK.
074000     ADD 15 TO WS-EXP-MM.
074100     IF WS-EXP-MM > 59
074200         SUBTRACT 60 FROM WS-EXP-MM
074300         ADD 1 TO WS-EXP-HH
074400     END-IF.
074500     IF WS-EXP-HH > 23
074600         SUBTRACT 24 FROM WS-EXP-HH
074700     END-IF.
074800     MOVE WS-EXPIRES-TS-WORK TO RSV-EXPIRES-TS.
074900 2799-CALC-EXPIRY-EXIT.
075000     EXIT.
075100 EJECT
075200 2300-WRITE-REJECT-LINE.
075300     MOVE SPACES TO WS-REJECT-LINE.
075400     MOVE WS-REQ-READ-CNT TO RJ-SEQ-NO.
075500     MOVE RQ-REST-ID TO RJ-REST-ID.
075600     MOVE RQ-CUST-ID TO RJ-CUST-ID.
075700     MOVE RQ-TABLE-NO TO RJ-TABLE-NO.
075800     MOVE RQ-DATE TO RJ-DATE.
075900     MOVE RQ-TIME TO RJ-TIME.
076000     MOVE RQ-PARTY-SIZE TO RJ-PARTY-SIZE.
076100     MOVE WS-REJECT-REASON TO RJ-REASON.
076200     WRITE REJECT-REC FROM WS-REJECT-LINE.
076300     ADD 1 TO WS-REQ-REJECT-CNT.
076400 2399-WRITE-REJECT-LINE-EXIT.
076500     EXIT.
076600 EJECT
076700****************************************************************
076800*                  CLOSE FILES AND FINAL REPORT                *
076900****************************************************************
077000 9000-CLOSE-AND-REPORT.
077100     PERFORM 9100-REWRITE-CUSTOMER-FILE
077200         THRU 9199-REWRITE-CUSTOMER-FILE-EXIT.
077300     PERFORM 9200-REWRITE-RESTAURANT-FILE
077400         THRU 9299-REWRITE-RESTAURANT-FILE-EXIT.
077500     MOVE SPACES TO WS-TRAILER-LINE.
077600     MOVE WS-REQ-READ-CNT TO TR-READ.
077700     MOVE WS-REQ-ACCEPT-CNT TO TR-ACCEPT.
077800     MOVE WS-REQ-REJECT-CNT TO TR-REJECT.
077900     WRITE REJECT-REC FROM WS-TRAILER-LINE.
078000     CLOSE CONTROL-CARD-FILE CUSTOMER-FILE CUSTOMER-FILE-OUT
078100           RESTAURANT-FILE RESTAURANT-FILE-OUT TABLE-FILE
078200           RESERVATION-MASTER RESERVATION-MASTER-OUT
078300           REQUEST-FILE REJECT-REPORT.
078400     DISPLAY 'RFRESERV - REQUESTS READ:     ' WS-REQ-READ-CNT.
078500     DISPLAY 'RFRESERV - REQUESTS ACCEPTED: ' WS-REQ-ACCEPT-CNT.
078600     DISPLAY 'RFRESERV - REQUESTS REJECTED: ' WS-REQ-REJECT-CNT.
078700 9099-CLOSE-AND-REPORT-EXIT.
078800     EXIT.
078900 EJECT
079000 9100-REWRITE-CUSTOMER-FILE.
079100     PERFORM 9110-REWRITE-ONE-CUSTOMER
079200         THRU 9119-REWRITE-ONE-CUSTOMER-EXIT
079300         VARYING UT-NDX FROM 1 BY 1
079400         UNTIL UT-NDX > WS-CUST-TABLE-CNT.
079500 9199-REWRITE-CUSTOMER-FILE-EXIT.
079600     EXIT.
079700 9110-REWRITE-ONE-CUSTOMER.
079800     WRITE CUSTOMER-REC-OUT FROM UT-RECORD(UT-NDX).
079900 9119-REWRITE-ONE-CUSTOMER-EXIT.
080000     EXIT.
080100 EJECT
080200 9200-REWRITE-RESTAURANT-FILE.
080300     PERFORM 9210-REWRITE-ONE-RESTAURANT
080400         THRU 9219-REWRITE-ONE-RESTAURANT-EXIT
080500         VARYING RT-NDX FROM 1 BY 1
080600         UNTIL RT-NDX > WS-REST-TABLE-CNT.
080700 9299-REWRITE-RESTAURANT-FILE-EXIT.
080800     EXIT.
080900 9210-REWRITE-ONE-RESTAURANT.
081000     WRITE RESTAURANT-REC-OUT FROM RT-RECORD(RT-NDX).
081100 9219-REWRITE-ONE-RESTAURANT-EXIT.
081200     EXIT.
081300 EJECT
081400 COPY RFVALPRC.
081500 EJECT
081600 9900-ABEND.
081700     DISPLAY 'RFRESERV - PROGRAM ABENDING DUE TO ERROR'.
081800     CALL 'CKABEND'.
081900 9999-EXIT.
082000     EXIT.
