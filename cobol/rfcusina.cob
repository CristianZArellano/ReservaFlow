000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFCUSINA.
000300 AUTHOR. R P GUNDERSON.
000400 INSTALLATION. RESERVAFLOW OPERATIONS CENTER.
000500 DATE-WRITTEN. 03/21/1988.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  STANDALONE REPORTING FILEPASS, RUN WHENEVER OPERATIONS WANTS *
001200*  A CUSTOMER-INACTIVITY SNAPSHOT - NOT PART OF THE RUN-TOTALS  *
001300*  CHAIN.  READS THE CUSTOMER MASTER AND, FOR EVERY ACTIVE      *
001400*  CUSTOMER, CLASSIFIES LAST-ACTIVITY AGE AGAINST THE 90-DAY    *
001500*  AND 180-DAY THRESHOLDS.  COUNTS ONLY - THE CUSTOMER MASTER   *
001600*  IS NOT REWRITTEN.                                            *
001700*                                                              *
001800*J    JCL..                                                    *
001900*                                                              *
002000* //RFCUSINA EXEC PGM=RFCUSINA                                 *
002100* //SYSOUT   DD SYSOUT=*                                       *
002200* //CTLCARD  DD DISP=SHR,DSN=RF.CTL.RUNCARD                    *
002300* //CUSTFILE DD DISP=SHR,DSN=RF.MSTR.CUSTOMER                  *
002400* //*                                                          *
002500*                                                              *
002600*P    ENTRY PARAMETERS..                                       *
002700*     NONE - CONTROL CARD SUPPLIES RUN-DATE.                    *
002800*                                                              *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003000*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                  *
003100*                                                              *
003200*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
003300*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                  *
003400*     CKDCEXIN ---- DATE CONVERSION, EXTERNAL TO INTERNAL       *
003500*     CKDCARTH ---- DATE ARITHMETIC, DAY-DIFFERENCE             *
003600*                                                              *
003700****************************************************************
003800*    MAINTENANCE LOG                                           *
003900*    ---------------                                           *
004000*    88-03-21  RPG  ORIGINAL FILEPASS.                         *
004100*    97-11-05  RPG  NO CHANGE - REVIEWED AGAINST CANCEL-HOURS   *
004200*                   ADDITION, DOES NOT TOUCH THIS FILEPASS.     *
004300*    99-01-19  RPG  Y2K - DAY-DIFFERENCE NOW VIA CKDCARTH ON    *
004400*                   FULL 4-DIGIT CENTURY DATES, REQ 38810.      *
004450*    14-03-10  DLM  ADDED VERY-INACTIVE DISPLAY LINE OFF THE    *
004460*                   CB-LAST-ACTIVITY BREAKDOWN IN RFCUSREC, SO  *
004470*                   OPERATIONS CAN SPOT-CHECK THE SNAPSHOT      *
004480*                   WITHOUT A SEPARATE DATE CALL, REQ 61977.    *
004500****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
005300         FILE STATUS IS FS-CTL.
005400     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
005500         FILE STATUS IS FS-CUST.
005600 EJECT
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CONTROL-CARD-FILE
006000     RECORDING MODE IS F
006100     BLOCK CONTAINS 0 RECORDS.
006200 01  CONTROL-CARD-REC             PIC X(51).
006300 FD  CUSTOMER-FILE
006400     RECORDING MODE IS F
006500     BLOCK CONTAINS 0 RECORDS.
006600 01  CUSTOMER-REC                 PIC X(160).
006700 EJECT
006800 WORKING-STORAGE SECTION.
006900 01  FILLER PIC X(32) VALUE 'RFCUSINA WORKING STORAGE BEGINS'.
007000****************************************************************
007100*    FILE STATUS AND END-OF-FILE SWITCHES                      *
007200****************************************************************
007300 01  FILE-STATUS-AREA.
007400     05  FS-CTL                   PIC XX.
007500     05  FS-CUST                  PIC XX.
007600 01  WS-SWITCHES.
007700     05  WS-CUST-EOF-SW           PIC X VALUE 'N'.
007800         88  CUST-EOF                 VALUE 'Y'.
007900 EJECT
008000 COPY RFCTLREC.
008100 EJECT
008200 COPY RFCUSREC.
008300 EJECT
008400****************************************************************
008500*    DAY-DIFFERENCE WORK AREA - CKDCEXIN/CKDCARTH CALLING       *
008600*    CONVENTIONS COPIED FROM THE SHOP'S OLDER FILEPASSES.       *
008700****************************************************************
008800 01  WS-DATEDIFF-WORK.
008900     05  WS-RUN-EXT-DATE.
009000         10  WS-RUN-CONV-MM       PIC 9(02).
009100         10  WS-RUN-CONV-DD       PIC 9(02).
009200         10  WS-RUN-CONV-CC       PIC 9(02).
009300         10  WS-RUN-CONV-YY       PIC 9(02).
009400     05  WS-INT-RUN-DATE          COMP-3.
009500         10  WS-INT-RUN-YEAR      PIC S9(03).
009600         10  WS-INT-RUN-DAY       PIC S9(03).
009700     05  WS-ACT-EXT-DATE.
009800         10  WS-ACT-CONV-MM       PIC 9(02).
009900         10  WS-ACT-CONV-DD       PIC 9(02).
010000         10  WS-ACT-CONV-CC       PIC 9(02).
010100         10  WS-ACT-CONV-YY       PIC 9(02).
010200     05  WS-INT-ACT-DATE          COMP-3.
010300         10  WS-INT-ACT-YEAR      PIC S9(03).
010400         10  WS-INT-ACT-DAY       PIC S9(03).
010500     05  WS-DCARTH-DIFF-CODE      PIC X VALUE '2'.
010600     05  WS-DAY-DIFFERENCE        COMP-3 PIC S9(05).
010700 EJECT
010800****************************************************************
010900*    GENERAL WORKING FIELDS                                    *
011000****************************************************************
011100 01  WS-COUNTERS.
011200     05  WS-CUST-READ-CNT         COMP-3 PIC S9(07) VALUE 0.
011300     05  WS-INACTIVE-CNT          COMP-3 PIC S9(07) VALUE 0.
011400     05  WS-VERY-INACTIVE-CNT     COMP-3 PIC S9(07) VALUE 0.
011500 01  FILLER PIC X(32) VALUE 'RFCUSINA WORKING STORAGE ENDS  '.
011600 EJECT
011700 PROCEDURE DIVISION.
011800****************************************************************
011900*                        MAINLINE LOGIC                        *
012000****************************************************************
012100 0-CONTROL-PROCESS.
012200     PERFORM 1000-INITIALIZATION
012300         THRU 1099-INITIALIZATION-EXIT.
012400     PERFORM 2000-CLASSIFY-CUSTOMER
012500         THRU 2099-CLASSIFY-CUSTOMER-EXIT
012600         UNTIL CUST-EOF.
012700     PERFORM 9000-CLOSE-AND-REPORT
012800         THRU 9099-CLOSE-AND-REPORT-EXIT.
012900     GOBACK.
013000 EJECT
013100 1000-INITIALIZATION.
013200     OPEN INPUT CONTROL-CARD-FILE
013300          INPUT CUSTOMER-FILE.
013400     IF FS-CTL NOT = '00' OR FS-CUST NOT = '00'
013500         DISPLAY 'RFCUSINA - ERROR OPENING INPUT FILES'
013600         GO TO 9900-ABEND
013700     END-IF.
013800     READ CONTROL-CARD-FILE INTO RF-CONTROL-CARD
013900         AT END
014000             DISPLAY 'RFCUSINA - MISSING CONTROL CARD'
014100             GO TO 9900-ABEND
014200     END-READ.
014300     MOVE CC-RUN-DATE(5:2) TO WS-RUN-CONV-MM.
014400     MOVE CC-RUN-DATE(7:2) TO WS-RUN-CONV-DD.
014500     MOVE CC-RUN-DATE(1:2) TO WS-RUN-CONV-CC.
014600     MOVE CC-RUN-DATE(3:2) TO WS-RUN-CONV-YY.
014700     CALL 'CKDCEXIN' USING WS-RUN-EXT-DATE WS-INT-RUN-DATE.
014800     PERFORM 1700-READ-NEXT-CUSTOMER
014900         THRU 1799-READ-NEXT-CUSTOMER-EXIT.
015000 1099-INITIALIZATION-EXIT.
015100     EXIT.
015200 EJECT
015300 1700-READ-NEXT-CUSTOMER.
015400     READ CUSTOMER-FILE INTO RF-CUSTOMER-RECORD
015500         AT END
015600             SET CUST-EOF TO TRUE
015700     END-READ.
015800 1799-READ-NEXT-CUSTOMER-EXIT.
015900     EXIT.
016000 EJECT
016100****************************************************************
016200*    2000 - ONLY ACTIVE CUSTOMERS ARE CLASSIFIED.  THE DAY-     *
016300*    DIFFERENCE BETWEEN THE RUN DATE AND LAST-ACTIVITY DRIVES   *
016400*    BOTH THRESHOLDS - A CUSTOMER PAST 180 DAYS IS COUNTED IN   *
016500*    BOTH THE INACTIVE AND VERY-INACTIVE TOTALS.                *
016600****************************************************************
016700 2000-CLASSIFY-CUSTOMER.
016800     ADD 1 TO WS-CUST-READ-CNT.
016900     IF CUST-IS-ACTIVE
017000         MOVE CUST-LAST-ACTIVITY(5:2) TO WS-ACT-CONV-MM
017100         MOVE CUST-LAST-ACTIVITY(7:2) TO WS-ACT-CONV-DD
017200         MOVE CUST-LAST-ACTIVITY(1:2) TO WS-ACT-CONV-CC
017300         MOVE CUST-LAST-ACTIVITY(3:2) TO WS-ACT-CONV-YY
017400         CALL 'CKDCEXIN' USING WS-ACT-EXT-DATE WS-INT-ACT-DATE
017500         CALL 'CKDCARTH' USING WS-INT-RUN-DATE
017600                               WS-INT-ACT-DATE
017700                               WS-DCARTH-DIFF-CODE
017800                               WS-DAY-DIFFERENCE
017900         IF WS-DAY-DIFFERENCE > 90
018000             ADD 1 TO WS-INACTIVE-CNT
018100         END-IF
018200         IF WS-DAY-DIFFERENCE > 180
018300             ADD 1 TO WS-VERY-INACTIVE-CNT
018310             DISPLAY 'RFCUSINA - CUST ' CUST-ID ' VERY INACTIVE '
018320                     'SINCE ' CB-ACTIVITY-YEAR '-' CB-ACTIVITY-MONTH
018330                     '-' CB-ACTIVITY-DAY
018400         END-IF
018500     END-IF.
018600     PERFORM 1700-READ-NEXT-CUSTOMER
018700         THRU 1799-READ-NEXT-CUSTOMER-EXIT.
018800 2099-CLASSIFY-CUSTOMER-EXIT.
018900     EXIT.
019000 EJECT
019100****************************************************************
019200*                  CLOSE FILES AND FINAL REPORT                *
019300****************************************************************
019400 9000-CLOSE-AND-REPORT.
019500     CLOSE CONTROL-CARD-FILE CUSTOMER-FILE.
019600     DISPLAY 'RFCUSINA - CUSTOMERS READ:    ' WS-CUST-READ-CNT.
019700     DISPLAY 'RFCUSINA - INACTIVE (90+):    ' WS-INACTIVE-CNT.
019800     DISPLAY 'RFCUSINA - VERY INACTIVE(180+):' WS-VERY-INACTIVE-CNT.
019900 9099-CLOSE-AND-REPORT-EXIT.
020000     EXIT.
020100 EJECT
020200 9900-ABEND.
020300     DISPLAY 'RFCUSINA - PROGRAM ABENDING DUE TO ERROR'.
020400     CALL 'CKABEND'.
020500 9999-EXIT.
020600     EXIT.
