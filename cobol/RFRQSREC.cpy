000100********************************************************************
000200*                                                                  *
000300*    RFRQSREC  -  RESERVAFLOW RESERVATION REQUEST TRANSACTION      *
000400*    ===========================================================  *
000500*    ONE RECORD PER INCOMING RESERVATION REQUEST, ARRIVAL ORDER.   *
000600*    RECORD LENGTH = 50 BYTES, FIXED, SEQUENTIAL, INPUT ONLY.      *
000700*    READ BY RFRESERV AND ECHOED BACK TO THE REJECT-REPORT WHEN    *
000800*    A REQUEST FAILS ANY ACCEPTANCE RULE.                          *
000900*                                                                  *
001000*    MAINTENANCE LOG                                               *
001100*    ---------------                                               *
001200*    88-03-18  RPG  NEW COPYBOOK FOR RESERVAFLOW CONVERSION.       *
001300********************************************************************
001400     01  RF-REQUEST-RECORD.
001500         05  RQ-REST-ID               PIC 9(04).
001600         05  RQ-CUST-ID               PIC 9(06).
001700         05  RQ-TABLE-NO              PIC X(06).
001800         05  RQ-DATE                  PIC 9(08).
001900         05  RQ-TIME                  PIC 9(04).
002000         05  RQ-PARTY-SIZE            PIC 9(02).
002100         05  FILLER                   PIC X(20).
