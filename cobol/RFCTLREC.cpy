000100********************************************************************
000200*                                                                  *
000300*    RFCTLREC  -  RESERVAFLOW RUN-CONTROL / RUN-TOTALS LAYOUT      *
000400*    ===========================================================  *
000500*    ONE COPYBOOK, TWO 01-LEVEL RECORDS:                          *
000600*      RF-CONTROL-CARD   - THE NIGHTLY RUN PARAMETER CARD READ BY *
000700*                          EVERY FILEPASS (RUN-DATE, RUN-TIME-    *
000800*                          STAMP, AND THE TARGET/START DATES USED *
000900*                          BY RFTABOPT AND RFAVAILR).              *
001000*      RF-RUN-TOTALS     - THE CARRY-FORWARD CONTROL TOTALS       *
001100*                          PASSED STEP TO STEP SO THE STATS-      *
001200*                          REPORT GRAND TOTALS CAN BE PRINTED BY  *
001300*                          RFCUSTST WITHOUT RE-READING EVERY      *
001400*                          MASTER FILE A SECOND TIME.              *
001500*                                                                  *
001600*    MAINTENANCE LOG                                               *
001700*    ---------------                                               *
001800*    88-03-11  RPG  NEW COPYBOOK FOR RESERVAFLOW NIGHTLY CYCLE.    *
001900*    91-06-04  LTK  ADDED AVAIL-HORIZON/START-DATE FOR THE NEW     *
002000*                   MULTI-DAY AVAILABILITY FILEPASS (RFAVAILR).    *
002100*    99-01-19  RPG  Y2K - RUN-DATE/TARGET-DATE/START-DATE WIDENED  *
002200*                   TO FULL 4-DIGIT CENTURY, NO WINDOWING LOGIC.   *
002300*    04-09-22  DLM  ADDED RUN-TOTALS RECORD, REQ 40217, SO RFCUSTST*
002400*                   CAN FOLD IN EXPIRE/RESTSTAT/NOTIFY COUNTS.     *
002450*    14-03-10  DLM  FIXED RUN-DATE-BRK FILLER, WAS 10 BYTES SHORT  *
002460*                   OF THE CONTROL CARD LENGTH, REQ 61977.         *
002500********************************************************************
002600     01  RF-CONTROL-CARD.
002700         05  CC-RUN-DATE              PIC 9(08).
002800         05  CC-RUN-TIMESTAMP         PIC 9(14).
002900         05  CC-TARGET-DATE           PIC 9(08).
003000         05  CC-AVAIL-START-DATE      PIC 9(08).
003100         05  CC-AVAIL-HORIZON-DAYS    PIC 9(03).
003200         05  FILLER                   PIC X(10).
003300     EJECT
003400********************************************************************
003500*    RUN-DATE REDEFINED AS A Y/M/D BREAKDOWN - USED TO PICK OFF   *
003600*    THE RUN WEEKDAY AND TO BUILD THE ADVANCE-BOOKING WINDOW.      *
003700********************************************************************
003800     01  RF-RUN-DATE-BRK REDEFINES RF-CONTROL-CARD.
003900         05  RD-RUN-DATE.
004000             10  RD-RUN-YEAR          PIC 9(04).
004100             10  RD-RUN-MONTH         PIC 9(02).
004200             10  RD-RUN-DAY           PIC 9(02).
004300         05  FILLER                   PIC X(43).
004400     EJECT
004500********************************************************************
004600*    RUN-TOTALS CARRY RECORD - RFEXPIRE WRITES RT-RESV-EXPIRED,   *
004700*    RFRESTST WRITES RT-REST-REPORTED, RFNOTIFY WRITES THE THREE  *
004800*    NOTIFICATION COUNTERS; RFCUSTST READS THE WHOLE RECORD LAST  *
004900*    AND ADDS ITS OWN RT-CUST-SCORED BEFORE PRINTING THE STATS-   *
005000*    REPORT GRAND-TOTAL LINE.                                     *
005100********************************************************************
005200     01  RF-RUN-TOTALS.
005300         05  RT-RESV-EXPIRED          PIC 9(07).
005400         05  RT-REST-REPORTED         PIC 9(05).
005500         05  RT-CUST-SCORED           PIC 9(06).
005600         05  RT-NOTIF-SENT            PIC 9(07).
005700         05  RT-NOTIF-BLOCKED         PIC 9(07).
005800         05  RT-NOTIF-FAILED          PIC 9(07).
005900         05  FILLER                   PIC X(10).
