000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFTABOPT.
000300 AUTHOR. L T KOWALCZYK.
000400 INSTALLATION. RESERVAFLOW OPERATIONS CENTER.
000500 DATE-WRITTEN. 09/12/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  TABLE-OPTIMIZER FILEPASS, RUN ON OPERATIONS SCHEDULE AFTER   *
001200*  RFAVAILR - NOT PART OF THE NIGHTLY RUN-TOTALS CHAIN.  FOR    *
001300*  THE TARGET DATE ON THE CONTROL CARD, COLLECTS EVERY PENDING  *
001400*  OR CONFIRMED RESERVATION, SORTS THEM IN MEMORY BY TIME THEN  *
001500*  PARTY SIZE, AND FOR EACH LOOKS FOR A SMALLER CONFLICT-FREE   *
001600*  TABLE AT THAT RESTAURANT.  WHEN ONE EXISTS IT APPENDS A      *
001700*  RECOMMENDATION LINE TO AVAIL-REPORT.  EXTENDS THE REPORT     *
001800*  RFAVAILR ALREADY OPENED AND WROTE.                           *
001900*                                                              *
002000*J    JCL..                                                    *
002100*                                                              *
002200* //RFTABOPT EXEC PGM=RFTABOPT                                 *
002300* //SYSOUT   DD SYSOUT=*                                       *
002400* //CTLCARD  DD DISP=SHR,DSN=RF.CTL.RUNCARD                    *
002500* //TBLFILE  DD DISP=SHR,DSN=RF.MSTR.TABLE                     *
002600* //RSVMAST  DD DISP=SHR,DSN=RF.MSTR.RESV.N2                   *
002700* //AVAILRPT DD SYSOUT=*,DISP=MOD                              *
002800* //*                                                          *
002900*                                                              *
003000*P    ENTRY PARAMETERS..                                       *
003100*     NONE - CONTROL CARD SUPPLIES THE TARGET DATE.             *
003200*                                                              *
003300*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003400*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                  *
003500*     CANDIDATE OR TABLE-LOOKUP OVERFLOW - SEE 1150/1250.       *
003600*                                                              *
003700*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
003800*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                  *
003900*                                                              *
004000****************************************************************
004100*    MAINTENANCE LOG                                           *
004200*    ---------------                                           *
004300*    91-09-12  LTK  ORIGINAL FILEPASS FOR THE NEW TABLE-        *
004400*                   OPTIMIZER REPORT.                          *
004500*    97-11-05  RPG  NO CHANGE - REVIEWED AGAINST CANCEL-HOURS   *
004600*                   ADDITION, DOES NOT TOUCH THIS FILEPASS.     *
004700*    07-08-14  DLM  RECOMMENDATION LOGIC REWORKED AGAINST THE   *
004800*                   TABLE-CAP-BRK REDEFINES ADDED TO RFTBLREC,  *
004900*                   REQ 58820 - IN-MEMORY BUBBLE SORT REPLACES  *
005000*                   THE OLD ONE-PASS "FIRST FIT" LOGIC SINCE    *
005100*                   THE SHOP HAS NO SORT STEP AHEAD OF THIS     *
005200*                   FILEPASS.                                  *
005300****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
006100         FILE STATUS IS FS-CTL.
006200     SELECT TABLE-FILE ASSIGN TO TBLFILE
006300         FILE STATUS IS FS-TBL.
006400     SELECT RESERVATION-MASTER ASSIGN TO RSVMAST
006500         FILE STATUS IS FS-RSV.
006600     SELECT AVAIL-REPORT ASSIGN TO AVAILRPT
006700         FILE STATUS IS FS-AVAIL.
006800 EJECT
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  CONTROL-CARD-FILE
007200     RECORDING MODE IS F
007300     BLOCK CONTAINS 0 RECORDS.
007400 01  CONTROL-CARD-REC             PIC X(51).
007500 FD  TABLE-FILE
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS.
007800 01  TABLE-REC                    PIC X(60).
007900 FD  RESERVATION-MASTER
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 01  RESERVATION-REC              PIC X(80).
008300 FD  AVAIL-REPORT
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  AVAIL-REC                    PIC X(132).
008700 EJECT
008800 WORKING-STORAGE SECTION.
008900 01  FILLER PIC X(32) VALUE 'RFTABOPT WORKING STORAGE BEGINS'.
009000****************************************************************
009100*    FILE STATUS AND END-OF-FILE SWITCHES                      *
009200****************************************************************
009300 01  FILE-STATUS-AREA.
009400     05  FS-CTL                   PIC XX.
009500     05  FS-TBL                   PIC XX.
009600     05  FS-RSV                   PIC XX.
009700     05  FS-AVAIL                 PIC XX.
009800 01  WS-SWITCHES.
009900     05  WS-RSV-EOF-SW            PIC X VALUE 'N'.
010000         88  RSV-EOF                  VALUE 'Y'.
010100     05  WS-TBL-EOF-SW            PIC X VALUE 'N'.
010200         88  TBL-EOF                  VALUE 'Y'.
010300 EJECT
010400 COPY RFCTLREC.
010500 EJECT
010600 COPY RFTBLREC.
010700 EJECT
010800 COPY RFRSVREC.
010900 EJECT
011000****************************************************************
011100*    ACTIVE-TABLE LOOKUP - LOADED ASCENDING REST-ID/TBL-NUMBER  *
011200*    (THE FILE'S OWN ORDER) SO THE CONFLICT CHECK AND THE       *
011300*    BEST-TABLE SCAN CAN BOTH SEARCH ALL WITHOUT A SORT STEP.   *
011400****************************************************************
011500 01  RF-TABLE-LOOKUP.
011600     05  RF-TABLE-ENTRY OCCURS 2000 TIMES
011700             ASCENDING KEY IS TT-REST-ID, TT-TABLE-NO
011800             INDEXED BY TT-NDX.
011900         10  TT-REST-ID           PIC 9(04).
012000         10  TT-TABLE-NO          PIC X(06).
012100         10  TT-CAPACITY          COMP PIC S9(04).
012200 01  WS-TABLE-CNT                 COMP-3 PIC S9(05) VALUE 0.
012300****************************************************************
012400*    TARGET-DATE RESERVATION LOOKUP - PENDING/CONFIRMED ONLY,   *
012500*    LOADED ASCENDING REST-ID/TABLE-NO/TIME (THE MASTER'S OWN   *
012600*    ORDER FOR A SINGLE DATE) SO THE CONFLICT CHECK CAN SEARCH  *
012700*    ALL ON EXACT TABLE/TIME.                                   *
012800****************************************************************
012900 01  RF-DATE-RESV-TABLE.
013000     05  RF-DATE-RESV-ENTRY OCCURS 3000 TIMES
013100             ASCENDING KEY IS DR-REST-ID, DR-TABLE-NO, DR-TIME
013200             INDEXED BY DR-NDX.
013300         10  DR-REST-ID           PIC 9(04).
013400         10  DR-TABLE-NO          PIC X(06).
013500         10  DR-TIME              PIC 9(04).
013600 01  WS-DATE-RESV-CNT              COMP-3 PIC S9(05) VALUE 0.
013700****************************************************************
013800*    CANDIDATE TABLE - THE SAME TARGET-DATE RESERVATIONS, HELD  *
013900*    UNORDERED AS READ THEN IN-MEMORY SORTED BY TIME/PARTY-     *
014000*    SIZE FOR PROCESSING ORDER.                                 *
014100****************************************************************
014200 01  RF-CANDIDATE-TABLE.
014300     05  RF-CANDIDATE-ENTRY OCCURS 3000 TIMES
014400             INDEXED BY CN-NDX.
014500         10  CN-RSV-ID            PIC 9(08).
014600         10  CN-REST-ID           PIC 9(04).
014700         10  CN-CUR-TABLE-NO      PIC X(06).
014800         10  CN-TIME              PIC 9(04).
014900         10  CN-PARTY-SIZE        PIC 9(02).
015000 01  WS-CANDIDATE-CNT              COMP-3 PIC S9(05) VALUE 0.
015100 01  WS-SORT-WORK.
015200     05  WS-SORT-SWITCH            PIC X VALUE 'Y'.
015300         88  WS-SORT-NOT-DONE          VALUE 'Y'.
015400     05  WS-SORT-OUTER             COMP PIC S9(05).
015500     05  WS-SORT-HOLD-ID           PIC 9(08).
015600     05  WS-SORT-HOLD-REST         PIC 9(04).
015700     05  WS-SORT-HOLD-TABLE        PIC X(06).
015800     05  WS-SORT-HOLD-TIME         PIC 9(04).
015900     05  WS-SORT-HOLD-PARTY        PIC 9(02).
016000 EJECT
016100****************************************************************
016200*    BEST-TABLE SEARCH WORK AREA                                *
016300****************************************************************
016400 01  WS-BEST-TABLE-WORK.
016500     05  WS-BEST-TABLE-NO          PIC X(06).
016600     05  WS-BEST-CAPACITY          COMP PIC S9(04).
016700     05  WS-BEST-WASTE             COMP PIC S9(04).
016800     05  WS-BEST-FOUND-SW          PIC X VALUE 'N'.
016900         88  BEST-TABLE-FOUND          VALUE 'Y'.
017000     05  WS-CUR-CAPACITY           COMP PIC S9(04).
017100     05  WS-THIS-WASTE             COMP PIC S9(04).
017200     05  WS-CONFLICT-SW            PIC X VALUE 'N'.
017300         88  TABLE-HAS-CONFLICT        VALUE 'Y'.
017400****************************************************************
017500*    PRINT LINE - TABLOPT RECOMMENDATION TRAILER                *
017600****************************************************************
017700 01  WS-RECOMMEND-LINE.
017800     05  RC-RSV-ID                PIC 9(08).
017900     05  FILLER                   PIC X(02) VALUE SPACES.
018000     05  RC-LABEL                 PIC X(14) VALUE
018100                                       'RECOMMENDATION'.
018200     05  FILLER                   PIC X(02) VALUE SPACES.
018300     05  RC-CUR-TABLE             PIC X(06).
018400     05  FILLER                   PIC X(02) VALUE SPACES.
018500     05  RC-CUR-CAP               PIC ZZZ9.
018600     05  FILLER                   PIC X(02) VALUE SPACES.
018700     05  RC-REC-TABLE             PIC X(06).
018800     05  FILLER                   PIC X(02) VALUE SPACES.
018900     05  RC-REC-CAP               PIC ZZZ9.
019000     05  FILLER                   PIC X(02) VALUE SPACES.
019100     05  RC-GAIN                  PIC ZZZ9.
019200     05  FILLER                   PIC X(74) VALUE SPACES.
019300 EJECT
019400****************************************************************
019500*    GENERAL WORKING FIELDS                                    *
019600****************************************************************
019700 01  WS-COUNTERS.
019800     05  WS-RECOMMEND-CNT          COMP-3 PIC S9(07) VALUE 0.
019900 01  FILLER PIC X(32) VALUE 'RFTABOPT WORKING STORAGE ENDS  '.
020000 EJECT
020100 PROCEDURE DIVISION.
020200****************************************************************
020300*                        MAINLINE LOGIC                        *
020400****************************************************************
020500 0-CONTROL-PROCESS.
020600     PERFORM 1000-INITIALIZATION
020700         THRU 1099-INITIALIZATION-EXIT.
020800     PERFORM 1800-SORT-CANDIDATES
020900         THRU 1899-SORT-CANDIDATES-EXIT.
021000     PERFORM 2000-PROCESS-CANDIDATE
021100         THRU 2099-PROCESS-CANDIDATE-EXIT
021200         VARYING CN-NDX FROM 1 BY 1
021300         UNTIL CN-NDX > WS-CANDIDATE-CNT.
021400     PERFORM 9000-CLOSE-AND-REPORT
021500         THRU 9099-CLOSE-AND-REPORT-EXIT.
021600     GOBACK.
021700 EJECT
021800 1000-INITIALIZATION.
021900     OPEN INPUT CONTROL-CARD-FILE
022000          INPUT TABLE-FILE
022100          INPUT RESERVATION-MASTER
022200          EXTEND AVAIL-REPORT.
022300     IF FS-CTL NOT = '00' OR FS-TBL NOT = '00'
022400                     OR FS-RSV NOT = '00' OR FS-AVAIL NOT = '00'
022500         DISPLAY 'RFTABOPT - ERROR OPENING FILES'
022600         GO TO 9900-ABEND
022700     END-IF.
022800     READ CONTROL-CARD-FILE INTO RF-CONTROL-CARD
022900         AT END
023000             DISPLAY 'RFTABOPT - MISSING CONTROL CARD'
023100             GO TO 9900-ABEND
023200     END-READ.
023300     PERFORM 1100-LOAD-TABLE-LOOKUP
023400         THRU 1199-LOAD-TABLE-LOOKUP-EXIT
023500         UNTIL TBL-EOF.
023600     PERFORM 1700-READ-NEXT-RESERVATION
023700         THRU 1799-READ-NEXT-RESERVATION-EXIT.
023800     PERFORM 1200-LOAD-TARGET-DATE-RESVS
023900         THRU 1299-LOAD-TARGET-DATE-RESVS-EXIT
024000         UNTIL RSV-EOF.
024100 1099-INITIALIZATION-EXIT.
024200     EXIT.
024300 EJECT
024400 1100-LOAD-TABLE-LOOKUP.
024500     READ TABLE-FILE INTO RF-TABLE-RECORD
024600         AT END
024700             SET TBL-EOF TO TRUE
024800             GO TO 1199-LOAD-TABLE-LOOKUP-EXIT
024900     END-READ.
025000     IF TBL-IS-ACTIVE
025100         ADD 1 TO WS-TABLE-CNT
025200         IF WS-TABLE-CNT > 2000
025300             DISPLAY 'RFTABOPT - TABLE LOOKUP OVERFLOW'
025400             GO TO 9900-ABEND
025500         END-IF
025600         MOVE TBL-REST-ID TO TT-REST-ID(WS-TABLE-CNT)
025700         MOVE TBL-NUMBER TO TT-TABLE-NO(WS-TABLE-CNT)
025800         MOVE TC-MAX-CAP TO TT-CAPACITY(WS-TABLE-CNT)
025900     END-IF.
026000 1199-LOAD-TABLE-LOOKUP-EXIT.
026100     EXIT.
026200 EJECT
026300 1700-READ-NEXT-RESERVATION.
026400     READ RESERVATION-MASTER INTO RF-RESERVATION-RECORD
026500         AT END
026600             SET RSV-EOF TO TRUE
026700     END-READ.
026800 1799-READ-NEXT-RESERVATION-EXIT.
026900     EXIT.
027000 EJECT
027100****************************************************************
027200*    1200 - ONE PASS OVER THE MASTER.  RESERVATIONS FOR THE     *
027300*    TARGET DATE THAT ARE PENDING OR CONFIRMED GO INTO BOTH     *
027400*    THE CANDIDATE TABLE (PROCESSING ORDER) AND THE DATE-RESV   *
027500*    LOOKUP (CONFLICT CHECKING).                                *
027600****************************************************************
027700 1200-LOAD-TARGET-DATE-RESVS.
027800     IF RSV-DATE = CC-TARGET-DATE
027900                     AND (RSV-IS-PENDING OR RSV-IS-CONFIRMED)
028000         ADD 1 TO WS-DATE-RESV-CNT
028100         IF WS-DATE-RESV-CNT > 3000
028200             DISPLAY 'RFTABOPT - DATE RESERVATION OVERFLOW'
028300             GO TO 9900-ABEND
028400         END-IF
028500         MOVE RSV-REST-ID TO DR-REST-ID(WS-DATE-RESV-CNT)
028600         MOVE RSV-TABLE-NO TO DR-TABLE-NO(WS-DATE-RESV-CNT)
028700         MOVE RSV-TIME TO DR-TIME(WS-DATE-RESV-CNT)
028800         ADD 1 TO WS-CANDIDATE-CNT
028900         IF WS-CANDIDATE-CNT > 3000
029000             DISPLAY 'RFTABOPT - CANDIDATE OVERFLOW'
029100             GO TO 9900-ABEND
029200         END-IF
029300         MOVE RSV-ID TO CN-RSV-ID(WS-CANDIDATE-CNT)
029400         MOVE RSV-REST-ID TO CN-REST-ID(WS-CANDIDATE-CNT)
029500         MOVE RSV-TABLE-NO TO CN-CUR-TABLE-NO(WS-CANDIDATE-CNT)
029600         MOVE RSV-TIME TO CN-TIME(WS-CANDIDATE-CNT)
029700         MOVE RSV-PARTY-SIZE TO CN-PARTY-SIZE(WS-CANDIDATE-CNT)
029800     END-IF.
029900     PERFORM 1700-READ-NEXT-RESERVATION
030000         THRU 1799-READ-NEXT-RESERVATION-EXIT.
030100 1299-LOAD-TARGET-DATE-RESVS-EXIT.
030200     EXIT.
030300 EJECT
030400****************************************************************
030500*    1800 - IN-MEMORY BUBBLE SORT OF THE CANDIDATE TABLE BY     *
030600*    TIME THEN PARTY SIZE, ASCENDING.  THE SHOP HAS NO SORT     *
030700*    STEP AHEAD OF THIS FILEPASS SO THE ORDERING IS DONE HERE.  *
030800****************************************************************
030900 1800-SORT-CANDIDATES.
031000     PERFORM 1850-SORT-ONE-PASS
031100         THRU 1859-SORT-ONE-PASS-EXIT
031200         UNTIL NOT WS-SORT-NOT-DONE.
031300 1899-SORT-CANDIDATES-EXIT.
031400     EXIT.
031500 EJECT
031600 1850-SORT-ONE-PASS.
031700     MOVE 'N' TO WS-SORT-SWITCH.
031800     IF WS-CANDIDATE-CNT > 1
031900         PERFORM 1860-COMPARE-ADJACENT
032000             THRU 1869-COMPARE-ADJACENT-EXIT
032100             VARYING WS-SORT-OUTER FROM 1 BY 1
032200             UNTIL WS-SORT-OUTER > WS-CANDIDATE-CNT - 1
032300     END-IF.
032400 1859-SORT-ONE-PASS-EXIT.
032500     EXIT.
032600 EJECT
032700 1860-COMPARE-ADJACENT.
032800     IF CN-TIME(WS-SORT-OUTER) > CN-TIME(WS-SORT-OUTER + 1)
032900        OR (CN-TIME(WS-SORT-OUTER) = CN-TIME(WS-SORT-OUTER + 1)
033000            AND CN-PARTY-SIZE(WS-SORT-OUTER) >
033100                CN-PARTY-SIZE(WS-SORT-OUTER + 1))
033200         MOVE CN-RSV-ID(WS-SORT-OUTER) TO WS-SORT-HOLD-ID
033300         MOVE CN-REST-ID(WS-SORT-OUTER) TO WS-SORT-HOLD-REST
033400         MOVE CN-CUR-TABLE-NO(WS-SORT-OUTER) TO WS-SORT-HOLD-TABLE
033500         MOVE CN-TIME(WS-SORT-OUTER) TO WS-SORT-HOLD-TIME
033600         MOVE CN-PARTY-SIZE(WS-SORT-OUTER) TO WS-SORT-HOLD-PARTY
033700         MOVE CN-RSV-ID(WS-SORT-OUTER + 1)
033800             TO CN-RSV-ID(WS-SORT-OUTER)
033900         MOVE CN-REST-ID(WS-SORT-OUTER + 1)
034000             TO CN-REST-ID(WS-SORT-OUTER)
034100         MOVE CN-CUR-TABLE-NO(WS-SORT-OUTER + 1)
034200             TO CN-CUR-TABLE-NO(WS-SORT-OUTER)
034300         MOVE CN-TIME(WS-SORT-OUTER + 1) TO CN-TIME(WS-SORT-OUTER)
034400         MOVE CN-PARTY-SIZE(WS-SORT-OUTER + 1)
034500             TO CN-PARTY-SIZE(WS-SORT-OUTER)
034600         MOVE WS-SORT-HOLD-ID TO CN-RSV-ID(WS-SORT-OUTER + 1)
034700         MOVE WS-SORT-HOLD-REST TO CN-REST-ID(WS-SORT-OUTER + 1)
034800         MOVE WS-SORT-HOLD-TABLE
034900             TO CN-CUR-TABLE-NO(WS-SORT-OUTER + 1)
035000         MOVE WS-SORT-HOLD-TIME TO CN-TIME(WS-SORT-OUTER + 1)
035100         MOVE WS-SORT-HOLD-PARTY
035200             TO CN-PARTY-SIZE(WS-SORT-OUTER + 1)
035300         MOVE 'Y' TO WS-SORT-SWITCH
035400     END-IF.
035500 1869-COMPARE-ADJACENT-EXIT.
035600     EXIT.
035700 EJECT
035800****************************************************************
035900*    2000 - ONE CANDIDATE RESERVATION.  FIND ITS CURRENT        *
036000*    CAPACITY, SEARCH FOR A SMALLER CONFLICT-FREE TABLE, AND    *
036100*    WRITE A RECOMMENDATION IF ONE BEATS THE CURRENT TABLE.     *
036200****************************************************************
036300 2000-PROCESS-CANDIDATE.
036400     MOVE 0 TO WS-CUR-CAPACITY.
036500     SEARCH ALL RF-TABLE-ENTRY
036600         AT END
036700             CONTINUE
036800         WHEN TT-REST-ID(TT-NDX) = CN-REST-ID(CN-NDX)
036900              AND TT-TABLE-NO(TT-NDX) = CN-CUR-TABLE-NO(CN-NDX)
037000             MOVE TT-CAPACITY(TT-NDX) TO WS-CUR-CAPACITY
037100     END-SEARCH.
037200     PERFORM 2500-FIND-BEST-TABLE
037300         THRU 2599-FIND-BEST-TABLE-EXIT.
037400     IF BEST-TABLE-FOUND
037500                     AND WS-BEST-TABLE-NO NOT =
037600                         CN-CUR-TABLE-NO(CN-NDX)
037700                     AND WS-BEST-CAPACITY < WS-CUR-CAPACITY
037800         PERFORM 2600-WRITE-RECOMMENDATION
037900             THRU 2699-WRITE-RECOMMENDATION-EXIT
038000     END-IF.
038100 2099-PROCESS-CANDIDATE-EXIT.
038200     EXIT.
038300 EJECT
038400****************************************************************
038500*    2500 - LINEAR SCAN OF THIS RESERVATION'S RESTAURANT'S      *
038600*    ACTIVE TABLES, SKIPPING CONFLICTS AND UNDERSIZED TABLES,   *
038700*    TRACKING THE SMALLEST (CAPACITY - PARTY SIZE).  THE TABLE  *
038800*    LOOKUP IS WALKED IN ASCENDING TABLE-NUMBER ORDER SO THE    *
038900*    FIRST STRICT IMPROVEMENT FOUND IS ALSO THE LOWEST TABLE    *
039000*    NUMBER AMONG TIES, MATCHING THE SPEC'S TIE-BREAK RULE.     *
039100****************************************************************
039200 2500-FIND-BEST-TABLE.
039300     MOVE 'N' TO WS-BEST-FOUND-SW.
039400     MOVE 0 TO WS-BEST-WASTE WS-BEST-CAPACITY.
039500     SET TT-NDX TO 1.
039600     PERFORM 2550-CHECK-ONE-CANDIDATE-TABLE
039700         THRU 2559-CHECK-ONE-CANDIDATE-TABLE-EXIT
039800         VARYING TT-NDX FROM 1 BY 1
039900         UNTIL TT-NDX > WS-TABLE-CNT.
040000 2599-FIND-BEST-TABLE-EXIT.
040100     EXIT.
040200 EJECT
040300 2550-CHECK-ONE-CANDIDATE-TABLE.
040400     IF TT-REST-ID(TT-NDX) = CN-REST-ID(CN-NDX)
040500                     AND TT-CAPACITY(TT-NDX) >=
040600                         CN-PARTY-SIZE(CN-NDX)
040700         MOVE 'N' TO WS-CONFLICT-SW
040800         SEARCH ALL RF-DATE-RESV-ENTRY
040900             AT END
041000                 CONTINUE
041100             WHEN DR-REST-ID(DR-NDX) = TT-REST-ID(TT-NDX)
041200                  AND DR-TABLE-NO(DR-NDX) = TT-TABLE-NO(TT-NDX)
041300                  AND DR-TIME(DR-NDX) = CN-TIME(CN-NDX)
041400                 SET TABLE-HAS-CONFLICT TO TRUE
041500         END-SEARCH
041600         IF NOT TABLE-HAS-CONFLICT
041700             COMPUTE WS-THIS-WASTE =
041800                 TT-CAPACITY(TT-NDX) - CN-PARTY-SIZE(CN-NDX)
041900             IF NOT BEST-TABLE-FOUND
042000                             OR WS-THIS-WASTE < WS-BEST-WASTE
042100                 SET BEST-TABLE-FOUND TO TRUE
042200                 MOVE WS-THIS-WASTE TO WS-BEST-WASTE
042300                 MOVE TT-CAPACITY(TT-NDX) TO WS-BEST-CAPACITY
042400                 MOVE TT-TABLE-NO(TT-NDX) TO WS-BEST-TABLE-NO
042500             END-IF
042600         END-IF
042700     END-IF.
042800 2559-CHECK-ONE-CANDIDATE-TABLE-EXIT.
042900     EXIT.
043000 EJECT
043100 2600-WRITE-RECOMMENDATION.
043200     MOVE SPACES TO WS-RECOMMEND-LINE.
043300     MOVE CN-RSV-ID(CN-NDX) TO RC-RSV-ID.
043400     MOVE CN-CUR-TABLE-NO(CN-NDX) TO RC-CUR-TABLE.
043500     MOVE WS-CUR-CAPACITY TO RC-CUR-CAP.
043600     MOVE WS-BEST-TABLE-NO TO RC-REC-TABLE.
043700     MOVE WS-BEST-CAPACITY TO RC-REC-CAP.
043800     COMPUTE RC-GAIN = WS-CUR-CAPACITY - WS-BEST-CAPACITY.
043900     WRITE AVAIL-REC FROM WS-RECOMMEND-LINE.
044000     ADD 1 TO WS-RECOMMEND-CNT.
044100 2699-WRITE-RECOMMENDATION-EXIT.
044200     EXIT.
044300 EJECT
044400****************************************************************
044500*                  CLOSE FILES AND FINAL REPORT                *
044600****************************************************************
044700 9000-CLOSE-AND-REPORT.
044800     CLOSE CONTROL-CARD-FILE TABLE-FILE RESERVATION-MASTER
044900           AVAIL-REPORT.
045000     DISPLAY 'RFTABOPT - RECOMMENDATIONS WRITTEN: '
045100         WS-RECOMMEND-CNT.
045200 9099-CLOSE-AND-REPORT-EXIT.
045300     EXIT.
045400 EJECT
045500 9900-ABEND.
045600     DISPLAY 'RFTABOPT - PROGRAM ABENDING DUE TO ERROR'.
045700     CALL 'CKABEND'.
045800 9999-EXIT.
045900     EXIT.
