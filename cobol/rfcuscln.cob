000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFCUSCLN.
000300 AUTHOR. D L MARTINEZ.
000400 INSTALLATION. RESERVAFLOW OPERATIONS CENTER.
000500 DATE-WRITTEN. 05/02/2006.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  STANDALONE ANONYMIZATION SWEEP, RUN ON OPERATIONS SCHEDULE - *
001200*  NOT PART OF THE RUN-TOTALS CHAIN.  A CUSTOMER THAT IS        *
001300*  ALREADY FLAGGED INACTIVE, WHOSE LAST ACTIVITY IS OLDER THAN  *
001400*  365 DAYS, AND WHO HAS NO RESERVATION CREATED IN THE LAST     *
001500*  182 DAYS, IS ANONYMIZED - NAME, EMAIL, PHONE AND BIRTH DATE  *
001600*  ARE SCRUBBED AND THE RECORD IS REWRITTEN.  FIRST PASS PRIMES *
001700*  A RECENT-RESERVATION TABLE FROM THE RESERVATION MASTER SO    *
001800*  THE 182-DAY CHECK DOES NOT NEED A SORT BY CUSTOMER.          *
001900*                                                              *
002000*J    JCL..                                                    *
002100*                                                              *
002200* //RFCUSCLN EXEC PGM=RFCUSCLN                                 *
002300* //SYSOUT   DD SYSOUT=*                                       *
002400* //CTLCARD  DD DISP=SHR,DSN=RF.CTL.RUNCARD                    *
002500* //CUSTFILE DD DISP=SHR,DSN=RF.MSTR.CUSTOMER                  *
002600* //CUSTFILN DD DISP=(NEW,CATLG,DELETE),DSN=RF.MSTR.CUST.N     *
002700* //RSVMAST  DD DISP=SHR,DSN=RF.MSTR.RESV.N2                   *
002800* //*                                                          *
002900*                                                              *
003000*P    ENTRY PARAMETERS..                                       *
003100*     NONE - CONTROL CARD SUPPLIES RUN-DATE.                    *
003200*                                                              *
003300*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003400*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                  *
003500*     CUSTOMER MASTER LARGER THAN 5000 RECORDS - SEE 1199.     *
003600*                                                              *
003700*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
003800*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                  *
003900*     CKDCEXIN ---- DATE CONVERSION, EXTERNAL TO INTERNAL       *
004000*     CKDCARTH ---- DATE ARITHMETIC, DAY-DIFFERENCE             *
004100*                                                              *
004200****************************************************************
004300*    MAINTENANCE LOG                                           *
004400*    ---------------                                           *
004500*    06-05-02  DLM  ORIGINAL FILEPASS FOR THE NEW ANONYMIZATION *
004600*                   SWEEP, REQ 51108.  CUST-ACTIVE-FLAG ADDED   *
004700*                   TO RFCUSREC IN THE SAME REQUEST.            *
004800*    09-07-14  DLM  RECENT-RESERVATION TABLE NOW KEYED BY       *
004900*                   CUST-ID INSTEAD OF A SORT STEP AHEAD OF     *
005000*                   THIS FILEPASS, REQ 55230.                  *
005050*    14-03-10  DLM  ANONYMIZE NOW DISPLAYS THE NAME-BRK AND     *
005060*                   DATE-BRK REDEFINES FROM RFCUSREC BEFORE     *
005070*                   THE SCRUB, SO THE SYSOUT KEEPS A BEFORE-    *
005080*                   IMAGE OF WHAT WAS WIPED, REQ 61977.         *
005100****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
005900         FILE STATUS IS FS-CTL.
006000     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
006100         FILE STATUS IS FS-CUST.
006200     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTFILN
006300         FILE STATUS IS FS-CUSTO.
006400     SELECT RESERVATION-MASTER ASSIGN TO RSVMAST
006500         FILE STATUS IS FS-RSV.
006600 EJECT
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CONTROL-CARD-FILE
007000     RECORDING MODE IS F
007100     BLOCK CONTAINS 0 RECORDS.
007200 01  CONTROL-CARD-REC             PIC X(51).
007300 FD  CUSTOMER-FILE
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS.
007600 01  CUSTOMER-REC                 PIC X(160).
007700 FD  CUSTOMER-FILE-OUT
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS.
008000 01  CUSTOMER-REC-OUT             PIC X(160).
008100 FD  RESERVATION-MASTER
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS.
008400 01  RESERVATION-REC              PIC X(80).
008500 EJECT
008600 WORKING-STORAGE SECTION.
008700 01  FILLER PIC X(32) VALUE 'RFCUSCLN WORKING STORAGE BEGINS'.
008800****************************************************************
008900*    FILE STATUS AND END-OF-FILE SWITCHES                      *
009000****************************************************************
009100 01  FILE-STATUS-AREA.
009200     05  FS-CTL                   PIC XX.
009300     05  FS-CUST                  PIC XX.
009400     05  FS-CUSTO                 PIC XX.
009500     05  FS-RSV                   PIC XX.
009600 01  WS-SWITCHES.
009700     05  WS-CUST-EOF-SW           PIC X VALUE 'N'.
009800         88  CUST-EOF                 VALUE 'Y'.
009900     05  WS-RSV-EOF-SW            PIC X VALUE 'N'.
010000         88  RSV-EOF                  VALUE 'Y'.
010100     05  WS-ANON-SWITCH           PIC X VALUE 'N'.
010200         88  CUST-TO-BE-ANON          VALUE 'Y'.
010300 EJECT
010400 COPY RFCTLREC.
010500 EJECT
010600 COPY RFCUSREC.
010700 EJECT
010800 COPY RFRSVREC.
010900 EJECT
011000****************************************************************
011100*    RECENT-RESERVATION TABLE - PRIMED FROM THE CUSTOMER        *
011200*    MASTER (ASCENDING CUST-ID), THEN MARKED FROM THE           *
011300*    RESERVATION MASTER BY BINARY SEARCH ON CUST-ID.            *
011400****************************************************************
011500 01  RF-CUST-RECENT-TABLE.
011600     05  RF-CUST-RECENT-ENTRY OCCURS 5000 TIMES
011700             ASCENDING KEY IS CT-CUST-ID
011800             INDEXED BY CT-NDX.
011900         10  CT-CUST-ID           PIC 9(06).
012000         10  CT-RECENT-FLAG       PIC X(01).
012100             88  CT-HAS-RECENT-RESV  VALUE 'Y'.
012200 01  WS-CUST-TABLE-CNT            COMP-3 PIC S9(05) VALUE 0.
012300 EJECT
012400****************************************************************
012500*    DAY-DIFFERENCE WORK AREA - CKDCEXIN/CKDCARTH CALLING       *
012600*    CONVENTIONS COPIED FROM THE SHOP'S OLDER FILEPASSES.       *
012700****************************************************************
012800 01  WS-DATEDIFF-WORK.
012900     05  WS-RUN-EXT-DATE.
013000         10  WS-RUN-CONV-MM       PIC 9(02).
013100         10  WS-RUN-CONV-DD       PIC 9(02).
013200         10  WS-RUN-CONV-CC       PIC 9(02).
013300         10  WS-RUN-CONV-YY       PIC 9(02).
013400     05  WS-INT-RUN-DATE          COMP-3.
013500         10  WS-INT-RUN-YEAR      PIC S9(03).
013600         10  WS-INT-RUN-DAY       PIC S9(03).
013700     05  WS-CMP-EXT-DATE.
013800         10  WS-CMP-CONV-MM       PIC 9(02).
013900         10  WS-CMP-CONV-DD       PIC 9(02).
014000         10  WS-CMP-CONV-CC       PIC 9(02).
014100         10  WS-CMP-CONV-YY       PIC 9(02).
014200     05  WS-INT-CMP-DATE          COMP-3.
014300         10  WS-INT-CMP-YEAR      PIC S9(03).
014400         10  WS-INT-CMP-DAY       PIC S9(03).
014500     05  WS-DCARTH-DIFF-CODE      PIC X VALUE '2'.
014600     05  WS-DAY-DIFFERENCE        COMP-3 PIC S9(05).
014700 EJECT
014800****************************************************************
014900*    GENERAL WORKING FIELDS                                    *
015000****************************************************************
015100 01  WS-COUNTERS.
015200     05  WS-CUST-READ-CNT         COMP-3 PIC S9(07) VALUE 0.
015300     05  WS-RSV-READ-CNT          COMP-3 PIC S9(07) VALUE 0.
015400     05  WS-ANON-CNT              COMP-3 PIC S9(07) VALUE 0.
015500 01  WS-ANON-WORK.
015600     05  WS-ANON-EMAIL            PIC X(40).
015700     05  WS-ANON-ID-EDIT          PIC 9(06).
015800 01  FILLER PIC X(32) VALUE 'RFCUSCLN WORKING STORAGE ENDS  '.
015900 EJECT
016000 PROCEDURE DIVISION.
016100****************************************************************
016200*                        MAINLINE LOGIC                        *
016300****************************************************************
016400 0-CONTROL-PROCESS.
016500     PERFORM 1000-INITIALIZATION
016600         THRU 1099-INITIALIZATION-EXIT.
016700     PERFORM 1500-MARK-RECENT-RESERVATIONS
016800         THRU 1599-MARK-RECENT-RESERVATIONS-EXIT
016900         UNTIL RSV-EOF.
017000     CLOSE RESERVATION-MASTER.
017100     PERFORM 1900-REOPEN-CUSTOMER-FILE
017200         THRU 1999-REOPEN-CUSTOMER-FILE-EXIT.
017300     PERFORM 3000-SCRUB-CUSTOMER
017400         THRU 3099-SCRUB-CUSTOMER-EXIT
017500         UNTIL CUST-EOF.
017600     PERFORM 9000-CLOSE-AND-REPORT
017700         THRU 9099-CLOSE-AND-REPORT-EXIT.
017800     GOBACK.
017900 EJECT
018000 1000-INITIALIZATION.
018100     OPEN INPUT CONTROL-CARD-FILE
018200          INPUT CUSTOMER-FILE
018300          INPUT RESERVATION-MASTER.
018400     IF FS-CTL NOT = '00' OR FS-CUST NOT = '00'
018500                     OR FS-RSV NOT = '00'
018600         DISPLAY 'RFCUSCLN - ERROR OPENING INPUT FILES'
018700         GO TO 9900-ABEND
018800     END-IF.
018900     READ CONTROL-CARD-FILE INTO RF-CONTROL-CARD
019000         AT END
019100             DISPLAY 'RFCUSCLN - MISSING CONTROL CARD'
019200             GO TO 9900-ABEND
019300     END-READ.
019400     MOVE CC-RUN-DATE(5:2) TO WS-RUN-CONV-MM.
019500     MOVE CC-RUN-DATE(7:2) TO WS-RUN-CONV-DD.
019600     MOVE CC-RUN-DATE(1:2) TO WS-RUN-CONV-CC.
019700     MOVE CC-RUN-DATE(3:2) TO WS-RUN-CONV-YY.
019800     CALL 'CKDCEXIN' USING WS-RUN-EXT-DATE WS-INT-RUN-DATE.
019900     PERFORM 1100-LOAD-RECENT-TABLE
020000         THRU 1199-LOAD-RECENT-TABLE-EXIT
020100         UNTIL CUST-EOF.
020200     CLOSE CUSTOMER-FILE.
020300     PERFORM 1700-READ-NEXT-RESERVATION
020400         THRU 1799-READ-NEXT-RESERVATION-EXIT.
020500 1099-INITIALIZATION-EXIT.
020600     EXIT.
020700 EJECT
020800****************************************************************
020900*    1100 - PRIME THE RECENT-RESERVATION TABLE, ONE ENTRY PER   *
021000*    CUSTOMER, FLAG STARTING OFF AT 'N'.  CUSTOMER FILE IS IN   *
021100*    ASCENDING CUST-ID ORDER SO THE TABLE LOADS ALREADY SORTED. *
021200****************************************************************
021300 1100-LOAD-RECENT-TABLE.
021400     READ CUSTOMER-FILE INTO RF-CUSTOMER-RECORD
021500         AT END
021600             SET CUST-EOF TO TRUE
021700             GO TO 1199-LOAD-RECENT-TABLE-EXIT
021800     END-READ.
021900     ADD 1 TO WS-CUST-TABLE-CNT.
022000     IF WS-CUST-TABLE-CNT > 5000
022100         DISPLAY 'RFCUSCLN - CUSTOMER TABLE OVERFLOW'
022200         GO TO 9900-ABEND
022300     END-IF.
022400     MOVE CUST-ID TO CT-CUST-ID(WS-CUST-TABLE-CNT).
022500     MOVE 'N' TO CT-RECENT-FLAG(WS-CUST-TABLE-CNT).
022600 1199-LOAD-RECENT-TABLE-EXIT.
022700     EXIT.
022800 EJECT
022900 1700-READ-NEXT-RESERVATION.
023000     READ RESERVATION-MASTER INTO RF-RESERVATION-RECORD
023100         AT END
023200             SET RSV-EOF TO TRUE
023300     END-READ.
023400 1799-READ-NEXT-RESERVATION-EXIT.
023500     EXIT.
023600 EJECT
023700****************************************************************
023800*    1500 - FOR EACH RESERVATION CREATED WITHIN THE LAST 182    *
023900*    DAYS, MARK ITS CUSTOMER'S TABLE ENTRY.  RESERVATIONS FOR   *
024000*    CUSTOMERS NOT FOUND ON THE CUSTOMER MASTER ARE IGNORED.    *
024100****************************************************************
024200 1500-MARK-RECENT-RESERVATIONS.
024300     ADD 1 TO WS-RSV-READ-CNT.
024400     MOVE RSV-CREATED-TS(5:2) TO WS-CMP-CONV-MM.
024500     MOVE RSV-CREATED-TS(7:2) TO WS-CMP-CONV-DD.
024600     MOVE RSV-CREATED-TS(1:2) TO WS-CMP-CONV-CC.
024700     MOVE RSV-CREATED-TS(3:2) TO WS-CMP-CONV-YY.
024800     CALL 'CKDCEXIN' USING WS-CMP-EXT-DATE WS-INT-CMP-DATE.
024900     CALL 'CKDCARTH' USING WS-INT-RUN-DATE
025000                           WS-INT-CMP-DATE
025100                           WS-DCARTH-DIFF-CODE
025200                           WS-DAY-DIFFERENCE.
025300     IF WS-DAY-DIFFERENCE NOT > 182
025400         SEARCH ALL RF-CUST-RECENT-ENTRY
025500             AT END
025600                 CONTINUE
025700             WHEN CT-CUST-ID(CT-NDX) = RSV-CUST-ID
025800                 MOVE 'Y' TO CT-RECENT-FLAG(CT-NDX)
025900         END-SEARCH
026000     END-IF.
026100     PERFORM 1700-READ-NEXT-RESERVATION
026200         THRU 1799-READ-NEXT-RESERVATION-EXIT.
026300 1599-MARK-RECENT-RESERVATIONS-EXIT.
026400     EXIT.
026500 EJECT
026600 1900-REOPEN-CUSTOMER-FILE.
026700     MOVE 'N' TO WS-CUST-EOF-SW.
026800     OPEN INPUT CUSTOMER-FILE
026900          OUTPUT CUSTOMER-FILE-OUT.
027000     IF FS-CUST NOT = '00' OR FS-CUSTO NOT = '00'
027100         DISPLAY 'RFCUSCLN - ERROR REOPENING CUSTOMER FILE'
027200         GO TO 9900-ABEND
027300     END-IF.
027400     PERFORM 1950-READ-NEXT-CUSTOMER
027500         THRU 1959-READ-NEXT-CUSTOMER-EXIT.
027600 1999-REOPEN-CUSTOMER-FILE-EXIT.
027700     EXIT.
027800 EJECT
027900 1950-READ-NEXT-CUSTOMER.
028000     READ CUSTOMER-FILE INTO RF-CUSTOMER-RECORD
028100         AT END
028200             SET CUST-EOF TO TRUE
028300     END-READ.
028400 1959-READ-NEXT-CUSTOMER-EXIT.
028500     EXIT.
028600 EJECT
028700****************************************************************
028800*    3000 - A CUSTOMER IS SCRUBBED ONLY WHEN ALL THREE HOLD -   *
028900*    ALREADY FLAGGED INACTIVE, LAST ACTIVITY PAST 365 DAYS,     *
029000*    AND NO RESERVATION CREATED IN THE LAST 182 DAYS.           *
029100****************************************************************
029200 3000-SCRUB-CUSTOMER.
029300     ADD 1 TO WS-CUST-READ-CNT.
029400     MOVE 'N' TO WS-ANON-SWITCH.
029500     IF CUST-IS-INACTIVE
029600         MOVE CUST-LAST-ACTIVITY(5:2) TO WS-CMP-CONV-MM
029700         MOVE CUST-LAST-ACTIVITY(7:2) TO WS-CMP-CONV-DD
029800         MOVE CUST-LAST-ACTIVITY(1:2) TO WS-CMP-CONV-CC
029900         MOVE CUST-LAST-ACTIVITY(3:2) TO WS-CMP-CONV-YY
030000         CALL 'CKDCEXIN' USING WS-CMP-EXT-DATE WS-INT-CMP-DATE
030100         CALL 'CKDCARTH' USING WS-INT-RUN-DATE
030200                               WS-INT-CMP-DATE
030300                               WS-DCARTH-DIFF-CODE
030400                               WS-DAY-DIFFERENCE
030500         IF WS-DAY-DIFFERENCE > 365
030600             SEARCH ALL RF-CUST-RECENT-ENTRY
030700                 AT END
030800                     SET CUST-TO-BE-ANON TO TRUE
030900                 WHEN CT-CUST-ID(CT-NDX) = CUST-ID
031000                     IF NOT CT-HAS-RECENT-RESV(CT-NDX)
031100                         SET CUST-TO-BE-ANON TO TRUE
031200                     END-IF
031300             END-SEARCH
031400         END-IF
031500     END-IF.
031600     IF CUST-TO-BE-ANON
031700         PERFORM 3100-ANONYMIZE-CUSTOMER
031800             THRU 3199-ANONYMIZE-CUSTOMER-EXIT
031900     END-IF.
032000     WRITE CUSTOMER-REC-OUT FROM RF-CUSTOMER-RECORD.
032100     PERFORM 1950-READ-NEXT-CUSTOMER
032200         THRU 1959-READ-NEXT-CUSTOMER-EXIT.
032300 3099-SCRUB-CUSTOMER-EXIT.
032400     EXIT.
032500 EJECT
032600 3100-ANONYMIZE-CUSTOMER.
032610     DISPLAY 'RFCUSCLN - SCRUBBING CUST ' CUST-ID ' WAS '
032620             CN-FULL-NAME ' BORN ' CB-BIRTH-YEAR.
032700     MOVE 'CLIENTE'   TO CUST-FIRST-NAME.
032800     MOVE 'ELIMINADO' TO CUST-LAST-NAME.
032900     MOVE CUST-ID TO WS-ANON-ID-EDIT.
033000     STRING 'DELETED-' DELIMITED BY SIZE
033100            WS-ANON-ID-EDIT DELIMITED BY SIZE
033200            '@EXAMPLE.COM' DELIMITED BY SIZE
033300            INTO WS-ANON-EMAIL.
033400     MOVE WS-ANON-EMAIL TO CUST-EMAIL.
033500     MOVE SPACES TO CUST-PHONE.
033600     MOVE ZEROS TO CUST-BIRTH-DATE.
033700     ADD 1 TO WS-ANON-CNT.
033800 3199-ANONYMIZE-CUSTOMER-EXIT.
033900     EXIT.
034000 EJECT
034100****************************************************************
034200*                  CLOSE FILES AND FINAL REPORT                *
034300****************************************************************
034400 9000-CLOSE-AND-REPORT.
034500     CLOSE CUSTOMER-FILE CUSTOMER-FILE-OUT.
034600     DISPLAY 'RFCUSCLN - CUSTOMERS READ:      ' WS-CUST-READ-CNT.
034700     DISPLAY 'RFCUSCLN - RESERVATIONS SCANNED: ' WS-RSV-READ-CNT.
034800     DISPLAY 'RFCUSCLN - CUSTOMERS ANONYMIZED: ' WS-ANON-CNT.
034900 9099-CLOSE-AND-REPORT-EXIT.
035000     EXIT.
035100 EJECT
035200 9900-ABEND.
035300     DISPLAY 'RFCUSCLN - PROGRAM ABENDING DUE TO ERROR'.
035400     CALL 'CKABEND'.
035500 9999-EXIT.
035600     EXIT.
