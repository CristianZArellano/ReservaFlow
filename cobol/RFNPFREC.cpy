000100********************************************************************
000200*                                                                  *
000300*    RFNPFREC  -  RESERVAFLOW NOTIFICATION PREFERENCE RECORD       *
000400*    ===========================================================  *
000500*    ONE RECORD PER CUSTOMER WITH NON-DEFAULT PREFERENCES.  KEY =  *
000600*    NPR-CUST-ID, ASCENDING.  RECORD LENGTH = 38 BYTES, FIXED,     *
000700*    SEQUENTIAL, INPUT ONLY.  A CUSTOMER WITH NO RECORD ON THIS    *
000800*    FILE GETS THE SHOP-STANDARD DEFAULTS (SEE RFNOTIFY 2100-      *
000900*    APPLY-PREFERENCES).                                           *
001000*                                                                  *
001100*    MAINTENANCE LOG                                               *
001200*    ---------------                                               *
001300*    90-02-27  LTK  NEW COPYBOOK - NOTIFICATION QUEUE ADDED TO     *
001400*                   RESERVAFLOW, REQ 27714.                        *
001500*    96-04-30  RPG  ADDED QUIET-HOURS WINDOW, REQ 29944.           *
001600********************************************************************
001700     01  RF-NOTIF-PREF-RECORD.
001800         05  NPR-CUST-ID              PIC 9(06).
001900         05  NPR-CONFIRM-OK           PIC X(01).
002000             88  NPR-ALLOW-CONFIRM        VALUE 'Y'.
002100         05  NPR-REMIND-OK            PIC X(01).
002200             88  NPR-ALLOW-REMIND         VALUE 'Y'.
002300         05  NPR-PROMO-OK             PIC X(01).
002400             88  NPR-ALLOW-PROMO          VALUE 'Y'.
002500         05  NPR-FEEDBACK-OK          PIC X(01).
002600             88  NPR-ALLOW-FEEDBACK       VALUE 'Y'.
002700         05  NPR-EMAIL-OK             PIC X(01).
002800             88  NPR-ALLOW-EMAIL          VALUE 'Y'.
002900         05  NPR-SMS-OK               PIC X(01).
003000             88  NPR-ALLOW-SMS            VALUE 'Y'.
003100         05  NPR-PUSH-OK              PIC X(01).
003200             88  NPR-ALLOW-PUSH           VALUE 'Y'.
003300         05  NPR-QUIET-START          PIC 9(04).
003400         05  NPR-QUIET-END            PIC 9(04).
003500         05  FILLER                   PIC X(17).
003600     EJECT
003700********************************************************************
003800*    ALTERNATE VIEW - THE SEVEN Y/N GATES AS A SMALL TABLE, USED  *
003900*    WHEN RFNOTIFY HAS TO INITIALIZE AN ABSENT-RECORD DEFAULT SET  *
004000*    IN ONE PASS INSTEAD OF SEVEN SEPARATE MOVE STATEMENTS.        *
004100********************************************************************
004200     01  RF-NOTIF-PREF-GATE-BRK REDEFINES RF-NOTIF-PREF-RECORD.
004300         05  FILLER                   PIC X(06).
004400         05  PG-GATE-FLAG OCCURS 7 TIMES
004500                 INDEXED BY PG-GATE-NDX PIC X(01).
004600         05  FILLER                   PIC X(25).
