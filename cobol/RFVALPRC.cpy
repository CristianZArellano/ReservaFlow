000100********************************************************************
000200*                                                                  *
000300*    RFVALPRC  -  RESERVAFLOW SHARED FIELD VALIDATION LIBRARY      *
000400*    ===========================================================  *
000500*    SHOP-WIDE VALIDATION PARAGRAPHS, COPY'D INTO THE PROCEDURE    *
000600*    DIVISION OF ANY FILEPASS THAT NEEDS THEM.  RFRESERV USES      *
000700*    8500/8600/8700 FOR THE TIME-SLOT, PARTY-SIZE AND TABLE-       *
000800*    CAPACITY CHECKS BEHIND ITS ACCEPTANCE RULES; 8100/8200/8300   *
000900*    ARE KEPT HERE FOR THE CUSTOMER-INTAKE PROGRAMS THAT VALIDATE  *
001000*    NAME/PHONE/EMAIL ON ENTRY, THE SAME WAY THE SHOP'S CK         *
001100*    UTILITY COPYLIB CARRIES ROUTINES WIDER THAN ANY ONE FILEPASS  *
001200*    ACTUALLY CALLS.                                                *
001300*                                                                  *
001400*    CALLING PROGRAM MUST DEFINE, IN WORKING-STORAGE:              *
001500*      WS-VALID-SWITCH  PIC X(01), 88 VALID-FIELD-OK VALUE 'Y',    *
001600*                                  88 VALID-FIELD-BAD VALUE 'N'.   *
001700*      WS-VAL-SUB       COMP PIC S9(04), A SCRATCH SUBSCRIPT.      *
001800*      WS-VAL-AT-SIGNS  COMP PIC S9(04), @ COUNT SCRATCH FOR 8300. *
001820*      WS-VAL-SLOT-ELAP COMP PIC S9(04), MINUTES PAST OPEN, 8500.  *
001840*      WS-VAL-SLOT-QUOT COMP PIC S9(04), DIVIDE QUOTIENT, 8500.    *
001900*                                                                  *
002000*    MAINTENANCE LOG                                               *
002100*    ---------------                                               *
002200*    88-03-18  RPG  NEW SHARED COPYBOOK FOR RESERVAFLOW.           *
002300*    90-02-27  LTK  ADDED 8500/8600/8700 FOR THE NEW RESERVATION   *
002400*                   ACCEPTANCE RULES IN RFRESERV.                  *
002450*    99-01-19  RPG  Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE.   *
002470*    09-01-06  JHP  DROPPED FUNCTION MOD FROM 8500, SITE STANDARDS *
002480*                   BAR INTRINSIC FUNCTIONS - USE DIVIDE INSTEAD, *
002490*                   REQ 61420.                                     *
002492*    14-03-10  DLM  8100/8300 CHARACTER SCANS REBUILT OFF THE      *
002494*                   INLINE PERFORM/END-PERFORM THE 2009 REWRITE    *
002496*                   LEFT IN PLACE - SITE STANDARDS WANT THRU/EXIT  *
002498*                   PARAGRAPHS FOR EVERY LOOP, LIKE THE REST OF    *
002499*                   THE SHOP'S CODE, REQ 61977.                    *
002500********************************************************************
002600     8100-VALID-NAME-FIELD.
002700         SET VALID-FIELD-OK TO TRUE
002800         IF WS-VAL-NAME-FIELD = SPACES
002900             SET VALID-FIELD-BAD TO TRUE
003000         ELSE
003100             PERFORM 8150-CHECK-ONE-NAME-CHAR
003150                 THRU 8159-CHECK-ONE-NAME-CHAR-EXIT
003200                 VARYING WS-VAL-SUB FROM 1 BY 1
003250                 UNTIL WS-VAL-SUB > LENGTH OF WS-VAL-NAME-FIELD
003300         END-IF.
003400     8199-VALID-NAME-FIELD-EXIT.
003500         EXIT.
003600     EJECT
003700     8150-CHECK-ONE-NAME-CHAR.
003800         IF WS-VAL-NAME-FIELD(WS-VAL-SUB:1) NOT = SPACE
003900           AND (WS-VAL-NAME-FIELD(WS-VAL-SUB:1) < 'A'
004000            OR WS-VAL-NAME-FIELD(WS-VAL-SUB:1) > 'Z')
004100           AND (WS-VAL-NAME-FIELD(WS-VAL-SUB:1) < 'a'
004200            OR WS-VAL-NAME-FIELD(WS-VAL-SUB:1) > 'z')
004300             SET VALID-FIELD-BAD TO TRUE
004400         END-IF.
004500     8159-CHECK-ONE-NAME-CHAR-EXIT.
004600         EXIT.
004700     EJECT
004800********************************************************************
004900*    8200 - PHONE NUMBER - STRIP -, SPACE, ( AND ) BEFORE TESTING  *
005000*    IS DONE BY THE CALLER; THIS PARAGRAPH JUST CHECKS THE SHAPE:  *
005100*    OPTIONAL LEADING +, FIRST DIGIT 1-9, 1 TO 14 MORE DIGITS.     *
005200********************************************************************
005300     8200-VALID-PHONE-FIELD.
005400         SET VALID-FIELD-OK TO TRUE
005500         MOVE WS-VAL-PHONE-FIELD TO WS-VAL-PHONE-WORK
005600         MOVE 1 TO WS-VAL-SUB
005700         IF WS-VAL-PHONE-WORK(1:1) = '+'
005800             MOVE 2 TO WS-VAL-SUB
005900         END-IF
006000         IF WS-VAL-PHONE-WORK(WS-VAL-SUB:1) < '1'
006100            OR WS-VAL-PHONE-WORK(WS-VAL-SUB:1) > '9'
006200             SET VALID-FIELD-BAD TO TRUE
006300         END-IF.
006400     8299-VALID-PHONE-FIELD-EXIT.
006500         EXIT.
006600     EJECT
006700********************************************************************
006800*    8300 - EMAIL - NON-BLANK, EXACTLY ONE @, NON-EMPTY LOCAL AND  *
006900*    DOMAIN PARTS, DOMAIN CONTAINS A DOT.                          *
007000********************************************************************
007100     8300-VALID-EMAIL-FIELD.
007200         SET VALID-FIELD-OK TO TRUE
007300         MOVE 0 TO WS-VAL-AT-SIGNS
007400         IF WS-VAL-EMAIL-FIELD = SPACES
007500             SET VALID-FIELD-BAD TO TRUE
007600         ELSE
007700             PERFORM 8350-CHECK-ONE-EMAIL-CHAR
007750                 THRU 8359-CHECK-ONE-EMAIL-CHAR-EXIT
007800                 VARYING WS-VAL-SUB FROM 1 BY 1
007850                 UNTIL WS-VAL-SUB > LENGTH OF WS-VAL-EMAIL-FIELD
007900             IF WS-VAL-AT-SIGNS NOT = 1
008000                 SET VALID-FIELD-BAD TO TRUE
008100             END-IF
008200         END-IF.
008300     8399-VALID-EMAIL-FIELD-EXIT.
008400         EXIT.
008500     EJECT
008600     8350-CHECK-ONE-EMAIL-CHAR.
008700         IF WS-VAL-EMAIL-FIELD(WS-VAL-SUB:1) = '@'
008800             ADD 1 TO WS-VAL-AT-SIGNS
008900         END-IF.
009000     8359-CHECK-ONE-EMAIL-CHAR-EXIT.
009100         EXIT.
009200     EJECT
009300********************************************************************
009400*    8500 - TIME SLOT - REQUEST TIME MUST FALL BETWEEN OPEN AND   *
009500*    CLOSE AND LAND EXACTLY ON A SLOT BOUNDARY (OPEN + K * SLOT-   *
009600*    MINUTES, INTEGER K >= 0).  CALLER SUPPLIES WS-VAL-REQ-TIME,  *
009700*    WS-VAL-OPEN-TIME, WS-VAL-CLOSE-TIME, WS-VAL-SLOT-MINS (ALL   *
009800*    COMP PIC S9(04)) CONVERTED TO MINUTES-SINCE-MIDNIGHT BEFORE  *
009900*    THE CALL.                                                     *
010000********************************************************************
010100     8500-VALID-TIME-SLOT.
010200         SET VALID-FIELD-OK TO TRUE
010300         IF WS-VAL-REQ-TIME < WS-VAL-OPEN-TIME
010400            OR WS-VAL-REQ-TIME NOT < WS-VAL-CLOSE-TIME
010500             SET VALID-FIELD-BAD TO TRUE
010600         ELSE
010700             COMPUTE WS-VAL-SLOT-ELAP =
010750                 WS-VAL-REQ-TIME - WS-VAL-OPEN-TIME
010800             DIVIDE WS-VAL-SLOT-ELAP BY WS-VAL-SLOT-MINS
010850                 GIVING WS-VAL-SLOT-QUOT
010900                 REMAINDER WS-VAL-SLOT-REM
011000             IF WS-VAL-SLOT-REM NOT = 0
011100                 SET VALID-FIELD-BAD TO TRUE
011200             END-IF
011300         END-IF.
011400     8599-VALID-TIME-SLOT-EXIT.
011500         EXIT.
011600     EJECT
011700********************************************************************
011800*    8600 - PARTY SIZE - PARTY MUST FIT THE RESTAURANT'S MIN/MAX  *
011900*    PARTY RANGE.  CALLER SUPPLIES WS-VAL-PARTY-SIZE, WS-VAL-MIN- *
012000*    PARTY, WS-VAL-MAX-PARTY (ALL COMP PIC S9(04)).                *
012100********************************************************************
012200     8600-VALID-PARTY-SIZE.
012300         SET VALID-FIELD-OK TO TRUE
012400         IF WS-VAL-PARTY-SIZE < WS-VAL-MIN-PARTY
012500            OR WS-VAL-PARTY-SIZE > WS-VAL-MAX-PARTY
012600             SET VALID-FIELD-BAD TO TRUE
012700         END-IF.
012800     8699-VALID-PARTY-SIZE-EXIT.
012900         EXIT.
013000     EJECT
013100********************************************************************
013200*    8700 - TABLE CAPACITY - PARTY MUST FIT THE CHOSEN TABLE'S     *
013300*    MIN-CAPACITY..CAPACITY RANGE.  CALLER SUPPLIES WS-VAL-PARTY-  *
013400*    SIZE, WS-VAL-TBL-MIN-CAP, WS-VAL-TBL-MAX-CAP (COMP S9(04)).   *
013500********************************************************************
013600     8700-VALID-TABLE-CAP.
013700         SET VALID-FIELD-OK TO TRUE
013800         IF WS-VAL-PARTY-SIZE < WS-VAL-TBL-MIN-CAP
013900            OR WS-VAL-PARTY-SIZE > WS-VAL-TBL-MAX-CAP
014000             SET VALID-FIELD-BAD TO TRUE
014100         END-IF.
014200     8799-VALID-TABLE-CAP-EXIT.
014300         EXIT.
