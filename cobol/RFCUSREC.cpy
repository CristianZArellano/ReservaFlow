000100********************************************************************
000200*                                                                  *
000300*    RFCUSREC  -  RESERVAFLOW CUSTOMER MASTER RECORD LAYOUT        *
000400*    ===========================================================  *
000500*    ONE RECORD PER REGISTERED CUSTOMER.  KEY = CUST-ID.           *
000600*    RECORD LENGTH = 160 BYTES, FIXED, SEQUENTIAL, ASCENDING       *
000700*    CUST-ID.  REWRITTEN (READ-OLD/WRITE-NEW) BY RFCUSTST AND      *
000800*    RFCUSCLN; READ ONLY BY RFRESERV, RFCUSINA AND RFNOTIFY.       *
000900*                                                                  *
001000*    MAINTENANCE LOG                                               *
001100*    ---------------                                               *
001200*    88-03-11  RPG  NEW COPYBOOK FOR RESERVAFLOW CONVERSION.       *
001300*    90-02-27  LTK  ADDED CUST-SCORE AND LOYALTY-BONUS 88-LEVELS   *
001400*                   FOR THE REVISED RELIABILITY SCORING RULE.      *
001500*    99-01-19  RPG  Y2K - CUST-BIRTH-DATE/CUST-LAST-ACTIVITY       *
001600*                   WIDENED TO FULL 4-DIGIT CENTURY.               *
001700*    06-05-02  DLM  ADDED CUST-ACTIVE-FLAG 88-LEVELS, REQ 51108,   *
001800*                   FOR THE NEW ANONYMIZATION SWEEP (RFCUSCLN).    *
001850*    14-03-10  DLM  FIXED THE DATE-BRK AND NAME-BRK REDEFINES      *
001860*                   BELOW, BOTH WERE MIS-SIZED AGAINST THE REST    *
001870*                   OF THE RECORD, REQ 61977.  RECORD LENGTH IN    *
001880*                   THIS BANNER CORRECTED TO 160 - IT HAD BEEN     *
001890*                   CARRIED AS 164 SINCE THE ORIGINAL LAYOUT.      *
001900********************************************************************
002000     01  RF-CUSTOMER-RECORD.
002100*--------------------------------------------------------------*
002200*    CUSTOMER IDENTIFICATION                                   *
002300*--------------------------------------------------------------*
002400         05  CUST-ID                  PIC 9(06).
002500         05  CUST-FIRST-NAME          PIC X(20).
002600         05  CUST-LAST-NAME           PIC X(20).
002700         05  CUST-EMAIL               PIC X(40).
002800         05  CUST-PHONE               PIC X(15).
002900         05  CUST-BIRTH-DATE          PIC 9(08).
003000*--------------------------------------------------------------*
003100*    LIFETIME RESERVATION COUNTERS - MAINTAINED BY RFCUSTST     *
003200*--------------------------------------------------------------*
003300         05  CUST-TOTAL-RESV          PIC 9(05).
003400         05  CUST-COMPLETED           PIC 9(05).
003500         05  CUST-CANCELLED           PIC 9(05).
003600         05  CUST-NO-SHOW             PIC 9(05).
003700*--------------------------------------------------------------*
003800*    RELIABILITY SCORE AND ACTIVITY TRACKING                   *
003900*--------------------------------------------------------------*
004000         05  CUST-SCORE               PIC 9(03).
004100         05  CUST-LAST-ACTIVITY       PIC 9(08).
004200         05  CUST-ACTIVE-FLAG         PIC X(01).
004300             88  CUST-IS-ACTIVE           VALUE 'Y'.
004400             88  CUST-IS-INACTIVE         VALUE 'N'.
004500         05  FILLER                   PIC X(19).
004600     EJECT
004700********************************************************************
004800*    ALTERNATE VIEW - BIRTH DATE AND LAST-ACTIVITY DATE BROKEN    *
004900*    OUT TO Y/M/D SO RFCUSINA AND RFCUSCLN DO NOT HAVE TO CALL    *
005000*    THE DATE-ARITHMETIC ROUTINE JUST TO COMPARE YEARS.           *
005100********************************************************************
005200     01  RF-CUSTOMER-DATE-BRK REDEFINES RF-CUSTOMER-RECORD.
005300         05  FILLER                   PIC X(101).
005400         05  CB-BIRTH-DATE.
005500             10  CB-BIRTH-YEAR        PIC 9(04).
005600             10  CB-BIRTH-MONTH       PIC 9(02).
005700             10  CB-BIRTH-DAY         PIC 9(02).
005800         05  FILLER                   PIC X(23).
005900         05  CB-LAST-ACTIVITY.
006000             10  CB-ACTIVITY-YEAR     PIC 9(04).
006100             10  CB-ACTIVITY-MONTH    PIC 9(02).
006200             10  CB-ACTIVITY-DAY      PIC 9(02).
006300         05  FILLER                   PIC X(20).
006400     EJECT
006500********************************************************************
006600*    ALTERNATE VIEW - CUSTOMER NAME AS ONE STRING, FOR THE        *
006700*    STATS-REPORT CUSTOMER SECTION PRINT LINE (RFCUSTST).         *
006800********************************************************************
006900     01  RF-CUSTOMER-NAME-BRK REDEFINES RF-CUSTOMER-RECORD.
007000         05  FILLER                   PIC X(06).
007100         05  CN-FULL-NAME             PIC X(40).
007200         05  FILLER                   PIC X(114).
