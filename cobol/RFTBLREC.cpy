000100********************************************************************
000200*                                                                  *
000300*    RFTBLREC  -  RESERVAFLOW RESTAURANT TABLE RECORD LAYOUT       *
000400*    ===========================================================  *
000500*    ONE RECORD PER PHYSICAL TABLE.  KEY = TBL-REST-ID/TBL-NUMBER. *
000600*    RECORD LENGTH = 60 BYTES, FIXED, SEQUENTIAL, INPUT ONLY -     *
000700*    NO FILEPASS IN THIS CYCLE REWRITES THE TABLE FILE.            *
000800*                                                                  *
000900*    MAINTENANCE LOG                                               *
001000*    ---------------                                               *
001100*    88-03-18  RPG  NEW COPYBOOK FOR RESERVAFLOW CONVERSION.       *
001200*    90-02-27  LTK  ADDED TBL-MIN-CAPACITY FOR THE TABLE-OPTIMIZER *
001300*                   FILEPASS (RFTABOPT).                          *
001400********************************************************************
001500     01  RF-TABLE-RECORD.
001600         05  TBL-REST-ID              PIC 9(04).
001700         05  TBL-NUMBER               PIC X(06).
001800         05  TBL-CAPACITY             PIC 9(02).
001900         05  TBL-MIN-CAPACITY         PIC 9(02).
002000         05  TBL-LOCATION             PIC X(08).
002100         05  TBL-ACTIVE-FLAG          PIC X(01).
002200             88  TBL-IS-ACTIVE            VALUE 'Y'.
002300             88  TBL-IS-INACTIVE          VALUE 'N'.
002400         05  FILLER                   PIC X(37).
002500     EJECT
002600********************************************************************
002700*    ALTERNATE VIEW - CAPACITY/MIN-CAPACITY AS ONE COMPARISON     *
002800*    PAIR, USED BY THE BEST-TABLE SEARCH IN RFTABOPT.              *
002900********************************************************************
003000     01  RF-TABLE-CAP-BRK REDEFINES RF-TABLE-RECORD.
003100         05  FILLER                   PIC X(10).
003200         05  TC-CAP-PAIR.
003300             10  TC-MAX-CAP           PIC 9(02).
003400             10  TC-MIN-CAP           PIC 9(02).
003500         05  FILLER                   PIC X(46).
