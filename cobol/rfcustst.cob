000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFCUSTST.
000300 AUTHOR. L T KOWALCZYK.
000400 INSTALLATION. RESERVAFLOW OPERATIONS CENTER.
000500 DATE-WRITTEN. 02/27/1990.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  LAST STEP OF THE NIGHTLY CYCLE, RUN AFTER RFNOTIFY.  READS   *
001200*  THE RESERVATION MASTER ACCUMULATING PER-CUSTOMER COUNTS,     *
001300*  RECOMPUTES EACH CUSTOMER'S RELIABILITY SCORE, REWRITES THE   *
001400*  CUSTOMER MASTER (BUMPING LAST-ACTIVITY TO THE RUN DATE ONLY  *
001500*  WHEN COUNTS ACTUALLY CHANGED), AND EXTENDS STATS-REPORT WITH *
001600*  THE CUSTOMER SECTION.  RUNS LAST BECAUSE THE GRAND-TOTALS    *
001700*  TRAILER NEEDS RFEXPIRE'S, RFRESTST'S AND RFNOTIFY'S COUNTS   *
001800*  OFF THE RUN-TOTALS CARRY RECORD BEFORE IT CAN PRINT.         *
001900*                                                              *
002000*J    JCL..                                                    *
002100*                                                              *
002200* //RFCUSTST EXEC PGM=RFCUSTST                                 *
002300* //SYSOUT   DD SYSOUT=*                                       *
002400* //CTLCARD  DD DISP=SHR,DSN=RF.CTL.RUNCARD                    *
002500* //CUSTFILE DD DISP=SHR,DSN=RF.MSTR.CUSTOMER                  *
002600* //CUSTFILN DD DISP=(NEW,CATLG,DELETE),DSN=RF.MSTR.CUST.N     *
002700* //RSVMAST  DD DISP=SHR,DSN=RF.MSTR.RESV.N2                   *
002800* //RUNTOTS  DD DISP=SHR,DSN=RF.CTL.RUNTOT.N3                  *
002900* //RUNTOTN  DD DISP=(NEW,CATLG,DELETE),DSN=RF.CTL.RUNTOT.N4   *
003000* //STATRPT  DD SYSOUT=*,DISP=MOD                              *
003100* //*                                                          *
003200*                                                              *
003300*P    ENTRY PARAMETERS..                                       *
003400*     NONE - CONTROL CARD SUPPLIES RUN-DATE.                    *
003500*                                                              *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003700*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                  *
003800*                                                              *
003900*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004000*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                  *
004100*                                                              *
004200****************************************************************
004300*    MAINTENANCE LOG                                           *
004400*    ---------------                                           *
004500*    88-03-11  RPG  ORIGINAL FILEPASS.                         *
004600*    90-02-27  LTK  ADDED THE RELIABILITY SCORE AND LOYALTY     *
004700*                   BONUS FORMULA, REQ 24401.                  *
004800*    97-11-05  RPG  NO CHANGE - REVIEWED AGAINST CANCEL-HOURS   *
004900*                   ADDITION, DOES NOT TOUCH THIS FILEPASS.     *
005000*    99-01-19  RPG  Y2K - LAST-ACTIVITY COMPARE NOW FULL 4-     *
005100*                   DIGIT CENTURY, REQ 38810.                   *
005200*    04-09-22  DLM  MOVED GRAND-TOTALS PRINT HERE FROM THE OLD  *
005300*                   STANDALONE TOTALS STEP AND ADDED THE RUN-   *
005400*                   TOTALS CARRY FILE READ, REQ 40217 - RFCUSTST*
005500*                   NOW RUNS LAST IN THE CYCLE, AFTER RFNOTIFY. *
005550*    14-03-24  DLM  ADDED THE RELIABILITY-RATE FIGURE (3150),    *
005560*                   REQ 62140 - AUDIT ASKED FOR A REPORTED RATE  *
005570*                   SEPARATE FROM CUST-SCORE, SINCE CUST-SCORE   *
005580*                   ALSO FOLDS IN THE LOYALTY-VOLUME BONUS AND   *
005590*                   DOES NOT MATCH WHAT THE CUSTOMER SEES ON     *
005595*                   THEIR OWN ACCOUNT PAGE.                      *
005600****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
006400         FILE STATUS IS FS-CTL.
006500     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
006600         FILE STATUS IS FS-CUST.
006700     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTFILN
006800         FILE STATUS IS FS-CUSTO.
006900     SELECT RESERVATION-MASTER ASSIGN TO RSVMAST
007000         FILE STATUS IS FS-RSV.
007100     SELECT RUN-TOTALS-FILE ASSIGN TO RUNTOTS
007200         FILE STATUS IS FS-RTI.
007300     SELECT RUN-TOTALS-FILE-OUT ASSIGN TO RUNTOTN
007400         FILE STATUS IS FS-RTO.
007500     SELECT STATS-REPORT ASSIGN TO STATRPT
007600         FILE STATUS IS FS-STAT.
007700 EJECT
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  CONTROL-CARD-FILE
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS.
008300 01  CONTROL-CARD-REC             PIC X(51).
008400 FD  CUSTOMER-FILE
008500     RECORDING MODE IS F
008600     BLOCK CONTAINS 0 RECORDS.
008700 01  CUSTOMER-REC                 PIC X(160).
008800 FD  CUSTOMER-FILE-OUT
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS.
009100 01  CUSTOMER-REC-OUT             PIC X(160).
009200 FD  RESERVATION-MASTER
009300     RECORDING MODE IS F
009400     BLOCK CONTAINS 0 RECORDS.
009500 01  RESERVATION-REC              PIC X(80).
009600 FD  RUN-TOTALS-FILE
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS.
009900 01  RUN-TOTALS-REC               PIC X(49).
010000 FD  RUN-TOTALS-FILE-OUT
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS.
010300 01  RUN-TOTALS-REC-OUT           PIC X(49).
010400 FD  STATS-REPORT
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS.
010700 01  STATS-REC                    PIC X(132).
010800 EJECT
010900 WORKING-STORAGE SECTION.
011000 01  FILLER PIC X(32) VALUE 'RFCUSTST WORKING STORAGE BEGINS'.
011100****************************************************************
011200*    FILE STATUS AND END-OF-FILE SWITCHES                      *
011300****************************************************************
011400 01  FILE-STATUS-AREA.
011500     05  FS-CTL                   PIC XX.
011600     05  FS-CUST                  PIC XX.
011700     05  FS-CUSTO                 PIC XX.
011800     05  FS-RSV                   PIC XX.
011900     05  FS-RTI                   PIC XX.
012000     05  FS-RTO                   PIC XX.
012100     05  FS-STAT                  PIC XX.
012200 01  WS-SWITCHES.
012300     05  WS-CUST-EOF-SW           PIC X VALUE 'N'.
012400         88  CUST-EOF                 VALUE 'Y'.
012500     05  WS-RSV-EOF-SW            PIC X VALUE 'N'.
012600         88  RSV-EOF                  VALUE 'Y'.
012700     05  WS-UPDATED-SWITCH        PIC X VALUE 'N'.
012800         88  COUNTS-UPDATED           VALUE 'Y'.
012900     05  WS-ELIGIBLE-SWITCH       PIC X VALUE 'N'.
013000         88  CUST-IS-ELIGIBLE         VALUE 'Y'.
013100 EJECT
013200 COPY RFCTLREC.
013300 EJECT
013400 COPY RFCUSREC.
013500 EJECT
013600 COPY RFRSVREC.
013700 EJECT
013800****************************************************************
013900*    PER-CUSTOMER ACCUMULATOR TABLE - ONE ENTRY PER CUSTOMER,   *
014000*    LOADED ASCENDING CUST-ID SO THE RESERVATION PASS CAN       *
014100*    SEARCH ALL DIRECTLY INTO IT.                                *
014200****************************************************************
014300 01  RF-CUST-STATS-TABLE.
014400     05  CS-ENTRY OCCURS 5000 TIMES
014500             ASCENDING KEY IS CS-CUST-ID
014600             INDEXED BY CS-NDX.
014700         10  CS-CUST-ID           PIC 9(06).
014800         10  CS-TOTAL             COMP-3 PIC S9(05) VALUE 0.
014900         10  CS-CONFIRMED         COMP-3 PIC S9(05) VALUE 0.
015000         10  CS-COMPLETED         COMP-3 PIC S9(05) VALUE 0.
015100         10  CS-CANCELLED         COMP-3 PIC S9(05) VALUE 0.
015200         10  CS-NO-SHOW           COMP-3 PIC S9(05) VALUE 0.
015300 01  WS-CUST-STATS-CNT            COMP PIC S9(05) VALUE 0.
015400 EJECT
015500****************************************************************
015600*    SCORE WORK FIELDS - SEE 3100-CALC-SCORE.                   *
015700****************************************************************
015800 01  WS-SCORE-WORK.
015900     05  WS-COMPL-PCT             COMP-3 PIC S9(05)V99 VALUE 0.
016000     05  WS-BASE-SCORE            COMP-3 PIC S9(05)V99 VALUE 0.
016100     05  WS-RAW-SCORE             COMP-3 PIC S9(05)V99 VALUE 0.
016200     05  WS-SCORE-INT             PIC 9(03) VALUE 0.
016250     05  WS-RELIABILITY-PCT       COMP-3 PIC S9(05)V99 VALUE 0.
016270     05  WS-RELIABILITY-INT       PIC 9(03) VALUE 0.
016300 EJECT
016400****************************************************************
016500*    GENERAL WORKING FIELDS                                    *
016600****************************************************************
016700 01  WS-OLD-COUNTS.
016800     05  WS-OLD-TOTAL             PIC 9(05).
016900     05  WS-OLD-COMPLETED         PIC 9(05).
017000     05  WS-OLD-CANCELLED         PIC 9(05).
017100     05  WS-OLD-NO-SHOW           PIC 9(05).
017200 01  WS-COUNTERS.
017300     05  WS-CUST-SCORED-CNT       COMP-3 PIC S9(06) VALUE 0.
017400 01  WS-SECTION-TOTALS.
017500     05  WS-SEC-TOTAL             COMP-3 PIC S9(05) VALUE 0.
017600     05  WS-SEC-COMPLETED         COMP-3 PIC S9(05) VALUE 0.
017700     05  WS-SEC-CANCELLED         COMP-3 PIC S9(05) VALUE 0.
017800     05  WS-SEC-NO-SHOW           COMP-3 PIC S9(05) VALUE 0.
017900 01  WS-STATS-LINE.
018000     05  SL-CUST-ID               PIC 9(06).
018100     05  FILLER                   PIC X(02) VALUE SPACES.
018200     05  SL-CUST-NAME             PIC X(40).
018300     05  FILLER                   PIC X(02) VALUE SPACES.
018400     05  SL-TOTAL                 PIC ZZZZ9.
018500     05  FILLER                   PIC X(02) VALUE SPACES.
018600     05  SL-COMPLETED             PIC ZZZZ9.
018700     05  FILLER                   PIC X(02) VALUE SPACES.
018800     05  SL-CANCELLED             PIC ZZZZ9.
018900     05  FILLER                   PIC X(02) VALUE SPACES.
019000     05  SL-NO-SHOW               PIC ZZZZ9.
019100     05  FILLER                   PIC X(02) VALUE SPACES.
019200     05  SL-SCORE                 PIC ZZ9.
019300     05  FILLER                   PIC X(02) VALUE SPACES.
019350     05  SL-RELIABILITY           PIC ZZ9.
019370     05  FILLER                   PIC X(02) VALUE SPACES.
019400     05  SL-ELIGIBLE              PIC X(01).
019500     05  FILLER                   PIC X(43) VALUE SPACES.
019600 01  WS-GRAND-TOTAL-LINE.
019700     05  GL-LABEL                 PIC X(28) VALUE
019800         'GRAND TOTALS FOR THIS CYCLE'.
019900     05  FILLER                   PIC X(02) VALUE SPACES.
020000     05  GL-CUST-SCORED-LBL       PIC X(13) VALUE
020100         'CUST SCORED='.
020200     05  GL-CUST-SCORED           PIC ZZZZZ9.
020300     05  FILLER                   PIC X(02) VALUE SPACES.
020400     05  GL-REST-REPTD-LBL        PIC X(11) VALUE
020500         'REST RPTD='.
020600     05  GL-REST-REPORTED         PIC ZZZZ9.
020700     05  FILLER                   PIC X(02) VALUE SPACES.
020800     05  GL-RESV-EXPIRED-LBL      PIC X(13) VALUE
020900         'RESV EXPIRD='.
021000     05  GL-RESV-EXPIRED          PIC ZZZZZZ9.
021100     05  FILLER                   PIC X(02) VALUE SPACES.
021200     05  GL-NOTIF-SENT-LBL        PIC X(06) VALUE
021300         'SENT='.
021400     05  GL-NOTIF-SENT            PIC ZZZZZZ9.
021500     05  FILLER                   PIC X(01) VALUE SPACES.
021600     05  GL-NOTIF-BLOCK-LBL       PIC X(05) VALUE
021700         'BLK='.
021800     05  GL-NOTIF-BLOCKED         PIC ZZZZZZ9.
021900     05  FILLER                   PIC X(01) VALUE SPACES.
022000     05  GL-NOTIF-FAIL-LBL        PIC X(05) VALUE
022100         'FLD='.
022200     05  GL-NOTIF-FAILED          PIC ZZZZZZ9.
022300     05  FILLER                   PIC X(02) VALUE SPACES.
022400     05  FILLER                   PIC X(03) VALUE SPACES.
022500 01  FILLER PIC X(32) VALUE 'RFCUSTST WORKING STORAGE ENDS  '.
022600 EJECT
022700 PROCEDURE DIVISION.
022800****************************************************************
022900*                        MAINLINE LOGIC                        *
023000****************************************************************
023100 0-CONTROL-PROCESS.
023200     PERFORM 1000-INITIALIZATION
023300         THRU 1099-INITIALIZATION-EXIT.
023400     PERFORM 2000-ACCUM-RESV-PASS
023500         THRU 2099-ACCUM-RESV-PASS-EXIT
023600         UNTIL RSV-EOF.
023700     PERFORM 3000-CALC-AND-REPORT
023800         THRU 3099-CALC-AND-REPORT-EXIT
023900         UNTIL CUST-EOF.
024000     PERFORM 3300-WRITE-SECTION-TOTAL
024100         THRU 3399-WRITE-SECTION-TOTAL-EXIT.
024200     PERFORM 9000-CLOSE-AND-REPORT
024300         THRU 9099-CLOSE-AND-REPORT-EXIT.
024400     GOBACK.
024500 EJECT
024600 1000-INITIALIZATION.
024700     OPEN INPUT CONTROL-CARD-FILE
024800          INPUT CUSTOMER-FILE
024900          INPUT RESERVATION-MASTER
025000          INPUT RUN-TOTALS-FILE
025100          OUTPUT CUSTOMER-FILE-OUT
025200          OUTPUT RUN-TOTALS-FILE-OUT
025300          EXTEND STATS-REPORT.
025400     IF FS-CTL NOT = '00' OR FS-CUST NOT = '00'
025500        OR FS-RSV NOT = '00'
025600         DISPLAY 'RFCUSTST - ERROR OPENING INPUT FILES'
025700         GO TO 9900-ABEND
025800     END-IF.
025900     READ CONTROL-CARD-FILE INTO RF-CONTROL-CARD
026000         AT END
026100             DISPLAY 'RFCUSTST - MISSING CONTROL CARD'
026200             GO TO 9900-ABEND
026300     END-READ.
026400     MOVE ZERO TO RF-RUN-TOTALS.
026500     IF FS-RTI = '00'
026600         READ RUN-TOTALS-FILE INTO RF-RUN-TOTALS
026700             AT END
026800                 MOVE ZERO TO RF-RUN-TOTALS
026900         END-READ
027000     END-IF.
027100     PERFORM 1100-LOAD-CUST-STATS-TABLE
027200         THRU 1199-LOAD-CUST-STATS-TABLE-EXIT
027300         UNTIL CUST-EOF.
027400     MOVE 'N' TO WS-CUST-EOF-SW.
027500     CLOSE CUSTOMER-FILE.
027600     OPEN INPUT CUSTOMER-FILE.
027700     PERFORM 1700-READ-NEXT-RESERVATION
027800         THRU 1799-READ-NEXT-RESERVATION-EXIT.
027900 1099-INITIALIZATION-EXIT.
028000     EXIT.
028100 EJECT
028200****************************************************************
028300*    1100 - PRIME THE ACCUMULATOR TABLE, ONE ENTRY PER          *
028400*    CUSTOMER, COUNTS ZEROED, ASCENDING CUST-ID AS READ.        *
028500****************************************************************
028600 1100-LOAD-CUST-STATS-TABLE.
028700     READ CUSTOMER-FILE INTO RF-CUSTOMER-RECORD
028800         AT END
028900             SET CUST-EOF TO TRUE
029000     END-READ.
029100     IF NOT CUST-EOF
029200         ADD 1 TO WS-CUST-STATS-CNT
029300         SET CS-NDX TO WS-CUST-STATS-CNT
029400         MOVE CUST-ID TO CS-CUST-ID(CS-NDX)
029500     END-IF.
029600 1199-LOAD-CUST-STATS-TABLE-EXIT.
029700     EXIT.
029800 EJECT
029900 1700-READ-NEXT-RESERVATION.
030000     READ RESERVATION-MASTER INTO RF-RESERVATION-RECORD
030100         AT END
030200             SET RSV-EOF TO TRUE
030300     END-READ.
030400 1799-READ-NEXT-RESERVATION-EXIT.
030500     EXIT.
030600 EJECT
030700****************************************************************
030800*    2000 - ACCUMULATE RESERVATION COUNTS PER CUSTOMER.  A      *
030900*    RESERVATION FOR A CUSTOMER NO LONGER ON FILE IS SKIPPED.   *
031000****************************************************************
031100 2000-ACCUM-RESV-PASS.
031200     SET CS-NDX TO 1.
031300     SEARCH ALL CS-ENTRY
031400         AT END
031500             CONTINUE
031600         WHEN CS-CUST-ID(CS-NDX) = RSV-CUST-ID
031700             ADD 1 TO CS-TOTAL(CS-NDX)
031800             IF RSV-IS-CONFIRMED
031900                 ADD 1 TO CS-CONFIRMED(CS-NDX)
032000             END-IF
032100             IF RSV-IS-COMPLETED
032200                 ADD 1 TO CS-COMPLETED(CS-NDX)
032300             END-IF
032400             IF RSV-IS-CANCELLED
032500                 ADD 1 TO CS-CANCELLED(CS-NDX)
032600             END-IF
032700             IF RSV-IS-NO-SHOW
032800                 ADD 1 TO CS-NO-SHOW(CS-NDX)
032900             END-IF
033000     END-SEARCH.
033100     PERFORM 1700-READ-NEXT-RESERVATION
033200         THRU 1799-READ-NEXT-RESERVATION-EXIT.
033300 2099-ACCUM-RESV-PASS-EXIT.
033400     EXIT.
033500 EJECT
033600****************************************************************
033700*    3000 - FINAL PASS OVER THE CUSTOMER MASTER.  RECOMPUTES    *
033800*    THE SCORE, BUMPS LAST-ACTIVITY ONLY WHEN COUNTS CHANGED,   *
033900*    AND PRINTS A STATS-REPORT LINE FOR EACH UPDATED CUSTOMER.  *
034000****************************************************************
034100 3000-CALC-AND-REPORT.
034200     READ CUSTOMER-FILE INTO RF-CUSTOMER-RECORD
034300         AT END
034400             SET CUST-EOF TO TRUE
034500             GO TO 3099-CALC-AND-REPORT-EXIT
034600     END-READ.
034700     MOVE 'N' TO WS-UPDATED-SWITCH.
034800     MOVE CUST-TOTAL-RESV TO WS-OLD-TOTAL.
034900     MOVE CUST-COMPLETED TO WS-OLD-COMPLETED.
035000     MOVE CUST-CANCELLED TO WS-OLD-CANCELLED.
035100     MOVE CUST-NO-SHOW TO WS-OLD-NO-SHOW.
035200     SET CS-NDX TO 1.
035300     SEARCH ALL CS-ENTRY
035400         AT END
035500             CONTINUE
035600         WHEN CS-CUST-ID(CS-NDX) = CUST-ID
035700             IF CS-TOTAL(CS-NDX) NOT = WS-OLD-TOTAL
035800                OR CS-COMPLETED(CS-NDX) NOT = WS-OLD-COMPLETED
035900                OR CS-CANCELLED(CS-NDX) NOT = WS-OLD-CANCELLED
036000                OR CS-NO-SHOW(CS-NDX) NOT = WS-OLD-NO-SHOW
036100                 SET COUNTS-UPDATED TO TRUE
036200             END-IF
036300             MOVE CS-TOTAL(CS-NDX) TO CUST-TOTAL-RESV
036400             MOVE CS-COMPLETED(CS-NDX) TO CUST-COMPLETED
036500             MOVE CS-CANCELLED(CS-NDX) TO CUST-CANCELLED
036600             MOVE CS-NO-SHOW(CS-NDX) TO CUST-NO-SHOW
036700             PERFORM 3100-CALC-SCORE
036800                 THRU 3199-CALC-SCORE-EXIT
036900             MOVE WS-SCORE-INT TO CUST-SCORE
036950             PERFORM 3150-CALC-RELIABILITY
036960                 THRU 3159-CALC-RELIABILITY-EXIT
037000     END-SEARCH.
037100     IF COUNTS-UPDATED
037200         MOVE CC-RUN-DATE TO CUST-LAST-ACTIVITY
037300     END-IF.
037400     WRITE CUSTOMER-REC-OUT FROM RF-CUSTOMER-RECORD.
037500     IF COUNTS-UPDATED
037600         PERFORM 3200-WRITE-STATS-LINE
037700             THRU 3299-WRITE-STATS-LINE-EXIT
037800         ADD 1 TO WS-CUST-SCORED-CNT
037900     END-IF.
038000 3099-CALC-AND-REPORT-EXIT.
038100     EXIT.
038200 EJECT
038300****************************************************************
038400*    3100 - RELIABILITY SCORE, INTEGER 0-100.  COMPLETION RATE  *
038500*    CARRIES TWO DECIMALS THROUGH THE WHOLE FORMULA; ONLY THE   *
038600*    FINAL SCORE IS TRUNCATED TO A WHOLE NUMBER.                *
038700****************************************************************
038800 3100-CALC-SCORE.
038900     IF CS-TOTAL(CS-NDX) = 0
039000         MOVE 100 TO WS-SCORE-INT
039100     ELSE
039200         COMPUTE WS-COMPL-PCT =
039300             CS-COMPLETED(CS-NDX) / CS-TOTAL(CS-NDX) * 100
039400         IF WS-COMPL-PCT > 100
039500             MOVE 100 TO WS-BASE-SCORE
039600         ELSE
039700             MOVE WS-COMPL-PCT TO WS-BASE-SCORE
039800         END-IF
039900         COMPUTE WS-RAW-SCORE =
040000             WS-BASE-SCORE - (10 * CS-CANCELLED(CS-NDX))
040100                           - (20 * CS-NO-SHOW(CS-NDX))
040200         IF WS-RAW-SCORE < 0
040300             MOVE 0 TO WS-SCORE-INT
040400         ELSE
040500             MOVE WS-RAW-SCORE TO WS-SCORE-INT
040600         END-IF
040700         IF CS-COMPLETED(CS-NDX) >= 10
040800             COMPUTE WS-SCORE-INT = WS-SCORE-INT + 10
040900             IF WS-SCORE-INT > 100
041000                 MOVE 100 TO WS-SCORE-INT
041100             END-IF
041200         END-IF
041300     END-IF.
041400 3199-CALC-SCORE-EXIT.
041500     EXIT.
041510 EJECT
041520****************************************************************
041530*    3150 - RELIABILITY RATE (REPORTED), INTEGER 0-100.          *
041540*    (TOTAL - CANCELLED - NO-SHOW) / TOTAL * 100, CLAMPED TO     *
041550*    0-100.  THIS IS THE FIGURE PRINTED ON THE STATS LINE - IT   *
041560*    IS NOT THE SAME NUMBER AS CUST-SCORE (3100 ABOVE), WHICH    *
041570*    ALSO WEIGHS THE LOYALTY-VOLUME BONUS.                       *
041580****************************************************************
041590 3150-CALC-RELIABILITY.
041600     IF CS-TOTAL(CS-NDX) = 0
041610         MOVE 100 TO WS-RELIABILITY-INT
041620     ELSE
041630         COMPUTE WS-RELIABILITY-PCT =
041640             (CS-TOTAL(CS-NDX) - CS-CANCELLED(CS-NDX)
041650                               - CS-NO-SHOW(CS-NDX))
041660                 / CS-TOTAL(CS-NDX) * 100
041670         IF WS-RELIABILITY-PCT > 100
041680             MOVE 100 TO WS-RELIABILITY-INT
041690         ELSE
041700             IF WS-RELIABILITY-PCT < 0
041710                 MOVE 0 TO WS-RELIABILITY-INT
041720             ELSE
041730                 MOVE WS-RELIABILITY-PCT TO WS-RELIABILITY-INT
041740             END-IF
041750         END-IF
041760     END-IF.
041770 3159-CALC-RELIABILITY-EXIT.
041780     EXIT.
041790 EJECT
041795 3200-WRITE-STATS-LINE.
041800     MOVE SPACES TO WS-STATS-LINE.
041900     MOVE 'N' TO WS-ELIGIBLE-SWITCH.
042000     IF CUST-IS-ACTIVE AND CUST-SCORE >= 20
042100         SET CUST-IS-ELIGIBLE TO TRUE
042200     END-IF.
042300     MOVE CUST-ID TO SL-CUST-ID.
042400     STRING CUST-FIRST-NAME DELIMITED BY SIZE
042500            ' ' DELIMITED BY SIZE
042600            CUST-LAST-NAME DELIMITED BY SIZE
042700         INTO SL-CUST-NAME.
042800     MOVE CUST-TOTAL-RESV TO SL-TOTAL.
042900     MOVE CUST-COMPLETED TO SL-COMPLETED.
043000     MOVE CUST-CANCELLED TO SL-CANCELLED.
043100     MOVE CUST-NO-SHOW TO SL-NO-SHOW.
043200     MOVE CUST-SCORE TO SL-SCORE.
043250     MOVE WS-RELIABILITY-INT TO SL-RELIABILITY.
043300     IF CUST-IS-ELIGIBLE
043400         MOVE 'Y' TO SL-ELIGIBLE
043500     ELSE
043600         MOVE 'N' TO SL-ELIGIBLE
043700     END-IF.
043800     WRITE STATS-REC FROM WS-STATS-LINE.
043900     ADD CUST-TOTAL-RESV TO WS-SEC-TOTAL.
044000     ADD CUST-COMPLETED TO WS-SEC-COMPLETED.
044100     ADD CUST-CANCELLED TO WS-SEC-CANCELLED.
044200     ADD CUST-NO-SHOW TO WS-SEC-NO-SHOW.
044300 3299-WRITE-STATS-LINE-EXIT.
044400     EXIT.
044500 EJECT
044600****************************************************************
044700*    3300 - CUSTOMER-SECTION TOTAL LINE, PRINTED ONCE AFTER     *
044800*    THE LAST CUSTOMER, AHEAD OF THE GRAND-TOTALS TRAILER.      *
044900****************************************************************
045000 3300-WRITE-SECTION-TOTAL.
045100     MOVE SPACES TO WS-STATS-LINE.
045200     MOVE 'CUSTOMER SECTION TOTAL' TO SL-CUST-NAME.
045300     MOVE WS-SEC-TOTAL TO SL-TOTAL.
045400     MOVE WS-SEC-COMPLETED TO SL-COMPLETED.
045500     MOVE WS-SEC-CANCELLED TO SL-CANCELLED.
045600     MOVE WS-SEC-NO-SHOW TO SL-NO-SHOW.
045700     WRITE STATS-REC FROM WS-STATS-LINE.
045800 3399-WRITE-SECTION-TOTAL-EXIT.
045900     EXIT.
046000 EJECT
046100****************************************************************
046200*       CLOSE FILES, PRINT GRAND TOTALS AND FINAL REPORT        *
046300****************************************************************
046400 9000-CLOSE-AND-REPORT.
046500     MOVE WS-CUST-SCORED-CNT TO RT-CUST-SCORED.
046600     WRITE RUN-TOTALS-REC-OUT FROM RF-RUN-TOTALS.
046700     MOVE RT-CUST-SCORED TO GL-CUST-SCORED.
046800     MOVE RT-REST-REPORTED TO GL-REST-REPORTED.
046900     MOVE RT-RESV-EXPIRED TO GL-RESV-EXPIRED.
047000     MOVE RT-NOTIF-SENT TO GL-NOTIF-SENT.
047100     MOVE RT-NOTIF-BLOCKED TO GL-NOTIF-BLOCKED.
047200     MOVE RT-NOTIF-FAILED TO GL-NOTIF-FAILED.
047300     WRITE STATS-REC FROM WS-GRAND-TOTAL-LINE.
047400     CLOSE CONTROL-CARD-FILE CUSTOMER-FILE CUSTOMER-FILE-OUT
047500           RESERVATION-MASTER RUN-TOTALS-FILE RUN-TOTALS-FILE-OUT
047600           STATS-REPORT.
047700     DISPLAY 'RFCUSTST - CUSTOMERS SCORED: ' WS-CUST-SCORED-CNT.
047800 9099-CLOSE-AND-REPORT-EXIT.
047900     EXIT.
048000 EJECT
048100 9900-ABEND.
048200     DISPLAY 'RFCUSTST - PROGRAM ABENDING DUE TO ERROR'.
048300     CALL 'CKABEND'.
048400 9999-EXIT.
048500     EXIT.
