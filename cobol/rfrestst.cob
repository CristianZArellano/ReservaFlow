000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFRESTST.
000300 AUTHOR. L T KOWALCZYK.
000400 INSTALLATION. RESERVAFLOW OPERATIONS CENTER.
000500 DATE-WRITTEN. 02/27/1990.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  THIRD STEP OF THE NIGHTLY CYCLE.  PASSES THE RESERVATION     *
001200*  MASTER ONCE, ACCUMULATING PER-RESTAURANT COUNTS (TOTAL,      *
001300*  CONFIRMED, COMPLETED, CANCELLED, NO-SHOW, AND COMPLETED      *
001400*  WITHIN THE LAST 30 DAYS).  PASSES THE TABLE FILE ONCE,       *
001500*  SUMMING ACTIVE-TABLE CAPACITY PER RESTAURANT.  THEN REWRITES *
001600*  THE RESTAURANT MASTER WITH THE ROLLED-UP TOTAL-CAPACITY AND  *
001700*  OPENS STATS-REPORT WITH ONE LINE PER RESTAURANT - RFCUSTST   *
001800*  EXTENDS THE SAME REPORT WITH THE CUSTOMER SECTION LATER IN   *
001900*  THE CYCLE.                                                   *
002000*                                                              *
002100*J    JCL..                                                    *
002200*                                                              *
002300* //RFRESTST EXEC PGM=RFRESTST                                 *
002400* //SYSOUT   DD SYSOUT=*                                       *
002500* //CTLCARD  DD DISP=SHR,DSN=RF.CTL.RUNCARD                    *
002600* //RESTFILE DD DISP=SHR,DSN=RF.MSTR.RESTAURANT                *
002700* //RESTFILN DD DISP=(NEW,CATLG,DELETE),DSN=RF.MSTR.REST.N     *
002800* //TBLFILE  DD DISP=SHR,DSN=RF.MSTR.TABLE                     *
002900* //RSVMAST  DD DISP=SHR,DSN=RF.MSTR.RESV.N2                   *
003000* //RUNTOTS  DD DISP=SHR,DSN=RF.CTL.RUNTOTALS                  *
003100* //RUNTOTN  DD DISP=(NEW,CATLG,DELETE),DSN=RF.CTL.RUNTOT.N2   *
003200* //STATRPT  DD SYSOUT=*                                       *
003300* //*                                                          *
003400*                                                              *
003500*P    ENTRY PARAMETERS..                                       *
003600*     NONE - CONTROL CARD SUPPLIES RUN-DATE.                    *
003700*                                                              *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003900*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                  *
004000*                                                              *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004200*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                  *
004300*                                                              *
004400****************************************************************
004500*    MAINTENANCE LOG                                           *
004600*    ---------------                                           *
004700*    90-02-27  LTK  ORIGINAL FILEPASS.                         *
004800*    97-11-05  RPG  NO CHANGE - REVIEWED AGAINST CANCEL-HOURS   *
004900*                   ADDITION, DOES NOT TOUCH THIS FILEPASS.     *
005000*    99-01-19  RPG  Y2K - 30-DAY WINDOW COMPARE NOW FULL 4-     *
005100*                   DIGIT CENTURY, REQ 38810.                   *
005200*    04-09-22  DLM  ADDED REST-TOTAL-CAPACITY ROLL-UP FROM THE  *
005300*                   TABLE FILE AND OPENED STATS-REPORT HERE SO  *
005400*                   RFCUSTST CAN EXTEND IT, REQ 40217.          *
005450*    14-03-24  DLM  THE 30-DAY COMPLETED COUNT WAS BEING        *
005460*                   ACCUMULATED OFF RSV-DATE, WHICH IS THE      *
005470*                   RESERVATION'S SERVED DATE, NOT WHEN IT WAS  *
005480*                   BOOKED - SWITCHED THE COMPARE TO THE FIRST  *
005490*                   8 BYTES OF RSV-CREATED-TS AND PUT THE       *
005500*                   FIGURE ON THE STATS LINE (SL-COMPL-30D),    *
005510*                   SECTION TOTAL TOO - IT WAS NEVER PRINTED    *
005520*                   ANYWHERE, REQ 62140.                        *
005530****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
006300         FILE STATUS IS FS-CTL.
006400     SELECT RESTAURANT-FILE ASSIGN TO RESTFILE
006500         FILE STATUS IS FS-REST.
006600     SELECT RESTAURANT-FILE-OUT ASSIGN TO RESTFILN
006700         FILE STATUS IS FS-RESTO.
006800     SELECT TABLE-FILE ASSIGN TO TBLFILE
006900         FILE STATUS IS FS-TBL.
007000     SELECT RESERVATION-MASTER ASSIGN TO RSVMAST
007100         FILE STATUS IS FS-RSV.
007200     SELECT RUN-TOTALS-FILE ASSIGN TO RUNTOTS
007300         FILE STATUS IS FS-RTI.
007400     SELECT RUN-TOTALS-FILE-OUT ASSIGN TO RUNTOTN
007500         FILE STATUS IS FS-RTO.
007600     SELECT STATS-REPORT ASSIGN TO STATRPT
007700         FILE STATUS IS FS-STAT.
007800 EJECT
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  CONTROL-CARD-FILE
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS.
008400 01  CONTROL-CARD-REC             PIC X(51).
008500 FD  RESTAURANT-FILE
008600     RECORDING MODE IS F
008700     BLOCK CONTAINS 0 RECORDS.
008800 01  RESTAURANT-REC               PIC X(140).
008900 FD  RESTAURANT-FILE-OUT
009000     RECORDING MODE IS F
009100     BLOCK CONTAINS 0 RECORDS.
009200 01  RESTAURANT-REC-OUT           PIC X(140).
009300 FD  TABLE-FILE
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS.
009600 01  TABLE-REC                    PIC X(60).
009700 FD  RESERVATION-MASTER
009800     RECORDING MODE IS F
009900     BLOCK CONTAINS 0 RECORDS.
010000 01  RESERVATION-REC              PIC X(80).
010100 FD  RUN-TOTALS-FILE
010200     RECORDING MODE IS F
010300     BLOCK CONTAINS 0 RECORDS.
010400 01  RUN-TOTALS-REC               PIC X(49).
010500 FD  RUN-TOTALS-FILE-OUT
010600     RECORDING MODE IS F
010700     BLOCK CONTAINS 0 RECORDS.
010800 01  RUN-TOTALS-REC-OUT           PIC X(49).
010900 FD  STATS-REPORT
011000     RECORDING MODE IS F
011100     BLOCK CONTAINS 0 RECORDS.
011200 01  STATS-REC                    PIC X(132).
011300 EJECT
011400 WORKING-STORAGE SECTION.
011500 01  FILLER PIC X(32) VALUE 'RFRESTST WORKING STORAGE BEGINS'.
011600****************************************************************
011700*    FILE STATUS AND END-OF-FILE SWITCHES                      *
011800****************************************************************
011900 01  FILE-STATUS-AREA.
012000     05  FS-CTL                   PIC XX.
012100     05  FS-REST                  PIC XX.
012200     05  FS-RESTO                 PIC XX.
012300     05  FS-TBL                   PIC XX.
012400     05  FS-RSV                   PIC XX.
012500     05  FS-RTI                   PIC XX.
012600     05  FS-RTO                   PIC XX.
012700     05  FS-STAT                  PIC XX.
012800 01  WS-SWITCHES.
012900     05  WS-REST-EOF-SW           PIC X VALUE 'N'.
013000         88  REST-EOF                 VALUE 'Y'.
013100     05  WS-TBL-EOF-SW            PIC X VALUE 'N'.
013200         88  TBL-EOF                  VALUE 'Y'.
013300     05  WS-RSV-EOF-SW            PIC X VALUE 'N'.
013400         88  RSV-EOF                  VALUE 'Y'.
013500 EJECT
013600 COPY RFCTLREC.
013700 EJECT
013800 COPY RFRESREC.
013900 EJECT
014000 COPY RFTBLREC.
014100 EJECT
014200 COPY RFRSVREC.
014300 EJECT
014400****************************************************************
014500*    PER-RESTAURANT ACCUMULATOR TABLE - ONE ENTRY PER           *
014600*    RESTAURANT, LOADED ASCENDING REST-ID SO THE RESERVATION    *
014700*    AND TABLE PASSES CAN SEARCH ALL DIRECTLY INTO IT.          *
014800****************************************************************
014900 01  RF-REST-STATS-TABLE.
015000     05  RS-ENTRY OCCURS 500 TIMES
015100             ASCENDING KEY IS RS-REST-ID
015200             INDEXED BY RS-NDX.
015300         10  RS-REST-ID           PIC 9(04).
015400         10  RS-TOTAL             COMP-3 PIC S9(05) VALUE 0.
015500         10  RS-CONFIRMED         COMP-3 PIC S9(05) VALUE 0.
015600         10  RS-COMPLETED         COMP-3 PIC S9(05) VALUE 0.
015700         10  RS-CANCELLED         COMP-3 PIC S9(05) VALUE 0.
015800         10  RS-NO-SHOW           COMP-3 PIC S9(05) VALUE 0.
015900         10  RS-COMPL-30-DAY      COMP-3 PIC S9(05) VALUE 0.
016000         10  RS-PARTY-SUM         COMP-3 PIC S9(07) VALUE 0.
016100         10  RS-CAPACITY          COMP-3 PIC S9(05) VALUE 0.
016200 01  WS-REST-STATS-CNT            COMP PIC S9(04) VALUE 0.
016300 EJECT
016400****************************************************************
016500*    RATE WORK FIELDS - COMPUTE 2-DECIMAL ROUNDED PERCENTAGES   *
016600*    AND AVERAGE PARTY SIZE FOR THE STATS-REPORT LINE.          *
016700****************************************************************
016800 01  WS-RATE-WORK.
016900     05  WS-COMPL-RATE            PIC 9(03)V99 VALUE 0.
017000     05  WS-CANCEL-RATE           PIC 9(03)V99 VALUE 0.
017100     05  WS-NOSHOW-RATE           PIC 9(03)V99 VALUE 0.
017200     05  WS-AVG-PARTY             PIC 9(02)V99 VALUE 0.
017300 EJECT
017400****************************************************************
017500*    GENERAL WORKING FIELDS                                    *
017600****************************************************************
017700 01  VARIABLE-WORK-AREA.
017800     05  WS-30-DAY-CUTOFF         PIC 9(08).
017900 01  WS-COUNTERS.
018000     05  WS-REST-REPORTED-CNT     COMP-3 PIC S9(05) VALUE 0.
018100 01  WS-SECTION-TOTALS.
018200     05  WS-SEC-TOTAL             COMP-3 PIC S9(05) VALUE 0.
018300     05  WS-SEC-COMPLETED         COMP-3 PIC S9(05) VALUE 0.
018400     05  WS-SEC-CANCELLED         COMP-3 PIC S9(05) VALUE 0.
018500     05  WS-SEC-NO-SHOW           COMP-3 PIC S9(05) VALUE 0.
018550     05  WS-SEC-COMPL-30D         COMP-3 PIC S9(05) VALUE 0.
018600     05  WS-SEC-CAPACITY          COMP-3 PIC S9(05) VALUE 0.
018700 01  WS-STATS-LINE.
018800     05  SL-REST-ID               PIC 9(04).
018900     05  FILLER                   PIC X(02) VALUE SPACES.
019000     05  SL-REST-NAME             PIC X(30).
019100     05  FILLER                   PIC X(02) VALUE SPACES.
019200     05  SL-TOTAL                 PIC ZZZZ9.
019300     05  FILLER                   PIC X(02) VALUE SPACES.
019400     05  SL-COMPLETED             PIC ZZZZ9.
019500     05  FILLER                   PIC X(02) VALUE SPACES.
019600     05  SL-CANCELLED             PIC ZZZZ9.
019700     05  FILLER                   PIC X(02) VALUE SPACES.
019800     05  SL-NO-SHOW               PIC ZZZZ9.
019900     05  FILLER                   PIC X(02) VALUE SPACES.
020000     05  SL-COMPL-RATE            PIC ZZ9.99.
020100     05  FILLER                   PIC X(02) VALUE SPACES.
020200     05  SL-CANCEL-RATE           PIC ZZ9.99.
020300     05  FILLER                   PIC X(02) VALUE SPACES.
020400     05  SL-NOSHOW-RATE           PIC ZZ9.99.
020500     05  FILLER                   PIC X(02) VALUE SPACES.
020600     05  SL-AVG-PARTY             PIC Z9.99.
020700     05  FILLER                   PIC X(02) VALUE SPACES.
020800     05  SL-CAPACITY              PIC ZZZZ9.
020850     05  FILLER                   PIC X(02) VALUE SPACES.
020870     05  SL-COMPL-30D             PIC ZZZZ9.
020900     05  FILLER                   PIC X(23) VALUE SPACES.
021000 01  FILLER PIC X(32) VALUE 'RFRESTST WORKING STORAGE ENDS  '.
021100 EJECT
021200 PROCEDURE DIVISION.
021300****************************************************************
021400*                        MAINLINE LOGIC                        *
021500****************************************************************
021600 0-CONTROL-PROCESS.
021700     PERFORM 1000-INITIALIZATION
021800         THRU 1099-INITIALIZATION-EXIT.
021900     PERFORM 2000-ACCUM-RESV-PASS
022000         THRU 2099-ACCUM-RESV-PASS-EXIT
022100         UNTIL RSV-EOF.
022200     PERFORM 2500-ACCUM-TABLE-CAPACITY
022300         THRU 2599-ACCUM-TABLE-CAPACITY-EXIT
022400         UNTIL TBL-EOF.
022500     PERFORM 3000-CALC-AND-REPORT
022600         THRU 3099-CALC-AND-REPORT-EXIT
022700         UNTIL REST-EOF.
022800     PERFORM 3300-WRITE-SECTION-TOTAL
022900         THRU 3399-WRITE-SECTION-TOTAL-EXIT.
023000     PERFORM 9000-CLOSE-AND-REPORT
023100         THRU 9099-CLOSE-AND-REPORT-EXIT.
023200     GOBACK.
023300 EJECT
023400 1000-INITIALIZATION.
023500     OPEN INPUT CONTROL-CARD-FILE
023600          INPUT RESTAURANT-FILE
023700          INPUT TABLE-FILE
023800          INPUT RESERVATION-MASTER
023900          INPUT RUN-TOTALS-FILE
024000          OUTPUT RESTAURANT-FILE-OUT
024100          OUTPUT RUN-TOTALS-FILE-OUT
024200          OUTPUT STATS-REPORT.
024300     IF FS-CTL NOT = '00' OR FS-REST NOT = '00'
024400        OR FS-TBL NOT = '00' OR FS-RSV NOT = '00'
024500         DISPLAY 'RFRESTST - ERROR OPENING INPUT FILES'
024600         GO TO 9900-ABEND
024700     END-IF.
024800     READ CONTROL-CARD-FILE INTO RF-CONTROL-CARD
024900         AT END
025000             DISPLAY 'RFRESTST - MISSING CONTROL CARD'
025100             GO TO 9900-ABEND
025200     END-READ.
025300     COMPUTE WS-30-DAY-CUTOFF = CC-RUN-DATE - 30.
025400     MOVE ZERO TO RF-RUN-TOTALS.
025500     IF FS-RTI = '00'
025600         READ RUN-TOTALS-FILE INTO RF-RUN-TOTALS
025700             AT END
025800                 MOVE ZERO TO RF-RUN-TOTALS
025900         END-READ
026000     END-IF.
026100     PERFORM 1100-LOAD-REST-STATS-TABLE
026200         THRU 1199-LOAD-REST-STATS-TABLE-EXIT
026300         UNTIL REST-EOF.
026400     MOVE 'N' TO WS-REST-EOF-SW.
026500     CLOSE RESTAURANT-FILE.
026600     OPEN INPUT RESTAURANT-FILE.
026700     PERFORM 1700-READ-NEXT-RESERVATION
026800         THRU 1799-READ-NEXT-RESERVATION-EXIT.
026900     PERFORM 1800-READ-NEXT-TABLE
027000         THRU 1899-READ-NEXT-TABLE-EXIT.
027100 1099-INITIALIZATION-EXIT.
027200     EXIT.
027300 EJECT
027400****************************************************************
027500*    1100 - PRIME THE ACCUMULATOR TABLE, ONE ENTRY PER          *
027600*    RESTAURANT, COUNTS ZEROED, ASCENDING REST-ID AS READ.      *
027700****************************************************************
027800 1100-LOAD-REST-STATS-TABLE.
027900     READ RESTAURANT-FILE INTO RF-RESTAURANT-RECORD
028000         AT END
028100             SET REST-EOF TO TRUE
028200     END-READ.
028300     IF NOT REST-EOF
028400         ADD 1 TO WS-REST-STATS-CNT
028500         SET RS-NDX TO WS-REST-STATS-CNT
028600         MOVE REST-ID TO RS-REST-ID(RS-NDX)
028700     END-IF.
028800 1199-LOAD-REST-STATS-TABLE-EXIT.
028900     EXIT.
029000 EJECT
029100 1700-READ-NEXT-RESERVATION.
029200     READ RESERVATION-MASTER INTO RF-RESERVATION-RECORD
029300         AT END
029400             SET RSV-EOF TO TRUE
029500     END-READ.
029600 1799-READ-NEXT-RESERVATION-EXIT.
029700     EXIT.
029800 EJECT
029900 1800-READ-NEXT-TABLE.
030000     READ TABLE-FILE INTO RF-TABLE-RECORD
030100         AT END
030200             SET TBL-EOF TO TRUE
030300     END-READ.
030400 1899-READ-NEXT-TABLE-EXIT.
030500     EXIT.
030600 EJECT
030700****************************************************************
030800*    2000 - ACCUMULATE RESERVATION COUNTS PER RESTAURANT.       *
030900*    SEARCH ALL FINDS THE RESTAURANT'S SLOT IN THE TABLE        *
031000*    BUILT IN 1100; A RESERVATION FOR A RESTAURANT NO LONGER    *
031100*    ON FILE IS SIMPLY SKIPPED (NOTHING TO ACCUMULATE INTO).    *
031200****************************************************************
031300 2000-ACCUM-RESV-PASS.
031400     SET RS-NDX TO 1.
031500     SEARCH ALL RS-ENTRY
031600         AT END
031700             CONTINUE
031800         WHEN RS-REST-ID(RS-NDX) = RSV-REST-ID
031900             ADD 1 TO RS-TOTAL(RS-NDX)
032000             IF RSV-IS-CONFIRMED
032100                 ADD 1 TO RS-CONFIRMED(RS-NDX)
032200             END-IF
032300             IF RSV-IS-COMPLETED
032400                 ADD 1 TO RS-COMPLETED(RS-NDX)
032500             END-IF
032600             IF RSV-IS-CANCELLED
032700                 ADD 1 TO RS-CANCELLED(RS-NDX)
032800             END-IF
032900             IF RSV-IS-NO-SHOW
033000                 ADD 1 TO RS-NO-SHOW(RS-NDX)
033100             END-IF
033200             IF RSV-IS-COMPLETED
033220                AND RSV-CREATED-TS(1:8) >= WS-30-DAY-CUTOFF
033300                 ADD 1 TO RS-COMPL-30-DAY(RS-NDX)
033400             END-IF
033500             ADD RSV-PARTY-SIZE TO RS-PARTY-SUM(RS-NDX)
033600     END-SEARCH.
033700     PERFORM 1700-READ-NEXT-RESERVATION
033800         THRU 1799-READ-NEXT-RESERVATION-EXIT.
033900 2099-ACCUM-RESV-PASS-EXIT.
034000     EXIT.
034100 EJECT
034200****************************************************************
034300*    2500 - SUM ACTIVE-TABLE CAPACITY PER RESTAURANT.           *
034400****************************************************************
034500 2500-ACCUM-TABLE-CAPACITY.
034600     SET RS-NDX TO 1.
034700     SEARCH ALL RS-ENTRY
034800         AT END
034900             CONTINUE
035000         WHEN RS-REST-ID(RS-NDX) = TBL-REST-ID
035100             IF TBL-IS-ACTIVE
035200                 ADD TBL-CAPACITY TO RS-CAPACITY(RS-NDX)
035300             END-IF
035400     END-SEARCH.
035500     PERFORM 1800-READ-NEXT-TABLE
035600         THRU 1899-READ-NEXT-TABLE-EXIT.
035700 2599-ACCUM-TABLE-CAPACITY-EXIT.
035800     EXIT.
035900 EJECT
036000****************************************************************
036100*    3000 - FINAL PASS OVER THE RESTAURANT MASTER - CALCULATE   *
036200*    RATES, REWRITE TOTAL-CAPACITY, AND PRINT THE STATS-REPORT  *
036300*    LINE FOR THIS RESTAURANT.                                  *
036400****************************************************************
036500 3000-CALC-AND-REPORT.
036600     READ RESTAURANT-FILE INTO RF-RESTAURANT-RECORD
036700         AT END
036800             SET REST-EOF TO TRUE
036900             GO TO 3099-CALC-AND-REPORT-EXIT
037000     END-READ.
037100     SET RS-NDX TO 1.
037200     SEARCH ALL RS-ENTRY
037300         AT END
037400             CONTINUE
037500         WHEN RS-REST-ID(RS-NDX) = REST-ID
037600             PERFORM 3100-CALC-RATES
037700                 THRU 3199-CALC-RATES-EXIT
037800             MOVE RS-CAPACITY(RS-NDX) TO REST-TOTAL-CAPACITY
037900             WRITE RESTAURANT-REC-OUT FROM RF-RESTAURANT-RECORD
038000             PERFORM 3200-WRITE-STATS-LINE
038100                 THRU 3299-WRITE-STATS-LINE-EXIT
038200             ADD 1 TO WS-REST-REPORTED-CNT
038300     END-SEARCH.
038400 3099-CALC-AND-REPORT-EXIT.
038500     EXIT.
038600 EJECT
038700****************************************************************
038800*    3100 - COMPLETION/CANCELLATION/NO-SHOW RATE AND AVERAGE    *
038900*    PARTY SIZE, 2 DECIMALS ROUNDED, ZERO WHEN TOTAL IS ZERO.   *
039000****************************************************************
039100 3100-CALC-RATES.
039200     MOVE 0 TO WS-COMPL-RATE.
039300     MOVE 0 TO WS-CANCEL-RATE.
039400     MOVE 0 TO WS-NOSHOW-RATE.
039500     MOVE 0 TO WS-AVG-PARTY.
039600     IF RS-TOTAL(RS-NDX) > 0
039700         COMPUTE WS-COMPL-RATE ROUNDED =
039800             RS-COMPLETED(RS-NDX) / RS-TOTAL(RS-NDX) * 100
039900         COMPUTE WS-CANCEL-RATE ROUNDED =
040000             RS-CANCELLED(RS-NDX) / RS-TOTAL(RS-NDX) * 100
040100         COMPUTE WS-NOSHOW-RATE ROUNDED =
040200             RS-NO-SHOW(RS-NDX) / RS-TOTAL(RS-NDX) * 100
040300         COMPUTE WS-AVG-PARTY ROUNDED =
040400             RS-PARTY-SUM(RS-NDX) / RS-TOTAL(RS-NDX)
040500     END-IF.
040600 3199-CALC-RATES-EXIT.
040700     EXIT.
040800 EJECT
040900 3200-WRITE-STATS-LINE.
041000     MOVE SPACES TO WS-STATS-LINE.
041100     MOVE REST-ID TO SL-REST-ID.
041200     MOVE REST-NAME TO SL-REST-NAME.
041300     MOVE RS-TOTAL(RS-NDX) TO SL-TOTAL.
041400     MOVE RS-COMPLETED(RS-NDX) TO SL-COMPLETED.
041500     MOVE RS-CANCELLED(RS-NDX) TO SL-CANCELLED.
041600     MOVE RS-NO-SHOW(RS-NDX) TO SL-NO-SHOW.
041700     MOVE WS-COMPL-RATE TO SL-COMPL-RATE.
041800     MOVE WS-CANCEL-RATE TO SL-CANCEL-RATE.
041900     MOVE WS-NOSHOW-RATE TO SL-NOSHOW-RATE.
042000     MOVE WS-AVG-PARTY TO SL-AVG-PARTY.
042100     MOVE RS-CAPACITY(RS-NDX) TO SL-CAPACITY.
042150     MOVE RS-COMPL-30-DAY(RS-NDX) TO SL-COMPL-30D.
042200     WRITE STATS-REC FROM WS-STATS-LINE.
042300     ADD RS-TOTAL(RS-NDX) TO WS-SEC-TOTAL.
042400     ADD RS-COMPLETED(RS-NDX) TO WS-SEC-COMPLETED.
042500     ADD RS-CANCELLED(RS-NDX) TO WS-SEC-CANCELLED.
042600     ADD RS-NO-SHOW(RS-NDX) TO WS-SEC-NO-SHOW.
042650     ADD RS-COMPL-30-DAY(RS-NDX) TO WS-SEC-COMPL-30D.
042700     ADD RS-CAPACITY(RS-NDX) TO WS-SEC-CAPACITY.
042800 3299-WRITE-STATS-LINE-EXIT.
042900     EXIT.
043000 EJECT
043100****************************************************************
043200*    3300 - RESTAURANT-SECTION TOTAL LINE, PRINTED ONCE AFTER   *
043300*    THE LAST RESTAURANT, AHEAD OF RFCUSTST'S CUSTOMER SECTION. *
043400****************************************************************
043500 3300-WRITE-SECTION-TOTAL.
043600     MOVE SPACES TO WS-STATS-LINE.
043700     MOVE SPACES TO SL-REST-NAME.
043800     MOVE 'RESTAURANT SECTION TOTAL' TO SL-REST-NAME.
043900     MOVE WS-SEC-TOTAL TO SL-TOTAL.
044000     MOVE WS-SEC-COMPLETED TO SL-COMPLETED.
044100     MOVE WS-SEC-CANCELLED TO SL-CANCELLED.
044200     MOVE WS-SEC-NO-SHOW TO SL-NO-SHOW.
044250     MOVE WS-SEC-COMPL-30D TO SL-COMPL-30D.
044300     MOVE WS-SEC-CAPACITY TO SL-CAPACITY.
044400     WRITE STATS-REC FROM WS-STATS-LINE.
044500 3399-WRITE-SECTION-TOTAL-EXIT.
044600     EXIT.
044700 EJECT
044800****************************************************************
044900*                  CLOSE FILES AND FINAL REPORT                *
045000****************************************************************
045100 9000-CLOSE-AND-REPORT.
045200     MOVE WS-REST-REPORTED-CNT TO RT-REST-REPORTED.
045300     WRITE RUN-TOTALS-REC-OUT FROM RF-RUN-TOTALS.
045400     CLOSE CONTROL-CARD-FILE RESTAURANT-FILE RESTAURANT-FILE-OUT
045500           TABLE-FILE RESERVATION-MASTER RUN-TOTALS-FILE
045600           RUN-TOTALS-FILE-OUT STATS-REPORT.
045700     DISPLAY 'RFRESTST - RESTAURANTS REPORTED: '
045800         WS-REST-REPORTED-CNT.
045900 9099-CLOSE-AND-REPORT-EXIT.
046000     EXIT.
046100 EJECT
046200 9900-ABEND.
046300     DISPLAY 'RFRESTST - PROGRAM ABENDING DUE TO ERROR'.
046400     CALL 'CKABEND'.
046500 9999-EXIT.
046600     EXIT.
